000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRANA0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL DETALLE DE ANALISIS.  NEPRPOST GRABA  *
000600*               UNO O DOS REGISTROS POR MUESTRA: SIEMPRE UNO DE  *
000700*               RENDIMIENTO, Y UNO DE PRODUCTIVIDAD CUANDO LA    *
000800*               CANTIDAD DE MUESTRAS PROCESADAS NO ES FALTANTE.  *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 165 POSICIONES (163 DE NEGOCIO + 2 DE     *
001300*                       RESERVA).                                *
001400*           PREFIJO  : ANA0.                                     *
001500*                                                                *
001600* -------------------------------------------------------------- *
001700* MANTENIMIENTO                                                  *
001800* FECHA      AUTOR         REQUERIMIENTO.                        *
001900* ---------- ------------  -------------------------------------*
002000* 21/04/1989 R.ALSINA      VERSION INICIAL - LQP-0231.           *LQP0231 
002100* 02/09/1998 M.QUIROGA     REVISION Y2K - FECHAS EN FORMATO      *LQP0301 
002200*                          ISO DE 10 POSICIONES, NO REQUIERE     *
002300*                          CAMBIO - LQP-0301.                    *
002400* 19/06/2011 M.QUIROGA     SE AGREGA FILLER DE RESERVA - LQP-0398*LQP0398 
002500******************************************************************
002600     05  NEPRANA0.
002700*        IDENTIFICADOR SECUENCIAL DE ANALISIS.
002800         10  ANA0-ID                       PIC 9(07).
002900*        MUESTRA PROPIETARIA DE ESTE ANALISIS (SMP0-ID).
003000         10  ANA0-SAMPLE-ID                PIC 9(07).
003100*        EQUIPO MAESTRO ASOCIADO (EQP0-ID).
003200         10  ANA0-EQUIP-ID                 PIC 9(05).
003300*        TIPO DE ANALISIS: 'Rendimiento de Produccion' O
003400*        'Productividad'.
003500         10  ANA0-TYPE                     PIC X(25).
003600*        PARAMETRO ANALIZADO: 'Rendimiento' O
003700*        'Muestras Procesadas'.
003800         10  ANA0-PARAMETER                PIC X(20).
003900*        VALOR RESULTANTE DEL ANALISIS (PORCENTAJE O CANTIDAD
004000*        DE MUESTRAS, SEGUN ANA0-PARAMETER).
004100         10  ANA0-VALUE                    PIC S9(07)V9(02).
004200*        UNIDAD DEL VALOR ANTERIOR: '%' O 'unidades'.
004300         10  ANA0-UNIT                     PIC X(10).
004400*        ESTADO DEL ANALISIS: 'pending' SI EL COMENTARIO
004500*        DEPURADO ES 'repetir', 'completed' EN LOS DEMAS CASOS.
004600         10  ANA0-STATUS                   PIC X(10).
004700*        ANALISTA RESPONSABLE - 'Operador Turno ' + TURNO CON
004800*        LA PRIMERA LETRA EN MAYUSCULA.
004900         10  ANA0-ANALYST                  PIC X(30).
005000*        FECHA DEL ANALISIS = FECHA DEPURADA DEL REGISTRO DE
005100*        ORIGEN.
005200         10  ANA0-DATE                     PIC X(10).
005300*        COMENTARIOS DEL ANALISIS - VER REGLA DE NEGOCIO EN
005400*        NEPRPOST SEGUN SE TRATE DE RENDIMIENTO O PRODUCTIVIDAD.
005500         10  ANA0-COMMENTS                 PIC X(30).
005600*        RESERVADO PARA USO FUTURO.
005700         10  FILLER                        PIC X(02).
