000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRCLN0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO DE PRODUCCION YA DEPURADO    *
000600*               POR NEPRLIMP.  ES EL REGISTRO MAESTRO DE TRABAJO *
000700*               DE TODO EL SUBSISTEMA (LO LEEN NEPRANLZ,         *
000800*               NEPRPOST Y NEPREXPT).                            *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 138 POSICIONES.                          *
001300*           PREFIJO  : CLN0.                                     *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600* MANTENIMIENTO                                                  *
001700* FECHA      AUTOR         REQUERIMIENTO.                        *
001800* ---------- ------------  -------------------------------------*
001900* 14/03/1989 R.ALSINA      VERSION INICIAL - LQP-0231.           *LQP0231 
002000* 08/05/1991 R.ALSINA      SE AGREGAN INDICADORES DE FALTANTE    *LQP0264 
002100*                          PARA MUESTRAS Y RENDIMIENTO - LQP-0264*
002200* 02/09/1998 M.QUIROGA     REVISION Y2K - FECHA YA ES ISO         LQP0301 
002300*                          AAAA-MM-DD, NO REQUIERE CAMBIO -      *
002400*                          LQP-0301.                              *
002500* 19/06/2011 M.QUIROGA     SE AGREGA REDEFINES DE FECHA PARA     *LQP0398 
002600*                          CORTE DIARIO EN NEPRANLZ - LQP-0398.  *
002700******************************************************************
002800     05  NEPRCLN0.
002900*        FECHA DE PRODUCCION YA NORMALIZADA A FORMATO ISO
003000*        AAAA-MM-DD.
003100         10  CLN0-FECHA                    PIC X(10).
003200*        REDEFINE DE LA FECHA ISO PARA CORTES POR ANIO/MES/DIA
003300*        Y PARA ARMAR EL CODIGO DE MUESTRA (SMP0-CODE) SIN
003400*        GUIONES.
003500         10  CLN0-FECHA-R REDEFINES CLN0-FECHA.
003600             15  CLN0-FECHA-R-ANIO         PIC X(04).
003700             15  FILLER                    PIC X(01).
003800             15  CLN0-FECHA-R-MES          PIC X(02).
003900             15  FILLER                    PIC X(01).
004000             15  CLN0-FECHA-R-DIA          PIC X(02).
004100*        NOMBRE CANONICO DEL EQUIPO (MINUSCULA, SIN ACENTOS).
004200         10  CLN0-EQUIPO                   PIC X(20).
004300*        TURNO CANONICO: manana / tarde / noche (U OTRO TEXTO
004400*        DEPURADO SI NO ENCUADRA EN LOS TRES).
004500         10  CLN0-TURNO                    PIC X(08).
004600*        CANTIDAD DE MUESTRAS PROCESADAS.  -1 = FALTANTE.
004700         10  CLN0-MUESTRAS                 PIC S9(05).
004800*        INDICADOR DE PRESENCIA DEL DATO ANTERIOR.
004900         10  CLN0-MUESTRAS-FLAG            PIC X(01).
005000             88  CLN0-88-MUESTRAS-OK               VALUE 'Y'.
005100             88  CLN0-88-MUESTRAS-FALTA            VALUE 'N'.
005200*        PORCENTAJE DE RENDIMIENTO, 2 DECIMALES.  CERO CON
005300*        FLAG EN 'N' = FALTANTE.
005400         10  CLN0-RENDIMIENTO              PIC S9(03)V9(02).
005500*        INDICADOR DE PRESENCIA DEL DATO ANTERIOR.
005600         10  CLN0-REND-FLAG                PIC X(01).
005700             88  CLN0-88-REND-OK                   VALUE 'Y'.
005800             88  CLN0-88-REND-FALTA                VALUE 'N'.
005900*        COMENTARIO CANONICO: ok / error / mantenimiento /
006000*        calibracion, U OTRO TEXTO DEPURADO.
006100         10  CLN0-COMENTARIO               PIC X(20).
006200*        CAMPOS DE AUDITORIA - CONSERVAN EL DATO ORIGINAL TAL
006300*        COMO LO TIPEO EL OPERADOR, PARA TRAZABILIDAD.
006400         10  CLN0-FECHA-ORIG               PIC X(12).
006500         10  CLN0-EQUIPO-ORIG              PIC X(30).
006600         10  CLN0-TURNO-ORIG               PIC X(12).
006700*        RESERVADO PARA USO FUTURO.
006800         10  FILLER                        PIC X(14).
