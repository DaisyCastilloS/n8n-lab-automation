000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPREQP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE EQUIPOS DE LABORATORIO,    *
000600*               GENERADO POR NEPRPOST A PARTIR DE LOS NOMBRES    *
000700*               DE EQUIPO DISTINTOS QUE APARECEN EN EL ARCHIVO   *
000800*               DEPURADO.  UN REGISTRO POR EQUIPO.               *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 90 POSICIONES (85 DE NEGOCIO + 5 DE       *
001300*                       RESERVA).                                *
001400*           PREFIJO  : EQP0.                                     *
001500*                                                                *
001600* -------------------------------------------------------------- *
001700* MANTENIMIENTO                                                  *
001800* FECHA      AUTOR         REQUERIMIENTO.                        *
001900* ---------- ------------  -------------------------------------*
002000* 21/04/1989 R.ALSINA      VERSION INICIAL - LQP-0231.           *LQP0231 
002100* 02/09/1998 M.QUIROGA     REVISION Y2K - SIN CAMPOS DE FECHA,   *LQP0301 
002200*                          NO REQUIERE CAMBIO - LQP-0301.        *
002300* 19/06/2011 M.QUIROGA     SE AGREGA FILLER DE RESERVA - LQP-0398*LQP0398 
002400******************************************************************
002500     05  NEPREQP0.
002600*        IDENTIFICADOR SECUENCIAL DE EQUIPO, ASIGNADO POR
002700*        NEPRPOST EN EL ORDEN DE PRIMERA APARICION.
002800         10  EQP0-ID                       PIC 9(05).
002900*        NOMBRE DE PRESENTACION DEL EQUIPO (MAPEADO O
003000*        CAPITALIZADO A PARTIR DEL NOMBRE CANONICO).
003100         10  EQP0-NAME                     PIC X(30).
003200*        TIPO DE EQUIPO - PRIMERA PALABRA DEL NOMBRE DE
003300*        PRESENTACION.
003400         10  EQP0-TYPE                     PIC X(20).
003500*        ESTADO DEL EQUIPO.  SIEMPRE 'active' EN ESTA VERSION
003600*        DEL SUBSISTEMA - NO HAY BAJA DE EQUIPOS.
003700         10  EQP0-STATUS                   PIC X(10).
003800*        UBICACION FISICA DEL EQUIPO.  SIEMPRE 'Lab Principal'
003900*        HASTA QUE SE INCORPORE UN SEGUNDO LABORATORIO.
004000         10  EQP0-LOCATION                 PIC X(20).
004100*        RESERVADO PARA USO FUTURO.
004200         10  FILLER                        PIC X(05).
