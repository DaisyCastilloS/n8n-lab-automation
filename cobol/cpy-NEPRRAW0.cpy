000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRRAW0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL REGISTRO CRUDO DE PRODUCCION DE       *
000600*               LABORATORIO, TAL COMO LO TIPEA EL OPERADOR DE    *
000700*               TURNO EN LA PLANILLA DE CARGA DIARIA.            *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 105 POSICIONES (102 DE NEGOCIO + 3 DE     *
001200*                       RESERVA).                                *
001300*           PREFIJO  : RAW0.                                     *
001400*                                                                *
001500* -------------------------------------------------------------- *
001600* MANTENIMIENTO                                                  *
001700* FECHA      AUTOR         REQUERIMIENTO.                        *
001800* ---------- ------------  -------------------------------------*
001900* 14/03/1989 R.ALSINA      VERSION INICIAL - LQP-0231.           *LQP0231 
002000* 02/09/1998 M.QUIROGA     REVISION Y2K - CAMPO FECHA ES ALFA,   *LQP0301 
002100*                          NO REQUIERE CAMBIO - LQP-0301.        *
002200* 19/06/2011 M.QUIROGA     SE AGREGA FILLER DE RESERVA - LQP-0398*LQP0398 
002300******************************************************************
002400     05  NEPRRAW0.
002500*        FECHA DE PRODUCCION TAL COMO LA TIPEA EL OPERADOR. NO
002600*        TIENE FORMATO FIJO: PUEDE VENIR DD/MM/AAAA, AAAA-MM-DD,
002700*        MM-DD-AAAA O DD-MM-AAAA, CON O SIN ESPACIOS INTERCALADOS.
002800         10  RAW0-FECHA                    PIC X(12).
002900*        NOMBRE DEL EQUIPO DE LABORATORIO TAL COMO LO ESCRIBIO
003000*        EL OPERADOR (MAYUSCULA/MINUSCULA, ACENTOS Y ESPACIOS
003100*        VARIABLES).
003200         10  RAW0-EQUIPO                   PIC X(30).
003300*        TURNO DE TRABAJO TAL COMO LO ESCRIBIO EL OPERADOR
003400*        (EJ. "Mañana", "tarde", "MADRUGADA").
003500         10  RAW0-TURNO                    PIC X(12).
003600*        CANTIDAD DE MUESTRAS PROCESADAS EN EL TURNO, EN TEXTO.
003700*        PUEDE VENIR EN BLANCO O CON CARACTERES NO NUMERICOS.
003800         10  RAW0-MUESTRAS                 PIC X(08).
003900*        PORCENTAJE DE RENDIMIENTO DEL EQUIPO EN EL TURNO, EN
004000*        TEXTO.  PUEDE VENIR EN BLANCO O CON CARACTERES NO
004100*        NUMERICOS.
004200         10  RAW0-RENDIMIENTO              PIC X(10).
004300*        COMENTARIO LIBRE DEL OPERADOR SOBRE EL TURNO.
004400         10  RAW0-COMENTARIO               PIC X(30).
004500*        RESERVADO PARA USO FUTURO.
004600         10  FILLER                        PIC X(03).
