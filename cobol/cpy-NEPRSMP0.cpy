000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NEPRSMP0                                   *
000400*                                                                *
000500* DESCRIPCION:  LAYOUT DEL MAESTRO DE MUESTRAS.  NEPRPOST GRABA  *
000600*               UN REGISTRO POR CADA REGISTRO DEPURADO QUE       *
000700*               ENTRA AL ALMACEN ANALITICO.                      *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 110 POSICIONES.                          *
001200*           PREFIJO  : SMP0.                                     *
001300*                                                                *
001400* -------------------------------------------------------------- *
001500* MANTENIMIENTO                                                  *
001600* FECHA      AUTOR         REQUERIMIENTO.                        *
001700* ---------- ------------  -------------------------------------*
001800* 21/04/1989 R.ALSINA      VERSION INICIAL - LQP-0231.           *LQP0231 
001900* 02/09/1998 M.QUIROGA     REVISION Y2K - FECHAS EN FORMATO      *LQP0301 
002000*                          ISO DE 10 POSICIONES, NO REQUIERE     *
002100*                          CAMBIO - LQP-0301.                    *
002200******************************************************************
002300     05  NEPRSMP0.
002400*        IDENTIFICADOR SECUENCIAL DE MUESTRA, ASIGNADO POR
002500*        NEPRPOST EN EL ORDEN DE ENTRADA DEL ARCHIVO DEPURADO.
002600         10  SMP0-ID                       PIC 9(07).
002700*        CODIGO DE MUESTRA: 'PROD-' + FECHA SIN GUIONES +
002800*        NUMERO DE SECUENCIA DE 3 DIGITOS.
002900         10  SMP0-CODE                     PIC X(20).
003000*        TIPO DE MUESTRA.  SIEMPRE 'Produccion' EN ESTE
003100*        SUBSISTEMA.
003200         10  SMP0-TYPE                     PIC X(12).
003300*        FECHA DE TOMA DE LA MUESTRA = FECHA DEPURADA DEL
003400*        REGISTRO DE ORIGEN.
003500         10  SMP0-COLL-DATE                PIC X(10).
003600*        FECHA DE RECEPCION DE LA MUESTRA - EN ESTE SUBSISTEMA
003700*        COINCIDE SIEMPRE CON LA FECHA DE TOMA.
003800         10  SMP0-RECV-DATE                PIC X(10).
003900*        ESTADO DE LA MUESTRA: 'completed' SI EL COMENTARIO
004000*        DEPURADO ES 'ok', 'pending' EN CUALQUIER OTRO CASO.
004100         10  SMP0-STATUS                   PIC X(10).
004200*        DESCRIPCION LEGIBLE DE LA MUESTRA.
004300         10  SMP0-DESCRIPTION              PIC X(40).
004400*        RESERVADO PARA USO FUTURO.
004500         10  FILLER                        PIC X(01).
