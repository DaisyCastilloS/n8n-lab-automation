000100*****************************************************************
000200* Program name:    NEPRANLZ.                                    *
000300* Original author: R. ALSINA.                                   *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 02/07/1989 R.ALSINA      Initial Version - LQP-0232.          *
000900* 08/05/1991 R.ALSINA      Se agrega corte por equipo con tabla  *
001000*                          de acumuladores - LQP-0264.          *
001100* 02/09/1998 M.QUIROGA     Revision Y2K - sin impacto - LQP-0301.*
001200* 19/06/2011 M.QUIROGA     Se lee CLEAN-STATS de NEPRLIMP para    *
001300*                          la seccion 1 del reporte - LQP-0398.  *
001400* 12/02/2015 J.PACHECO     Se agrega deteccion de anomalias por   *
001500*                          rango intercuartil y desvio estandar   *
001600*                          - LQP-0430.                            *
001700* 30/10/2019 J.PACHECO     Se agregan recomendaciones automaticas *
001800*                          al pie del reporte - LQP-0455.         *
001900* 11/03/2023 J.PACHECO     Revision integral del informe: cobertura*
002000*                          de fechas, corte por turno, tendencia  *
002100*                          agrupada por fecha, bandas de           *
002200*                          rendimiento, percentiles, anomalias de  *
002300*                          muestras por 3 sigma y ranking de       *
002400*                          equipos - LQP-0501.                    *
002500* 22/07/2026 J.PACHECO     Seccion 1 del informe no imprimia %    *
002600*                          de descarte, equipos/turnos distintos *
002700*                          ni rango de fechas de CLEAN-STATS,     *
002800*                          quedaban leidos y sin usar - LQP-0513. *
002900* 22/07/2026 J.PACHECO     Recomendaciones citaban la media y el  *
003000*                          % de faltantes con el campo editado de *
003100*                          2 decimales del resto del informe;     *
003200*                          ahora usan su propio campo a 1         *
003300*                          decimal, como pide la norma - LQP-0514.*
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  NEPRANLZ.
003700 AUTHOR. RAUL ALSINA.
003800 INSTALLATION. IBM Z/OS.
003900 DATE-WRITTEN. 02/07/1989.
004000 DATE-COMPILED. 02/07/1989.
004100 SECURITY. CONFIDENTIAL.
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700        DECIMAL-POINT IS COMMA
004800        C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT CLEAN-PROD  ASSIGN       TO CLEANPRD
005400                        FILE STATUS  IS WS-FILE-STATUS.
005500
005600     SELECT CLEAN-STATS ASSIGN       TO CLNSTATS
005700                        FILE STATUS  IS WS-FILE-STATUS.
005800
005900     SELECT RUN-REPORT  ASSIGN       TO RUNRPT
006000                        FILE STATUS  IS WS-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 FD  CLEAN-PROD
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 138 CHARACTERS.
006800 01  REG-CLEAN-PROD.
006900     COPY NEPRCLN0.
007000
007100 FD  CLEAN-STATS
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 80 CHARACTERS.
007400 01  REG-CLEAN-STATS                   PIC X(80).
007500
007600 FD  RUN-REPORT
007700     RECORDING MODE IS F
007800     RECORD CONTAINS 132 CHARACTERS.
007900 01  LIN-RUN-REPORT                    PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200
008300 01  WS-SWITCHES.
008400     05 SW-FIN-CLEAN                    PIC X(01) VALUE 'N'.
008500        88 SW-88-FIN-CLEAN                        VALUE 'Y'.
008600        88 SW-88-NO-FIN-CLEAN                     VALUE 'N'.
008700     05 SW-BISIESTO                     PIC X(01) VALUE 'N'.
008800        88 SW-88-ES-BISIESTO                      VALUE 'Y'.
008900     05 FILLER                          PIC X(04).
009000
009100*****************************************************************
009200*                    CONTADORES GENERALES                       *
009300*****************************************************************
009400 01  WS-CONTADORES.
009500     05 WS-CN-TOTAL                     PIC 9(07) COMP.
009600     05 WS-CN-MUESTRAS-OK                PIC 9(07) COMP.
009700     05 WS-CN-REND-OK                   PIC 9(07) COMP.
009800     05 WS-CN-EQUIPOS                   PIC 9(03) COMP.
009900     05 WS-CN-TURNOS                    PIC 9(03) COMP.
010000     05 WS-CN-COMENTARIOS-DIST          PIC 9(03) COMP.
010100     05 WS-CN-FECHAS-DIST               PIC 9(04) COMP.
010200     05 WS-CN-ANOM-REND                 PIC 9(05) COMP.
010300     05 WS-CN-ANOM-MUESTRAS             PIC 9(05) COMP.
010400     05 WS-CN-RANK-EQUIPOS              PIC 9(03) COMP.
010500     05 WS-CN-BANDA-BAJA                PIC 9(07) COMP.
010600     05 WS-CN-BANDA-MEDIA                PIC 9(07) COMP.
010700     05 WS-CN-BANDA-ALTA                 PIC 9(07) COMP.
010800     05 WS-SUB1                         PIC 9(04) COMP.
010900     05 WS-SUB2                         PIC 9(04) COMP.
011000     05 WS-SUB3                         PIC 9(04) COMP.
011100     05 FILLER                          PIC X(04).
011200
011300*****************************************************************
011400*              CIFRAS DE LA ETAPA DE LIMPIEZA (NEPRLIMP)        *
011500*****************************************************************
011600 01  WS-CLEAN-STATS-IN.
011700     05 CST-ORIGINALES                  PIC 9(07).
011800     05 CST-LIMPIOS                     PIC 9(07).
011900     05 CST-DESCARTADOS                 PIC 9(07).
012000     05 CST-PCT-DESCARTE                PIC 9(03)V9(02).
012100     05 CST-EQUIPOS-DIST                PIC 9(03).
012200     05 CST-TURNOS-DIST                 PIC 9(03).
012300     05 CST-FECHA-MIN                   PIC X(10).
012400     05 CST-FECHA-MAX                   PIC X(10).
012500     05 CST-FUERA-RANGO                 PIC 9(07).
012600     05 FILLER                          PIC X(21).
012700
012800*****************************************************************
012900*      COBERTURA DE FECHAS DEL LOTE - CALCULADA POR ORDINAL      *
013000*      JULIANO PROPIO (EL COMPILADOR DE LA CASA NO TRAE          *
013100*      FUNCIONES DE FECHA).                                      *
013200*****************************************************************
013300 01  WS-COBERTURA-FECHAS.
013400     05 WS-FECHA-MIN                    PIC X(10).
013500     05 WS-FECHA-MAX                    PIC X(10).
013600     05 WS-ORDINAL-MIN                  PIC S9(07) COMP.
013700     05 WS-ORDINAL-MAX                  PIC S9(07) COMP.
013800     05 WS-DIAS-CUBIERTOS               PIC S9(05) COMP.
013900     05 FILLER                          PIC X(04).
014000
014100 01  WS-CALCULO-ORDINAL.
014200     05 WS-ORD-ANIO                     PIC 9(04).
014300     05 WS-ORD-MES                      PIC 9(02).
014400     05 WS-ORD-DIA                      PIC 9(02).
014500     05 WS-ORD-ANIO-MENOS-1              PIC S9(05) COMP.
014600     05 WS-ORD-B4                       PIC S9(05) COMP.
014700     05 WS-ORD-B100                     PIC S9(05) COMP.
014800     05 WS-ORD-B400                     PIC S9(05) COMP.
014900     05 WS-ORD-BISIESTOS                 PIC S9(05) COMP.
015000     05 WS-ORD-CUM-DIAS                  PIC S9(05) COMP.
015100     05 WS-ORD-RESIDUO                   PIC S9(05) COMP.
015200     05 WS-ORD-RESULT                    PIC S9(07) COMP.
015300     05 FILLER                          PIC X(04).
015400
015500*    TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (AÑO NO
015600*    BISIESTO), INICIALIZADA VIA REDEFINES.
015700 01  WS-TABLA-CUMDIAS-INIC.
015800     05 FILLER PIC 9(03) VALUE 000.
015900     05 FILLER PIC 9(03) VALUE 031.
016000     05 FILLER PIC 9(03) VALUE 059.
016100     05 FILLER PIC 9(03) VALUE 090.
016200     05 FILLER PIC 9(03) VALUE 120.
016300     05 FILLER PIC 9(03) VALUE 151.
016400     05 FILLER PIC 9(03) VALUE 181.
016500     05 FILLER PIC 9(03) VALUE 212.
016600     05 FILLER PIC 9(03) VALUE 243.
016700     05 FILLER PIC 9(03) VALUE 273.
016800     05 FILLER PIC 9(03) VALUE 304.
016900     05 FILLER PIC 9(03) VALUE 334.
017000
017100 01  WS-TABLA-CUMDIAS REDEFINES WS-TABLA-CUMDIAS-INIC.
017200     05 WS-CUMDIAS OCCURS 12 TIMES       PIC 9(03).
017300
017400*****************************************************************
017500*   ACUMULADORES DE RENDIMIENTO (PARA MEDIA/DESVIO/TENDENCIA)   *
017600*   Y TABLA DE VALORES ORDENADOS PARA MEDIANA E IQR.            *
017700*****************************************************************
017800 01  WS-ACUM-RENDIMIENTO.
017900     05 WS-SUMA-REND                    PIC S9(09)V9(02).
018000     05 WS-SUMA-REND-CUAD               PIC S9(11)V9(02).
018100     05 WS-MEDIA-REND                   PIC S9(05)V9(02).
018200     05 WS-VARIANZA-REND                PIC S9(07)V9(04).
018300     05 WS-DESVIO-REND                  PIC S9(05)V9(02).
018400     05 WS-MIN-REND                     PIC S9(05)V9(02).
018500     05 WS-MAX-REND                     PIC S9(05)V9(02).
018600     05 WS-VAL-TEMP                     PIC S9(05)V9(02).
018700     05 FILLER                          PIC X(04).
018800
018900*    ACUMULADORES DE MUESTRAS PROCESADAS, PARA LA REGLA DE
019000*    ANOMALIAS POR 3 DESVIOS ESTANDAR.
019100 01  WS-ACUM-MUESTRAS.
019200     05 WS-SUMA-MUESTRAS                PIC S9(09) COMP.
019300     05 WS-SUMA-MUESTRAS-CUAD           PIC S9(11) COMP.
019400     05 WS-MEDIA-MUESTRAS               PIC S9(05)V9(02).
019500     05 WS-VARIANZA-MUESTRAS            PIC S9(09)V9(04).
019600     05 WS-DESVIO-MUESTRAS              PIC S9(05)V9(02).
019700     05 WS-LIM-INF-MUESTRAS             PIC S9(05)V9(01).
019800     05 WS-LIM-SUP-MUESTRAS             PIC S9(05)V9(01).
019900     05 WS-RANGO-ESP-INF                PIC S9(05)V9(01).
020000     05 WS-RANGO-ESP-SUP                PIC S9(05)V9(01).
020100     05 FILLER                          PIC X(04).
020200
020300*    AREA DE TRABAJO PARA LA RAIZ CUADRADA POR APROXIMACIONES
020400*    SUCESIVAS DE NEWTON (VER PARRAFO 3011) YA QUE EL COMPILADOR
020500*    DE LA CASA NO TRAE FUNCIONES INTRINSECAS.  SE REUTILIZA
020600*    PARA TODOS LOS CALCULOS DE DESVIO ESTANDAR DEL PROGRAMA.
020700 01  WS-RAIZ.
020800     05 WS-RAIZ-RADICANDO                PIC S9(09)V9(04).
020900     05 WS-RAIZ-APROX                    PIC S9(05)V9(04).
021000     05 WS-RAIZ-APROX-ANT                PIC S9(05)V9(04).
021100     05 WS-RAIZ-ITER                     PIC 9(02) COMP.
021200     05 FILLER                           PIC X(04).
021300
021400*****************************************************************
021500*   CUARTILES, MEDIANA Y LIMITES DE OUTLIER (RANGO                *
021600*   INTERCUARTIL) - POR INTERPOLACION LINEAL SOBRE LA TABLA      *
021700*   ORDENADA.                                                    *
021800*****************************************************************
021900 01  WS-CUARTILES.
022000     05 WS-Q1                           PIC S9(05)V9(02).
022100     05 WS-MEDIANA                      PIC S9(05)V9(02).
022200     05 WS-Q3                           PIC S9(05)V9(02).
022300     05 WS-IQR                          PIC S9(05)V9(02).
022400     05 WS-LIM-INFERIOR                 PIC S9(05)V9(02).
022500     05 WS-LIM-SUPERIOR                 PIC S9(05)V9(02).
022600     05 FILLER                          PIC X(04).
022700
022800*    AREA DE TRABAJO PARA EL CALCULO GENERICO DE UN PERCENTIL
022900*    POR INTERPOLACION LINEAL (POSICION = P * (N-1)).
023000 01  WS-PERCENTIL-CALC.
023100     05 WS-PCT-P                        PIC 9V9(04).
023200     05 WS-PCT-POS                      PIC S9(05)V9(04).
023300     05 WS-PCT-POS-INT                  PIC S9(05) COMP.
023400     05 WS-PCT-POS-FRAC                 PIC S9(01)V9(04).
023500     05 WS-PCT-VAL-BAJO                 PIC S9(05)V9(02).
023600     05 WS-PCT-VAL-ALTO                 PIC S9(05)V9(02).
023700     05 WS-PCT-RESULTADO                PIC S9(05)V9(02).
023800     05 FILLER                          PIC X(04).
023900
024000*    TABLA DE VALORES PARA CALCULOS DE MEDIANA Y CUARTILES.
024100*    1000 MUESTRAS COMO TOPE DE UN LOTE DIARIO.
024200 01  WS-TABLA-VALORES.
024300     05 WS-VAL-TAB OCCURS 1000 TIMES
024400                    INDEXED BY WS-IDX-VAL.
024500        10 WS-VAL-REND                  PIC S9(05)V9(02).
024600     05 FILLER                          PIC X(04).
024700
024800*    REDEFINE DE LA MISMA TABLA PARA LA BURBUJA DE ORDENAMIENTO.
024900 01  WS-TABLA-VALORES-R REDEFINES WS-TABLA-VALORES.
025000     05 WS-VAL-TAB-R OCCURS 1000 TIMES.
025100        10 WS-VAL-REND-R                PIC S9(05)V9(02).
025200     05 FILLER                          PIC X(04).
025300
025400*****************************************************************
025500*   TABLA DE DETALLE POR REGISTRO (FECHA, EQUIPO, RENDIMIENTO   *
025600*   Y MUESTRAS) EN ORDEN DE LECTURA, USADA PARA LISTAR LOS       *
025700*   REGISTROS ATIPICOS CON SU IDENTIFICACION ORIGINAL.           *
025800*****************************************************************
025900 01  WS-TABLA-DETALLE.
026000     05 WS-DET-TAB OCCURS 1000 TIMES.
026100        10 WS-DET-FECHA                 PIC X(10).
026200        10 WS-DET-EQUIPO                PIC X(20).
026300        10 WS-DET-REND                  PIC S9(03)V9(02).
026400        10 WS-DET-REND-FLAG             PIC X(01).
026500        10 WS-DET-MUESTRAS              PIC S9(05).
026600        10 WS-DET-MUESTRAS-FLAG         PIC X(01).
026700
026800*****************************************************************
026900*     TABLA DE CORTE POR EQUIPO (ACUMULADORES POR EQUIPO)       *
027000*****************************************************************
027100 01  WS-TABLA-EQUIPOS.
027200     05 WS-EQP-TAB OCCURS 20 TIMES.
027300        10 WS-EQP-NOMBRE                PIC X(20).
027400        10 WS-EQP-CANT                  PIC 9(05) COMP.
027500        10 WS-EQP-CANT-REND             PIC 9(05) COMP.
027600        10 WS-EQP-SUMA-REND             PIC S9(09)V9(02).
027700        10 WS-EQP-SUMA-REND-CUAD        PIC S9(11)V9(02).
027800        10 WS-EQP-MEDIA-REND            PIC S9(05)V9(02).
027900        10 WS-EQP-DESVIO-REND           PIC S9(05)V9(02).
028000        10 WS-EQP-MIN-REND              PIC S9(05)V9(02).
028100        10 WS-EQP-MAX-REND              PIC S9(05)V9(02).
028200        10 WS-EQP-CANT-MUESTRAS         PIC 9(05) COMP.
028300        10 WS-EQP-SUMA-MUESTRAS         PIC S9(07) COMP.
028400        10 WS-EQP-SUMA-MUESTRAS-CUAD    PIC S9(09) COMP.
028500        10 WS-EQP-MEDIA-MUESTRAS        PIC S9(05)V9(02).
028600        10 WS-EQP-PCT-USO               PIC 9(03)V9(02).
028700     05 FILLER                          PIC X(04).
028800
028900*    TABLA DE INDICES PARA EL RANKING DESCENDENTE DE EQUIPOS
029000*    (SOLO LOS QUE TIENEN AL MENOS UN RENDIMIENTO PRESENTE).
029100 01  WS-RANKING-EQUIPOS.
029200     05 WS-RANK-EQP-IDX OCCURS 20 TIMES  PIC 9(02) COMP.
029300     05 FILLER                          PIC X(04).
029400
029500*****************************************************************
029600*     TABLA DE CORTE POR TURNO (ACUMULADORES POR TURNO)         *
029700*****************************************************************
029800 01  WS-TABLA-TURNOS.
029900     05 WS-TUR-TAB OCCURS 10 TIMES.
030000        10 WS-TUR-NOMBRE                PIC X(08).
030100        10 WS-TUR-CANT                  PIC 9(05) COMP.
030200        10 WS-TUR-CANT-REND             PIC 9(05) COMP.
030300        10 WS-TUR-SUMA-REND             PIC S9(09)V9(02).
030400        10 WS-TUR-SUMA-REND-CUAD        PIC S9(11)V9(02).
030500        10 WS-TUR-MEDIA-REND            PIC S9(05)V9(02).
030600        10 WS-TUR-DESVIO-REND           PIC S9(05)V9(02).
030700        10 WS-TUR-MIN-REND              PIC S9(05)V9(02).
030800        10 WS-TUR-MAX-REND              PIC S9(05)V9(02).
030900        10 WS-TUR-PCT-USO               PIC 9(03)V9(02).
031000     05 FILLER                          PIC X(04).
031100
031200 01  WS-MEJOR-TURNO.
031300     05 WS-MEJ-TURNO-NOMBRE             PIC X(08).
031400     05 WS-MEJ-TURNO-MEDIA              PIC S9(05)V9(02).
031500     05 FILLER                          PIC X(04).
031600
031700*****************************************************************
031800*   TABLA DE FECHAS DISTINTAS - RENDIMIENTO MEDIO POR DIA        *
031900*   PARA EL CALCULO DE TENDENCIA (MINIMOS CUADRADOS).            *
032000*****************************************************************
032100 01  WS-TABLA-FECHAS.
032200     05 WS-FEC-TAB OCCURS 400 TIMES.
032300        10 WS-FEC-VALOR                 PIC X(10).
032400        10 WS-FEC-CANT                  PIC 9(05) COMP.
032500        10 WS-FEC-SUMA-REND             PIC S9(07)V9(02).
032600        10 WS-FEC-MEDIA-REND            PIC S9(05)V9(02).
032700     05 FILLER                          PIC X(04).
032800
032900*    REDEFINE DE LA TABLA DE FECHAS PARA EL INTERCAMBIO
033000*    COMPLETO DE UN ELEMENTO DURANTE LA BURBUJA DE ORDENAMIENTO.
033100 01  WS-TABLA-FECHAS-R REDEFINES WS-TABLA-FECHAS.
033200     05 WS-FEC-TAB-R OCCURS 400 TIMES   PIC X(23).
033300     05 FILLER                          PIC X(04).
033400
033500 01  WS-FEC-TEMP                        PIC X(23).
033600
033700*****************************************************************
033800*      VARIABLES PARA CALCULO DE TENDENCIA (MINIMOS CUADRADOS)   *
033900*****************************************************************
034000 01  WS-TENDENCIA.
034100     05 WS-TND-N                        PIC 9(05) COMP.
034200     05 WS-TND-SUMA-X                   PIC S9(09).
034300     05 WS-TND-SUMA-Y                   PIC S9(09)V9(02).
034400     05 WS-TND-SUMA-XY                  PIC S9(11)V9(02).
034500     05 WS-TND-SUMA-X2                  PIC S9(11).
034600     05 WS-TND-PENDIENTE                PIC S9(05)V9(04).
034700     05 WS-TND-DIVISOR                  PIC S9(11)V9(02).
034800     05 WS-TND-VOLATILIDAD              PIC S9(05)V9(02).
034900     05 WS-TND-TEXTO                    PIC X(20).
035000     05 FILLER                          PIC X(04).
035100
035200*****************************************************************
035300*       VARIABLES DE COMPLETITUD Y UNICIDAD                     *
035400*****************************************************************
035500 01  WS-CALIDAD.
035600     05 WS-PCT-COMPLETO-MUESTRAS        PIC 9(03)V9(02).
035700     05 WS-PCT-COMPLETO-REND            PIC 9(03)V9(02).
035800     05 WS-PCT-UNICIDAD-FECHA-EQUIPO    PIC 9(03)V9(02).
035900     05 WS-PCT-UNICO-EQUIPO             PIC 9(03)V9(02).
036000     05 WS-PCT-UNICO-TURNO              PIC 9(03)V9(02).
036100     05 WS-PCT-UNICO-COMENTARIO         PIC 9(03)V9(02).
036200     05 WS-CN-COMBOS-DIST               PIC 9(05) COMP.
036300     05 WS-CN-MUESTRAS-FALTA            PIC 9(07) COMP.
036400     05 WS-CN-REND-FALTA                PIC 9(07) COMP.
036500     05 WS-PCT-MUESTRAS-FALTA           PIC 9(03)V9(02).
036600     05 WS-PCT-REND-FALTA               PIC 9(03)V9(02).
036700     05 FILLER                          PIC X(04).
036800
036900*    TABLA DE COMBINACIONES FECHA+EQUIPO+TURNO VISTAS, PARA EL
037000*    CALCULO DE UNICIDAD.
037100 01  WS-TABLA-COMBOS.
037200     05 WS-COMBO-TAB OCCURS 1000 TIMES.
037300        10 WS-COMBO-VAL                 PIC X(38).
037400     05 FILLER                          PIC X(04).
037500
037600*    TABLA DE VALORES DE COMENTARIO DISTINTOS.
037700 01  WS-TABLA-COMENTARIOS.
037800     05 WS-COM-TAB OCCURS 50 TIMES      PIC X(20).
037900     05 FILLER                          PIC X(04).
038000
038100*****************************************************************
038200*                    LINEAS DE IMPRESION                        *
038300*****************************************************************
038400 01  WS-LINEA-DET.
038500     05 LDET-ETIQUETA                   PIC X(35).
038600     05 LDET-VALOR                      PIC X(30).
038700     05 FILLER                          PIC X(67).
038800
038900 01  CT-CONSTANTES.
039000     05 CT-1                            PIC 9(01) VALUE 1.
039100     05 FILLER                          PIC X(02).
039200
039300*    CAMPOS EDITADOS DE USO TRANSITORIO PARA ARMAR LAS LINEAS
039400*    DEL INFORME - UN NUMERICO DISPLAY SIN EDICION NO LLEVA
039500*    PUNTO DECIMAL NI SIGNO IMPRESO AL ENCADENARLO CON STRING.
039600*    LA SECCION DE RECOMENDACIONES CITA MEDIA Y PORCENTAJE CON
039700*    UN SOLO DECIMAL (DISTINTO DEL RESTO DEL INFORME) - POR ESO
039800*    LLEVAN SU PROPIO PAR DE CAMPOS EDITADOS.
039900 01  WS-CAMPOS-EDITADOS.
040000     05 WS-ED-CANT                      PIC ZZZZZZ9.
040100     05 WS-ED-PCT                       PIC -(3)9,99.
040200     05 WS-ED-MEDIA                     PIC -(3)9,99.
040300     05 WS-ED-DESVIO                    PIC -(3)9,99.
040400     05 WS-ED-MIN                       PIC -(3)9,99.
040500     05 WS-ED-MAX                       PIC -(3)9,99.
040600     05 WS-ED-MUESTRAS                  PIC -(5)9.
040700     05 WS-ED-MUESTRAS-TOT              PIC -(6)9.
040800     05 WS-ED-PENDIENTE                 PIC -(3)9,9999.
040900     05 WS-ED-MEDIA-1D                  PIC -(3)9,9.
041000     05 WS-ED-PCT-1D                    PIC -(3)9,9.
041100     05 FILLER                          PIC X(04).
041200
041300 01  WS-FILE-STATUS                     PIC X(02) VALUE SPACES.
041400
041500*****************************************************************
041600*              P R O C E D U R E   D I V I S I O N              *
041700*****************************************************************
041800 PROCEDURE DIVISION.
041900*****************************************************************
042000*                        0000-MAINLINE                          *
042100*****************************************************************
042200 0000-MAINLINE.
042300
042400     PERFORM 1000-INICIO
042500        THRU 1000-INICIO-EXIT
042600
042700     PERFORM 2000-PROCESO
042800        THRU 2000-PROCESO-EXIT
042900       UNTIL SW-88-FIN-CLEAN
043000
043100     PERFORM 3000-FIN.
043200
043300*****************************************************************
043400*                          1000-INICIO                          *
043500*****************************************************************
043600 1000-INICIO.
043700
043800     INITIALIZE WS-CONTADORES
043900                WS-COBERTURA-FECHAS
044000                WS-ACUM-RENDIMIENTO
044100                WS-ACUM-MUESTRAS
044200                WS-TENDENCIA
044300                WS-CALIDAD
044400
044500     MOVE 99999999 TO WS-MIN-REND
044600     COMPUTE WS-MIN-REND = WS-MIN-REND - 99999999 + 99999
044700     MOVE 99999 TO WS-MIN-REND
044800     MOVE ZERO   TO WS-MAX-REND
044900
045000     OPEN INPUT  CLEAN-PROD
045100     OPEN INPUT  CLEAN-STATS
045200     OPEN OUTPUT RUN-REPORT
045300
045400     READ CLEAN-STATS INTO WS-CLEAN-STATS-IN
045500        AT END MOVE ZERO TO WS-CLEAN-STATS-IN
045600     END-READ
045700     CLOSE CLEAN-STATS
045800
045900     PERFORM 2100-LEER-CLEAN
046000        THRU 2100-LEER-CLEAN-EXIT
046100     .
046200 1000-INICIO-EXIT.
046300     EXIT.
046400
046500*****************************************************************
046600*                         2000-PROCESO                          *
046700*****************************************************************
046800 2000-PROCESO.
046900
047000     ADD CT-1 TO WS-CN-TOTAL
047100
047200     PERFORM 2110-ACTUALIZA-COBERTURA
047300        THRU 2110-ACTUALIZA-COBERTURA-EXIT
047400
047500     IF CLN0-88-MUESTRAS-OK
047600        ADD CT-1 TO WS-CN-MUESTRAS-OK
047700        PERFORM 2150-ACUMULA-MUESTRAS
047800           THRU 2150-ACUMULA-MUESTRAS-EXIT
047900     END-IF
048000
048100     IF CLN0-88-REND-OK
048200        ADD CT-1 TO WS-CN-REND-OK
048300        PERFORM 2200-ACUMULA-REND
048400           THRU 2200-ACUMULA-REND-EXIT
048500     END-IF
048600
048700     PERFORM 2300-CORTE-EQUIPO
048800        THRU 2300-CORTE-EQUIPO-EXIT
048900
049000     PERFORM 2350-CORTE-TURNO
049100        THRU 2350-CORTE-TURNO-EXIT
049200
049300     PERFORM 2400-ACUMULA-COMBO
049400        THRU 2400-ACUMULA-COMBO-EXIT
049500
049600     PERFORM 2450-ACUMULA-COMENTARIO
049700        THRU 2450-ACUMULA-COMENTARIO-EXIT
049800
049900     IF WS-CN-TOTAL <= 1000
050000        PERFORM 2500-GUARDA-DETALLE
050100           THRU 2500-GUARDA-DETALLE-EXIT
050200     END-IF
050300
050400     PERFORM 2100-LEER-CLEAN
050500        THRU 2100-LEER-CLEAN-EXIT
050600     .
050700 2000-PROCESO-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100*                       2100-LEER-CLEAN                         *
051200*****************************************************************
051300 2100-LEER-CLEAN.
051400
051500     READ CLEAN-PROD
051600          AT END
051700          MOVE 'Y' TO SW-FIN-CLEAN
051800     END-READ
051900     .
052000 2100-LEER-CLEAN-EXIT.
052100     EXIT.
052200
052300*****************************************************************
052400*   2110-ACTUALIZA-COBERTURA - CALCULA EL ORDINAL DE LA FECHA   *
052500*   DEL REGISTRO Y ACTUALIZA EL RANGO MINIMO/MAXIMO DEL LOTE.   *
052600*****************************************************************
052700 2110-ACTUALIZA-COBERTURA.
052800
052900     PERFORM 2111-CALCULA-ORDINAL
053000        THRU 2111-CALCULA-ORDINAL-EXIT
053100
053200     IF WS-CN-TOTAL = 1
053300        MOVE WS-ORD-RESULT TO WS-ORDINAL-MIN WS-ORDINAL-MAX
053400        MOVE CLN0-FECHA    TO WS-FECHA-MIN WS-FECHA-MAX
053500     ELSE
053600        IF WS-ORD-RESULT < WS-ORDINAL-MIN
053700           MOVE WS-ORD-RESULT TO WS-ORDINAL-MIN
053800           MOVE CLN0-FECHA    TO WS-FECHA-MIN
053900        END-IF
054000        IF WS-ORD-RESULT > WS-ORDINAL-MAX
054100           MOVE WS-ORD-RESULT TO WS-ORDINAL-MAX
054200           MOVE CLN0-FECHA    TO WS-FECHA-MAX
054300        END-IF
054400     END-IF
054500     .
054600 2110-ACTUALIZA-COBERTURA-EXIT.
054700     EXIT.
054800
054900*****************************************************************
055000*   2111-CALCULA-ORDINAL - CONVIERTE AAAA-MM-DD EN UN NUMERO DE *
055100*   DIA JULIANO PROPIO (1 DE ENERO DEL AÑO 1 = DIA 1), PARA      *
055200*   PODER RESTAR FECHAS SIN FUNCIONES DE CALENDARIO.             *
055300*****************************************************************
055400 2111-CALCULA-ORDINAL.
055500
055600     MOVE CLN0-FECHA-R-ANIO TO WS-ORD-ANIO
055700     MOVE CLN0-FECHA-R-MES  TO WS-ORD-MES
055800     MOVE CLN0-FECHA-R-DIA  TO WS-ORD-DIA
055900
056000     COMPUTE WS-ORD-ANIO-MENOS-1 = WS-ORD-ANIO - 1
056100     DIVIDE WS-ORD-ANIO-MENOS-1 BY 4   GIVING WS-ORD-B4
056200                                 REMAINDER WS-ORD-RESIDUO
056300     DIVIDE WS-ORD-ANIO-MENOS-1 BY 100 GIVING WS-ORD-B100
056400                                 REMAINDER WS-ORD-RESIDUO
056500     DIVIDE WS-ORD-ANIO-MENOS-1 BY 400 GIVING WS-ORD-B400
056600                                 REMAINDER WS-ORD-RESIDUO
056700     COMPUTE WS-ORD-BISIESTOS =
056800           WS-ORD-B4 - WS-ORD-B100 + WS-ORD-B400
056900
057000     PERFORM 2112-VERIFICA-BISIESTO
057100        THRU 2112-VERIFICA-BISIESTO-EXIT
057200
057300     MOVE WS-CUMDIAS(WS-ORD-MES) TO WS-ORD-CUM-DIAS
057400     IF SW-88-ES-BISIESTO AND WS-ORD-MES > 2
057500        ADD CT-1 TO WS-ORD-CUM-DIAS
057600     END-IF
057700
057800     COMPUTE WS-ORD-RESULT =
057900           (WS-ORD-ANIO - 1) * 365 + WS-ORD-BISIESTOS
058000           + WS-ORD-CUM-DIAS + WS-ORD-DIA
058100     .
058200 2111-CALCULA-ORDINAL-EXIT.
058300     EXIT.
058400
058500*****************************************************************
058600*   2112-VERIFICA-BISIESTO - DIVISIBLE POR 4, SALVO SIGLOS NO   *
058700*   DIVISIBLES POR 400.                                         *
058800*****************************************************************
058900 2112-VERIFICA-BISIESTO.
059000
059100     MOVE 'N' TO SW-BISIESTO
059200     DIVIDE WS-ORD-ANIO BY 4 GIVING WS-ORD-B4
059300                         REMAINDER WS-ORD-RESIDUO
059400     IF WS-ORD-RESIDUO = 0
059500        MOVE 'Y' TO SW-BISIESTO
059600        DIVIDE WS-ORD-ANIO BY 100 GIVING WS-ORD-B100
059700                            REMAINDER WS-ORD-RESIDUO
059800        IF WS-ORD-RESIDUO = 0
059900           MOVE 'N' TO SW-BISIESTO
060000           DIVIDE WS-ORD-ANIO BY 400 GIVING WS-ORD-B400
060100                               REMAINDER WS-ORD-RESIDUO
060200           IF WS-ORD-RESIDUO = 0
060300              MOVE 'Y' TO SW-BISIESTO
060400           END-IF
060500        END-IF
060600     END-IF
060700     .
060800 2112-VERIFICA-BISIESTO-EXIT.
060900     EXIT.
061000
061100*****************************************************************
061200*   2150-ACUMULA-MUESTRAS - SUMAS PARA MEDIA/DESVIO DE          *
061300*   MUESTRAS PROCESADAS (REGLA DE 3 SIGMA).                     *
061400*****************************************************************
061500 2150-ACUMULA-MUESTRAS.
061600
061700     ADD CLN0-MUESTRAS TO WS-SUMA-MUESTRAS
061800     COMPUTE WS-SUMA-MUESTRAS-CUAD =
061900           WS-SUMA-MUESTRAS-CUAD +
062000           (CLN0-MUESTRAS * CLN0-MUESTRAS)
062100     .
062200 2150-ACUMULA-MUESTRAS-EXIT.
062300     EXIT.
062400
062500*****************************************************************
062600*   2200-ACUMULA-REND                                           *
062700*   ACUMULA MEDIA/DESVIO, MIN/MAX, BANDAS, TABLA PARA MEDIANA/  *
062800*   IQR, Y EL ACUMULADOR DE TENDENCIA POR FECHA.                *
062900*****************************************************************
063000 2200-ACUMULA-REND.
063100
063200     ADD CLN0-RENDIMIENTO TO WS-SUMA-REND
063300     COMPUTE WS-SUMA-REND-CUAD =
063400           WS-SUMA-REND-CUAD + (CLN0-RENDIMIENTO * CLN0-RENDIMIENTO)
063500
063600     IF CLN0-RENDIMIENTO < WS-MIN-REND
063700        MOVE CLN0-RENDIMIENTO TO WS-MIN-REND
063800     END-IF
063900     IF CLN0-RENDIMIENTO > WS-MAX-REND
064000        MOVE CLN0-RENDIMIENTO TO WS-MAX-REND
064100     END-IF
064200
064300     EVALUATE TRUE
064400        WHEN CLN0-RENDIMIENTO < 60
064500             ADD CT-1 TO WS-CN-BANDA-BAJA
064600        WHEN CLN0-RENDIMIENTO < 80
064700             ADD CT-1 TO WS-CN-BANDA-MEDIA
064800        WHEN OTHER
064900             ADD CT-1 TO WS-CN-BANDA-ALTA
065000     END-EVALUATE
065100
065200     IF WS-CN-REND-OK <= 1000
065300        SET WS-IDX-VAL TO WS-CN-REND-OK
065400        MOVE CLN0-RENDIMIENTO TO WS-VAL-REND(WS-IDX-VAL)
065500     END-IF
065600
065700     PERFORM 2210-ACUMULA-FECHA
065800        THRU 2210-ACUMULA-FECHA-EXIT
065900     .
066000 2200-ACUMULA-REND-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400*   2210-ACUMULA-FECHA - ACUMULA SUMA Y CANTIDAD DE RENDIMIENTO *
066500*   POR FECHA DISTINTA, PARA EL CALCULO DE TENDENCIA DIARIA.    *
066600*****************************************************************
066700 2210-ACUMULA-FECHA.
066800
066900     MOVE ZERO TO WS-SUB2
067000     PERFORM 2211-BUSCA-FECHA
067100        THRU 2211-BUSCA-FECHA-EXIT
067200       VARYING WS-SUB1 FROM 1 BY 1
067300         UNTIL WS-SUB1 > WS-CN-FECHAS-DIST OR WS-SUB2 NOT = ZERO
067400
067500     IF WS-SUB2 = ZERO AND WS-CN-FECHAS-DIST < 400
067600        ADD CT-1 TO WS-CN-FECHAS-DIST
067700        MOVE WS-CN-FECHAS-DIST TO WS-SUB2
067800        MOVE CLN0-FECHA TO WS-FEC-VALOR(WS-SUB2)
067900        MOVE ZERO       TO WS-FEC-CANT(WS-SUB2)
068000        MOVE ZERO       TO WS-FEC-SUMA-REND(WS-SUB2)
068100     END-IF
068200
068300     IF WS-SUB2 NOT = ZERO
068400        ADD CT-1              TO WS-FEC-CANT(WS-SUB2)
068500        ADD CLN0-RENDIMIENTO TO WS-FEC-SUMA-REND(WS-SUB2)
068600     END-IF
068700     .
068800 2210-ACUMULA-FECHA-EXIT.
068900     EXIT.
069000
069100 2211-BUSCA-FECHA.
069200     IF WS-FEC-VALOR(WS-SUB1) = CLN0-FECHA
069300        MOVE WS-SUB1 TO WS-SUB2
069400     END-IF
069500     .
069600 2211-BUSCA-FECHA-EXIT.
069700     EXIT.
069800
069900*****************************************************************
070000*   2300-CORTE-EQUIPO                                           *
070100*   BUSQUEDA SECUENCIAL (LA TABLA SE ARMA EN ORDEN DE APARICION,*
070200*   POR ESO NO SE USA SEARCH ALL AQUI).                        *
070300*****************************************************************
070400 2300-CORTE-EQUIPO.
070500
070600     MOVE ZERO TO WS-SUB2
070700     PERFORM 2310-BUSCA-EQUIPO
070800        THRU 2310-BUSCA-EQUIPO-EXIT
070900       VARYING WS-SUB1 FROM 1 BY 1
071000         UNTIL WS-SUB1 > WS-CN-EQUIPOS OR WS-SUB2 NOT = ZERO
071100
071200     IF WS-SUB2 = ZERO
071300        IF WS-CN-EQUIPOS < 20
071400           ADD CT-1 TO WS-CN-EQUIPOS
071500           MOVE WS-CN-EQUIPOS TO WS-SUB2
071600           MOVE CLN0-EQUIPO TO WS-EQP-NOMBRE(WS-SUB2)
071700           MOVE ZERO TO WS-EQP-CANT(WS-SUB2)
071800           MOVE ZERO TO WS-EQP-CANT-REND(WS-SUB2)
071900           MOVE ZERO TO WS-EQP-SUMA-REND(WS-SUB2)
072000           MOVE ZERO TO WS-EQP-SUMA-REND-CUAD(WS-SUB2)
072100           MOVE 99999 TO WS-EQP-MIN-REND(WS-SUB2)
072200           MOVE ZERO TO WS-EQP-MAX-REND(WS-SUB2)
072300           MOVE ZERO TO WS-EQP-CANT-MUESTRAS(WS-SUB2)
072400           MOVE ZERO TO WS-EQP-SUMA-MUESTRAS(WS-SUB2)
072500           MOVE ZERO TO WS-EQP-SUMA-MUESTRAS-CUAD(WS-SUB2)
072600        END-IF
072700     END-IF
072800
072900     IF WS-SUB2 NOT = ZERO
073000        ADD CT-1 TO WS-EQP-CANT(WS-SUB2)
073100        IF CLN0-88-REND-OK
073200           ADD CT-1 TO WS-EQP-CANT-REND(WS-SUB2)
073300           ADD CLN0-RENDIMIENTO TO WS-EQP-SUMA-REND(WS-SUB2)
073400           COMPUTE WS-EQP-SUMA-REND-CUAD(WS-SUB2) =
073500                 WS-EQP-SUMA-REND-CUAD(WS-SUB2) +
073600                 (CLN0-RENDIMIENTO * CLN0-RENDIMIENTO)
073700           IF CLN0-RENDIMIENTO < WS-EQP-MIN-REND(WS-SUB2)
073800              MOVE CLN0-RENDIMIENTO TO WS-EQP-MIN-REND(WS-SUB2)
073900           END-IF
074000           IF CLN0-RENDIMIENTO > WS-EQP-MAX-REND(WS-SUB2)
074100              MOVE CLN0-RENDIMIENTO TO WS-EQP-MAX-REND(WS-SUB2)
074200           END-IF
074300        END-IF
074400        IF CLN0-88-MUESTRAS-OK
074500           ADD CT-1 TO WS-EQP-CANT-MUESTRAS(WS-SUB2)
074600           ADD CLN0-MUESTRAS TO WS-EQP-SUMA-MUESTRAS(WS-SUB2)
074700           COMPUTE WS-EQP-SUMA-MUESTRAS-CUAD(WS-SUB2) =
074800                 WS-EQP-SUMA-MUESTRAS-CUAD(WS-SUB2) +
074900                 (CLN0-MUESTRAS * CLN0-MUESTRAS)
075000        END-IF
075100     END-IF
075200     .
075300 2300-CORTE-EQUIPO-EXIT.
075400     EXIT.
075500
075600 2310-BUSCA-EQUIPO.
075700     IF WS-EQP-NOMBRE(WS-SUB1) = CLN0-EQUIPO
075800        MOVE WS-SUB1 TO WS-SUB2
075900     END-IF
076000     .
076100 2310-BUSCA-EQUIPO-EXIT.
076200     EXIT.
076300
076400*****************************************************************
076500*   2350-CORTE-TURNO - MISMA LOGICA QUE EL CORTE POR EQUIPO,    *
076600*   SOBRE LA TABLA DE TURNOS.                                   *
076700*****************************************************************
076800 2350-CORTE-TURNO.
076900
077000     MOVE ZERO TO WS-SUB2
077100     PERFORM 2360-BUSCA-TURNO
077200        THRU 2360-BUSCA-TURNO-EXIT
077300       VARYING WS-SUB1 FROM 1 BY 1
077400         UNTIL WS-SUB1 > WS-CN-TURNOS OR WS-SUB2 NOT = ZERO
077500
077600     IF WS-SUB2 = ZERO
077700        IF WS-CN-TURNOS < 10
077800           ADD CT-1 TO WS-CN-TURNOS
077900           MOVE WS-CN-TURNOS TO WS-SUB2
078000           MOVE CLN0-TURNO TO WS-TUR-NOMBRE(WS-SUB2)
078100           MOVE ZERO  TO WS-TUR-CANT(WS-SUB2)
078200           MOVE ZERO  TO WS-TUR-CANT-REND(WS-SUB2)
078300           MOVE ZERO  TO WS-TUR-SUMA-REND(WS-SUB2)
078400           MOVE ZERO  TO WS-TUR-SUMA-REND-CUAD(WS-SUB2)
078500           MOVE 99999 TO WS-TUR-MIN-REND(WS-SUB2)
078600           MOVE ZERO  TO WS-TUR-MAX-REND(WS-SUB2)
078700        END-IF
078800     END-IF
078900
079000     IF WS-SUB2 NOT = ZERO
079100        ADD CT-1 TO WS-TUR-CANT(WS-SUB2)
079200        IF CLN0-88-REND-OK
079300           ADD CT-1 TO WS-TUR-CANT-REND(WS-SUB2)
079400           ADD CLN0-RENDIMIENTO TO WS-TUR-SUMA-REND(WS-SUB2)
079500           COMPUTE WS-TUR-SUMA-REND-CUAD(WS-SUB2) =
079600                 WS-TUR-SUMA-REND-CUAD(WS-SUB2) +
079700                 (CLN0-RENDIMIENTO * CLN0-RENDIMIENTO)
079800           IF CLN0-RENDIMIENTO < WS-TUR-MIN-REND(WS-SUB2)
079900              MOVE CLN0-RENDIMIENTO TO WS-TUR-MIN-REND(WS-SUB2)
080000           END-IF
080100           IF CLN0-RENDIMIENTO > WS-TUR-MAX-REND(WS-SUB2)
080200              MOVE CLN0-RENDIMIENTO TO WS-TUR-MAX-REND(WS-SUB2)
080300           END-IF
080400        END-IF
080500     END-IF
080600     .
080700 2350-CORTE-TURNO-EXIT.
080800     EXIT.
080900
081000 2360-BUSCA-TURNO.
081100     IF WS-TUR-NOMBRE(WS-SUB1) = CLN0-TURNO
081200        MOVE WS-SUB1 TO WS-SUB2
081300     END-IF
081400     .
081500 2360-BUSCA-TURNO-EXIT.
081600     EXIT.
081700
081800*****************************************************************
081900*   2400-ACUMULA-COMBO                                          *
082000*   CUENTA COMBINACIONES DISTINTAS DE FECHA+EQUIPO+TURNO PARA   *
082100*   LA METRICA DE UNICIDAD.                                     *
082200*****************************************************************
082300 2400-ACUMULA-COMBO.
082400
082500     MOVE ZERO TO WS-SUB2
082600     PERFORM 2410-BUSCA-COMBO
082700        THRU 2410-BUSCA-COMBO-EXIT
082800       VARYING WS-SUB1 FROM 1 BY 1
082900       UNTIL WS-SUB1 > WS-CN-COMBOS-DIST OR WS-SUB2 NOT = ZERO
083000
083100     IF WS-SUB2 = ZERO AND WS-CN-COMBOS-DIST < 1000
083200        ADD CT-1 TO WS-CN-COMBOS-DIST
083300        STRING CLN0-FECHA  DELIMITED BY SIZE
083400               CLN0-EQUIPO DELIMITED BY SIZE
083500               CLN0-TURNO  DELIMITED BY SIZE
083600               INTO WS-COMBO-VAL(WS-CN-COMBOS-DIST)
083700        END-STRING
083800     END-IF
083900     .
084000 2400-ACUMULA-COMBO-EXIT.
084100     EXIT.
084200
084300 2410-BUSCA-COMBO.
084400     IF WS-COMBO-VAL(WS-SUB1)(1:10)  = CLN0-FECHA
084500        AND WS-COMBO-VAL(WS-SUB1)(11:20) = CLN0-EQUIPO
084600        AND WS-COMBO-VAL(WS-SUB1)(31:8)  = CLN0-TURNO
084700        MOVE WS-SUB1 TO WS-SUB2
084800     END-IF
084900     .
085000 2410-BUSCA-COMBO-EXIT.
085100     EXIT.
085200
085300*****************************************************************
085400*   2450-ACUMULA-COMENTARIO - CUENTA VALORES DE COMENTARIO      *
085500*   DISTINTOS PARA LA METRICA DE UNICIDAD DEL CAMPO.            *
085600*****************************************************************
085700 2450-ACUMULA-COMENTARIO.
085800
085900     MOVE ZERO TO WS-SUB2
086000     PERFORM 2460-BUSCA-COMENTARIO
086100        THRU 2460-BUSCA-COMENTARIO-EXIT
086200       VARYING WS-SUB1 FROM 1 BY 1
086300       UNTIL WS-SUB1 > WS-CN-COMENTARIOS-DIST
086400           OR WS-SUB2 NOT = ZERO
086500
086600     IF WS-SUB2 = ZERO AND WS-CN-COMENTARIOS-DIST < 50
086700        ADD CT-1 TO WS-CN-COMENTARIOS-DIST
086800        MOVE CLN0-COMENTARIO TO WS-COM-TAB(WS-CN-COMENTARIOS-DIST)
086900     END-IF
087000     .
087100 2450-ACUMULA-COMENTARIO-EXIT.
087200     EXIT.
087300
087400 2460-BUSCA-COMENTARIO.
087500     IF WS-COM-TAB(WS-SUB1) = CLN0-COMENTARIO
087600        MOVE WS-SUB1 TO WS-SUB2
087700     END-IF
087800     .
087900 2460-BUSCA-COMENTARIO-EXIT.
088000     EXIT.
088100
088200*****************************************************************
088300*   2500-GUARDA-DETALLE - CONSERVA UNA COPIA LIVIANA DEL        *
088400*   REGISTRO PARA PODER IDENTIFICAR LOS ATIPICOS MAS ADELANTE.  *
088500*****************************************************************
088600 2500-GUARDA-DETALLE.
088700
088800     MOVE CLN0-FECHA           TO WS-DET-FECHA(WS-CN-TOTAL)
088900     MOVE CLN0-EQUIPO          TO WS-DET-EQUIPO(WS-CN-TOTAL)
089000     MOVE CLN0-RENDIMIENTO     TO WS-DET-REND(WS-CN-TOTAL)
089100     MOVE CLN0-REND-FLAG       TO WS-DET-REND-FLAG(WS-CN-TOTAL)
089200     MOVE CLN0-MUESTRAS        TO WS-DET-MUESTRAS(WS-CN-TOTAL)
089300     MOVE CLN0-MUESTRAS-FLAG   TO WS-DET-MUESTRAS-FLAG(WS-CN-TOTAL)
089400     .
089500 2500-GUARDA-DETALLE-EXIT.
089600     EXIT.
089700
089800*****************************************************************
089900*                              3000-FIN                         *
090000*****************************************************************
090100 3000-FIN.
090200
090300     IF WS-CN-TOTAL > 0
090400        COMPUTE WS-DIAS-CUBIERTOS =
090500              WS-ORDINAL-MAX - WS-ORDINAL-MIN + 1
090600     END-IF
090700
090800     PERFORM 3010-CALCULA-MEDIA-DESVIO
090900        THRU 3010-CALCULA-MEDIA-DESVIO-EXIT
091000
091100     PERFORM 3015-CALCULA-STATS-MUESTRAS
091200        THRU 3015-CALCULA-STATS-MUESTRAS-EXIT
091300
091400     PERFORM 3020-ORDENA-TABLA-VALORES
091500        THRU 3020-ORDENA-TABLA-VALORES-EXIT
091600
091700     PERFORM 3025-CALCULA-PERCENTILES
091800        THRU 3025-CALCULA-PERCENTILES-EXIT
091900
092000     PERFORM 3030-CALCULA-TENDENCIA
092100        THRU 3030-CALCULA-TENDENCIA-EXIT
092200
092300     PERFORM 3040-CALCULA-CALIDAD
092400        THRU 3040-CALCULA-CALIDAD-EXIT
092500
092600     PERFORM 3045-CALCULA-STATS-GRUPOS
092700        THRU 3045-CALCULA-STATS-GRUPOS-EXIT
092800
092900     PERFORM 3048-ARMA-RANKING-EQUIPOS
093000        THRU 3048-ARMA-RANKING-EQUIPOS-EXIT
093100
093200     PERFORM 3049-DETERMINA-MEJOR-TURNO
093300        THRU 3049-DETERMINA-MEJOR-TURNO-EXIT
093400
093500     PERFORM 3050-CUENTA-ANOMALIAS
093600        THRU 3050-CUENTA-ANOMALIAS-EXIT
093700
093800     PERFORM 3100-TITULO-REPORTE
093900        THRU 3100-TITULO-REPORTE-EXIT
094000
094100     PERFORM 3200-SECCION-LIMPIEZA
094200        THRU 3200-SECCION-LIMPIEZA-EXIT
094300
094400     PERFORM 3300-SECCION-RESUMEN
094500        THRU 3300-SECCION-RESUMEN-EXIT
094600
094700     PERFORM 3400-SECCION-EQUIPOS
094800        THRU 3400-SECCION-EQUIPOS-EXIT
094900
095000     PERFORM 3450-SECCION-TURNOS
095100        THRU 3450-SECCION-TURNOS-EXIT
095200
095300     PERFORM 3500-SECCION-TENDENCIA
095400        THRU 3500-SECCION-TENDENCIA-EXIT
095500
095600     PERFORM 3600-SECCION-CALIDAD
095700        THRU 3600-SECCION-CALIDAD-EXIT
095800
095900     PERFORM 3700-SECCION-ANOMALIAS
096000        THRU 3700-SECCION-ANOMALIAS-EXIT
096100
096200     PERFORM 3800-SECCION-RECOMENDACIONES
096300        THRU 3800-SECCION-RECOMENDACIONES-EXIT
096400
096500     CLOSE CLEAN-PROD
096600           RUN-REPORT
096700
096800     STOP RUN.
096900
097000*****************************************************************
097100*   3010-CALCULA-MEDIA-DESVIO - DESVIO MUESTRAL (DIVISOR N-1).  *
097200*****************************************************************
097300 3010-CALCULA-MEDIA-DESVIO.
097400
097500     IF WS-CN-REND-OK > 0
097600        COMPUTE WS-MEDIA-REND ROUNDED =
097700              WS-SUMA-REND / WS-CN-REND-OK
097800     END-IF
097900
098000     IF WS-CN-REND-OK > 1
098100        COMPUTE WS-VARIANZA-REND ROUNDED =
098200              (WS-SUMA-REND-CUAD -
098300              ((WS-SUMA-REND * WS-SUMA-REND) / WS-CN-REND-OK))
098400              / (WS-CN-REND-OK - 1)
098500        IF WS-VARIANZA-REND > 0
098600           MOVE WS-VARIANZA-REND TO WS-RAIZ-RADICANDO
098700           PERFORM 3011-CALCULA-RAIZ
098800              THRU 3011-CALCULA-RAIZ-EXIT
098900           MOVE WS-RAIZ-APROX TO WS-DESVIO-REND
099000        ELSE
099100           MOVE 0 TO WS-DESVIO-REND
099200        END-IF
099300     ELSE
099400        MOVE 0 TO WS-DESVIO-REND
099500     END-IF
099600     .
099700 3010-CALCULA-MEDIA-DESVIO-EXIT.
099800     EXIT.
099900
100000*****************************************************************
100100*   3011-CALCULA-RAIZ - RAIZ CUADRADA POR EL METODO DE NEWTON,  *
100200*   10 ITERACIONES FIJAS (SOBRA PARA LA PRECISION QUE NECESITA  *
100300*   EL REPORTE).                                                *
100400*****************************************************************
100500 3011-CALCULA-RAIZ.
100600
100700     IF WS-RAIZ-RADICANDO = 0
100800        MOVE 0 TO WS-RAIZ-APROX
100900     ELSE
101000        COMPUTE WS-RAIZ-APROX = WS-RAIZ-RADICANDO / 2
101100        PERFORM 3012-ITERA-NEWTON
101200           THRU 3012-ITERA-NEWTON-EXIT
101300          VARYING WS-RAIZ-ITER FROM 1 BY 1 UNTIL WS-RAIZ-ITER > 10
101400     END-IF
101500     .
101600 3011-CALCULA-RAIZ-EXIT.
101700     EXIT.
101800
101900 3012-ITERA-NEWTON.
102000     MOVE WS-RAIZ-APROX TO WS-RAIZ-APROX-ANT
102100     IF WS-RAIZ-APROX-ANT NOT = 0
102200        COMPUTE WS-RAIZ-APROX ROUNDED =
102300              (WS-RAIZ-APROX-ANT +
102400               (WS-RAIZ-RADICANDO / WS-RAIZ-APROX-ANT)) / 2
102500     END-IF
102600     .
102700 3012-ITERA-NEWTON-EXIT.
102800     EXIT.
102900
103000*****************************************************************
103100*   3015-CALCULA-STATS-MUESTRAS - MEDIA Y DESVIO MUESTRAL DE    *
103200*   LA CANTIDAD DE MUESTRAS PROCESADAS, PARA LA REGLA DE 3       *
103300*   SIGMA, Y EL RANGO ESPERADO (MEDIA +/- 2 DESVIOS).           *
103400*****************************************************************
103500 3015-CALCULA-STATS-MUESTRAS.
103600
103700     IF WS-CN-MUESTRAS-OK > 0
103800        COMPUTE WS-MEDIA-MUESTRAS ROUNDED =
103900              WS-SUMA-MUESTRAS / WS-CN-MUESTRAS-OK
104000     END-IF
104100
104200     IF WS-CN-MUESTRAS-OK > 1
104300        COMPUTE WS-VARIANZA-MUESTRAS ROUNDED =
104400              (WS-SUMA-MUESTRAS-CUAD -
104500              ((WS-SUMA-MUESTRAS * WS-SUMA-MUESTRAS)
104600               / WS-CN-MUESTRAS-OK))
104700              / (WS-CN-MUESTRAS-OK - 1)
104800        IF WS-VARIANZA-MUESTRAS > 0
104900           MOVE WS-VARIANZA-MUESTRAS TO WS-RAIZ-RADICANDO
105000           PERFORM 3011-CALCULA-RAIZ
105100              THRU 3011-CALCULA-RAIZ-EXIT
105200           MOVE WS-RAIZ-APROX TO WS-DESVIO-MUESTRAS
105300        ELSE
105400           MOVE 0 TO WS-DESVIO-MUESTRAS
105500        END-IF
105600     ELSE
105700        MOVE 0 TO WS-DESVIO-MUESTRAS
105800     END-IF
105900
106000     COMPUTE WS-LIM-INF-MUESTRAS ROUNDED =
106100           WS-MEDIA-MUESTRAS - (WS-DESVIO-MUESTRAS * 3)
106200     COMPUTE WS-LIM-SUP-MUESTRAS ROUNDED =
106300           WS-MEDIA-MUESTRAS + (WS-DESVIO-MUESTRAS * 3)
106400     IF WS-LIM-INF-MUESTRAS < 0
106500        MOVE 0 TO WS-LIM-INF-MUESTRAS
106600     END-IF
106700
106800     COMPUTE WS-RANGO-ESP-INF ROUNDED =
106900           WS-MEDIA-MUESTRAS - (WS-DESVIO-MUESTRAS * 2)
107000     COMPUTE WS-RANGO-ESP-SUP ROUNDED =
107100           WS-MEDIA-MUESTRAS + (WS-DESVIO-MUESTRAS * 2)
107200     IF WS-RANGO-ESP-INF < 0
107300        MOVE 0 TO WS-RANGO-ESP-INF
107400     END-IF
107500     .
107600 3015-CALCULA-STATS-MUESTRAS-EXIT.
107700     EXIT.
107800
107900*****************************************************************
108000*   3020-ORDENA-TABLA-VALORES                                   *
108100*   BURBUJA SIMPLE SOBRE LOS PRIMEROS WS-CN-REND-OK ELEMENTOS,  *
108200*   PARA MEDIANA Y CUARTILES.                                   *
108300*****************************************************************
108400 3020-ORDENA-TABLA-VALORES.
108500
108600     IF WS-CN-REND-OK > 1
108700        PERFORM 3021-PASADA-BURBUJA
108800           THRU 3021-PASADA-BURBUJA-EXIT
108900          VARYING WS-SUB1 FROM 1 BY 1
109000            UNTIL WS-SUB1 >= WS-CN-REND-OK
109100     END-IF
109200     .
109300 3020-ORDENA-TABLA-VALORES-EXIT.
109400     EXIT.
109500
109600 3021-PASADA-BURBUJA.
109700     PERFORM 3022-COMPARA-INTERCAMBIA
109800        THRU 3022-COMPARA-INTERCAMBIA-EXIT
109900       VARYING WS-SUB2 FROM 1 BY 1
110000         UNTIL WS-SUB2 > WS-CN-REND-OK - WS-SUB1
110100     .
110200 3021-PASADA-BURBUJA-EXIT.
110300     EXIT.
110400
110500 3022-COMPARA-INTERCAMBIA.
110600     IF WS-VAL-REND-R(WS-SUB2) > WS-VAL-REND-R(WS-SUB2 + 1)
110700        MOVE WS-VAL-REND-R(WS-SUB2)      TO WS-VAL-TEMP
110800        MOVE WS-VAL-REND-R(WS-SUB2 + 1)  TO WS-VAL-REND-R(WS-SUB2)
110900        MOVE WS-VAL-TEMP                 TO WS-VAL-REND-R(WS-SUB2 + 1)
111000     END-IF
111100     .
111200 3022-COMPARA-INTERCAMBIA-EXIT.
111300     EXIT.
111400
111500*****************************************************************
111600*   3025-CALCULA-PERCENTILES - CUARTIL 1, MEDIANA Y CUARTIL 3   *
111700*   POR INTERPOLACION LINEAL SOBRE LA TABLA YA ORDENADA.        *
111800*****************************************************************
111900 3025-CALCULA-PERCENTILES.
112000
112100     IF WS-CN-REND-OK > 0
112200        MOVE 0,2500 TO WS-PCT-P
112300        PERFORM 3053-CALCULA-UN-PERCENTIL
112400           THRU 3053-CALCULA-UN-PERCENTIL-EXIT
112500        MOVE WS-PCT-RESULTADO TO WS-Q1
112600
112700        MOVE 0,5000 TO WS-PCT-P
112800        PERFORM 3053-CALCULA-UN-PERCENTIL
112900           THRU 3053-CALCULA-UN-PERCENTIL-EXIT
113000        MOVE WS-PCT-RESULTADO TO WS-MEDIANA
113100
113200        MOVE 0,7500 TO WS-PCT-P
113300        PERFORM 3053-CALCULA-UN-PERCENTIL
113400           THRU 3053-CALCULA-UN-PERCENTIL-EXIT
113500        MOVE WS-PCT-RESULTADO TO WS-Q3
113600
113700        COMPUTE WS-IQR = WS-Q3 - WS-Q1
113800        COMPUTE WS-LIM-INFERIOR = WS-Q1 - (WS-IQR * 1,5)
113900        COMPUTE WS-LIM-SUPERIOR = WS-Q3 + (WS-IQR * 1,5)
114000     END-IF
114100     .
114200 3025-CALCULA-PERCENTILES-EXIT.
114300     EXIT.
114400
114500*****************************************************************
114600*   3053-CALCULA-UN-PERCENTIL - POSICION = P * (N-1), 0-BASADA, *
114700*   INTERPOLANDO ENTRE LOS DOS VALORES VECINOS DE LA TABLA       *
114800*   ORDENADA WS-VAL-REND-R (1-BASADA).                           *
114900*****************************************************************
115000 3053-CALCULA-UN-PERCENTIL.
115100
115200     COMPUTE WS-PCT-POS = WS-PCT-P * (WS-CN-REND-OK - 1)
115300     MOVE WS-PCT-POS TO WS-PCT-POS-INT
115400     COMPUTE WS-PCT-POS-FRAC = WS-PCT-POS - WS-PCT-POS-INT
115500
115600     MOVE WS-VAL-REND-R(WS-PCT-POS-INT + 1) TO WS-PCT-VAL-BAJO
115700
115800     IF WS-PCT-POS-INT + 2 <= WS-CN-REND-OK
115900        MOVE WS-VAL-REND-R(WS-PCT-POS-INT + 2) TO WS-PCT-VAL-ALTO
116000     ELSE
116100        MOVE WS-PCT-VAL-BAJO TO WS-PCT-VAL-ALTO
116200     END-IF
116300
116400     COMPUTE WS-PCT-RESULTADO ROUNDED =
116500           WS-PCT-VAL-BAJO +
116600           (WS-PCT-POS-FRAC * (WS-PCT-VAL-ALTO - WS-PCT-VAL-BAJO))
116700     .
116800 3053-CALCULA-UN-PERCENTIL-EXIT.
116900     EXIT.
117000
117100*****************************************************************
117200*   3030-CALCULA-TENDENCIA - RECTA DE MINIMOS CUADRADOS SOBRE   *
117300*   EL RENDIMIENTO MEDIO DIARIO, CON LAS FECHAS ORDENADAS       *
117400*   ASCENDENTEMENTE (X = 0, 1, 2, ...).                         *
117500*****************************************************************
117600 3030-CALCULA-TENDENCIA.
117700
117800     MOVE SPACES TO WS-TND-TEXTO
117900
118000     IF WS-CN-FECHAS-DIST < 2
118100        MOVE 'insufficient data' TO WS-TND-TEXTO
118200     ELSE
118300        PERFORM 3031-ORDENA-TABLA-FECHAS
118400           THRU 3031-ORDENA-TABLA-FECHAS-EXIT
118500
118600        PERFORM 3034-ACUMULA-PUNTO-TENDENCIA
118700           THRU 3034-ACUMULA-PUNTO-TENDENCIA-EXIT
118800          VARYING WS-SUB1 FROM 1 BY 1
118900            UNTIL WS-SUB1 > WS-CN-FECHAS-DIST
119000
119100        COMPUTE WS-TND-DIVISOR =
119200              (WS-TND-N * WS-TND-SUMA-X2) -
119300              (WS-TND-SUMA-X * WS-TND-SUMA-X)
119400        IF WS-TND-DIVISOR NOT = 0
119500           COMPUTE WS-TND-PENDIENTE ROUNDED =
119600                 ( (WS-TND-N * WS-TND-SUMA-XY) -
119700                   (WS-TND-SUMA-X * WS-TND-SUMA-Y) )
119800                 / WS-TND-DIVISOR
119900           EVALUATE TRUE
120000              WHEN WS-TND-PENDIENTE > 0,1
120100                   MOVE 'increasing'  TO WS-TND-TEXTO
120200              WHEN WS-TND-PENDIENTE < -0,1
120300                   MOVE 'decreasing'  TO WS-TND-TEXTO
120400              WHEN OTHER
120500                   MOVE 'stable'      TO WS-TND-TEXTO
120600           END-EVALUATE
120700        END-IF
120800
120900        PERFORM 3033-CALCULA-VOLATILIDAD
121000           THRU 3033-CALCULA-VOLATILIDAD-EXIT
121100     END-IF
121200     .
121300 3030-CALCULA-TENDENCIA-EXIT.
121400     EXIT.
121500
121600*****************************************************************
121700*   3031-ORDENA-TABLA-FECHAS - BURBUJA SOBRE EL TEXTO ISO DE LA *
121800*   FECHA (EL ORDEN ALFABETICO COINCIDE CON EL CRONOLOGICO).    *
121900*****************************************************************
122000 3031-ORDENA-TABLA-FECHAS.
122100
122200     IF WS-CN-FECHAS-DIST > 1
122300        PERFORM 3032-PASADA-BURBUJA-FECHA
122400           THRU 3032-PASADA-BURBUJA-FECHA-EXIT
122500          VARYING WS-SUB1 FROM 1 BY 1
122600            UNTIL WS-SUB1 >= WS-CN-FECHAS-DIST
122700     END-IF
122800     .
122900 3031-ORDENA-TABLA-FECHAS-EXIT.
123000     EXIT.
123100
123200 3032-PASADA-BURBUJA-FECHA.
123300     PERFORM 3032-COMPARA-INTERCAMBIA-FECHA
123400        THRU 3032-COMPARA-INTERCAMBIA-FECHA-EXIT
123500       VARYING WS-SUB2 FROM 1 BY 1
123600         UNTIL WS-SUB2 > WS-CN-FECHAS-DIST - WS-SUB1
123700     .
123800 3032-PASADA-BURBUJA-FECHA-EXIT.
123900     EXIT.
124000
124100 3032-COMPARA-INTERCAMBIA-FECHA.
124200     IF WS-FEC-VALOR(WS-SUB2) > WS-FEC-VALOR(WS-SUB2 + 1)
124300        MOVE WS-FEC-TAB-R(WS-SUB2)     TO WS-FEC-TEMP
124400        MOVE WS-FEC-TAB-R(WS-SUB2 + 1) TO WS-FEC-TAB-R(WS-SUB2)
124500        MOVE WS-FEC-TEMP               TO WS-FEC-TAB-R(WS-SUB2 + 1)
124600     END-IF
124700     .
124800 3032-COMPARA-INTERCAMBIA-FECHA-EXIT.
124900     EXIT.
125000
125100 3034-ACUMULA-PUNTO-TENDENCIA.
125200     COMPUTE WS-FEC-MEDIA-REND(WS-SUB1) ROUNDED =
125300           WS-FEC-SUMA-REND(WS-SUB1) / WS-FEC-CANT(WS-SUB1)
125400
125500     ADD CT-1 TO WS-TND-N
125600     ADD WS-SUB1 TO WS-TND-SUMA-X
125700     SUBTRACT CT-1 FROM WS-TND-SUMA-X
125800     ADD WS-FEC-MEDIA-REND(WS-SUB1) TO WS-TND-SUMA-Y
125900     COMPUTE WS-TND-SUMA-XY = WS-TND-SUMA-XY +
126000           ((WS-SUB1 - 1) * WS-FEC-MEDIA-REND(WS-SUB1))
126100     COMPUTE WS-TND-SUMA-X2 = WS-TND-SUMA-X2 +
126200           ((WS-SUB1 - 1) * (WS-SUB1 - 1))
126300     .
126400 3034-ACUMULA-PUNTO-TENDENCIA-EXIT.
126500     EXIT.
126600
126700*****************************************************************
126800*   3033-CALCULA-VOLATILIDAD - DESVIO MUESTRAL DE LAS MEDIAS    *
126900*   DIARIAS DE RENDIMIENTO.                                     *
127000*****************************************************************
127100 3033-CALCULA-VOLATILIDAD.
127200
127300     MOVE ZERO TO WS-SUMA-REND WS-SUMA-REND-CUAD
127400     PERFORM 3035-SUMA-VOLATILIDAD
127500        THRU 3035-SUMA-VOLATILIDAD-EXIT
127600       VARYING WS-SUB1 FROM 1 BY 1
127700         UNTIL WS-SUB1 > WS-CN-FECHAS-DIST
127800
127900     COMPUTE WS-VARIANZA-REND ROUNDED =
128000           (WS-SUMA-REND-CUAD -
128100           ((WS-SUMA-REND * WS-SUMA-REND) / WS-CN-FECHAS-DIST))
128200           / (WS-CN-FECHAS-DIST - 1)
128300     IF WS-VARIANZA-REND > 0
128400        MOVE WS-VARIANZA-REND TO WS-RAIZ-RADICANDO
128500        PERFORM 3011-CALCULA-RAIZ
128600           THRU 3011-CALCULA-RAIZ-EXIT
128700        MOVE WS-RAIZ-APROX TO WS-TND-VOLATILIDAD
128800     ELSE
128900        MOVE 0 TO WS-TND-VOLATILIDAD
129000     END-IF
129100     .
129200 3033-CALCULA-VOLATILIDAD-EXIT.
129300     EXIT.
129400
129500 3035-SUMA-VOLATILIDAD.
129600     ADD WS-FEC-MEDIA-REND(WS-SUB1) TO WS-SUMA-REND
129700     COMPUTE WS-SUMA-REND-CUAD = WS-SUMA-REND-CUAD +
129800           (WS-FEC-MEDIA-REND(WS-SUB1) * WS-FEC-MEDIA-REND(WS-SUB1))
129900     .
130000 3035-SUMA-VOLATILIDAD-EXIT.
130100     EXIT.
130200
130300*****************************************************************
130400*   3040-CALCULA-CALIDAD - COMPLETITUD Y UNICIDAD               *
130500*****************************************************************
130600 3040-CALCULA-CALIDAD.
130700
130800     IF WS-CN-TOTAL > 0
130900        COMPUTE WS-PCT-COMPLETO-MUESTRAS ROUNDED =
131000              (WS-CN-MUESTRAS-OK / WS-CN-TOTAL) * 100
131100        COMPUTE WS-PCT-COMPLETO-REND ROUNDED =
131200              (WS-CN-REND-OK / WS-CN-TOTAL) * 100
131300        COMPUTE WS-PCT-UNICIDAD-FECHA-EQUIPO ROUNDED =
131400              (WS-CN-COMBOS-DIST / WS-CN-TOTAL) * 100
131500        COMPUTE WS-PCT-UNICO-EQUIPO ROUNDED =
131600              (WS-CN-EQUIPOS / WS-CN-TOTAL) * 100
131700        COMPUTE WS-PCT-UNICO-TURNO ROUNDED =
131800              (WS-CN-TURNOS / WS-CN-TOTAL) * 100
131900        COMPUTE WS-PCT-UNICO-COMENTARIO ROUNDED =
132000              (WS-CN-COMENTARIOS-DIST / WS-CN-TOTAL) * 100
132100
132200        COMPUTE WS-CN-MUESTRAS-FALTA =
132300              WS-CN-TOTAL - WS-CN-MUESTRAS-OK
132400        COMPUTE WS-CN-REND-FALTA =
132500              WS-CN-TOTAL - WS-CN-REND-OK
132600        COMPUTE WS-PCT-MUESTRAS-FALTA ROUNDED =
132700              (WS-CN-MUESTRAS-FALTA / WS-CN-TOTAL) * 100
132800        COMPUTE WS-PCT-REND-FALTA ROUNDED =
132900              (WS-CN-REND-FALTA / WS-CN-TOTAL) * 100
133000     END-IF
133100     .
133200 3040-CALCULA-CALIDAD-EXIT.
133300     EXIT.
133400
133500*****************************************************************
133600*   3045-CALCULA-STATS-GRUPOS - CIERRA MEDIA/DESVIO/USO POR     *
133700*   EQUIPO Y POR TURNO, UNA VEZ CONOCIDO EL TOTAL DE REGISTROS. *
133800*****************************************************************
133900 3045-CALCULA-STATS-GRUPOS.
134000
134100     PERFORM 3046-CIERRA-EQUIPO
134200        THRU 3046-CIERRA-EQUIPO-EXIT
134300       VARYING WS-SUB1 FROM 1 BY 1
134400         UNTIL WS-SUB1 > WS-CN-EQUIPOS
134500
134600     PERFORM 3047-CIERRA-TURNO
134700        THRU 3047-CIERRA-TURNO-EXIT
134800       VARYING WS-SUB1 FROM 1 BY 1
134900         UNTIL WS-SUB1 > WS-CN-TURNOS
135000     .
135100 3045-CALCULA-STATS-GRUPOS-EXIT.
135200     EXIT.
135300
135400 3046-CIERRA-EQUIPO.
135500     IF WS-CN-TOTAL > 0
135600        COMPUTE WS-EQP-PCT-USO(WS-SUB1) ROUNDED =
135700              (WS-EQP-CANT(WS-SUB1) / WS-CN-TOTAL) * 100
135800     END-IF
135900
136000     IF WS-EQP-CANT-REND(WS-SUB1) > 0
136100        COMPUTE WS-EQP-MEDIA-REND(WS-SUB1) ROUNDED =
136200              WS-EQP-SUMA-REND(WS-SUB1) / WS-EQP-CANT-REND(WS-SUB1)
136300     END-IF
136400     IF WS-EQP-CANT-REND(WS-SUB1) > 1
136500        COMPUTE WS-RAIZ-RADICANDO ROUNDED =
136600              (WS-EQP-SUMA-REND-CUAD(WS-SUB1) -
136700              ((WS-EQP-SUMA-REND(WS-SUB1) * WS-EQP-SUMA-REND(WS-SUB1))
136800               / WS-EQP-CANT-REND(WS-SUB1)))
136900              / (WS-EQP-CANT-REND(WS-SUB1) - 1)
137000        IF WS-RAIZ-RADICANDO > 0
137100           PERFORM 3011-CALCULA-RAIZ
137200              THRU 3011-CALCULA-RAIZ-EXIT
137300           MOVE WS-RAIZ-APROX TO WS-EQP-DESVIO-REND(WS-SUB1)
137400        END-IF
137500     END-IF
137600
137700     IF WS-EQP-CANT-MUESTRAS(WS-SUB1) > 0
137800        COMPUTE WS-EQP-MEDIA-MUESTRAS(WS-SUB1) ROUNDED =
137900              WS-EQP-SUMA-MUESTRAS(WS-SUB1)
138000              / WS-EQP-CANT-MUESTRAS(WS-SUB1)
138100     END-IF
138200     .
138300 3046-CIERRA-EQUIPO-EXIT.
138400     EXIT.
138500
138600 3047-CIERRA-TURNO.
138700     IF WS-CN-TOTAL > 0
138800        COMPUTE WS-TUR-PCT-USO(WS-SUB1) ROUNDED =
138900              (WS-TUR-CANT(WS-SUB1) / WS-CN-TOTAL) * 100
139000     END-IF
139100
139200     IF WS-TUR-CANT-REND(WS-SUB1) > 0
139300        COMPUTE WS-TUR-MEDIA-REND(WS-SUB1) ROUNDED =
139400              WS-TUR-SUMA-REND(WS-SUB1) / WS-TUR-CANT-REND(WS-SUB1)
139500     END-IF
139600     IF WS-TUR-CANT-REND(WS-SUB1) > 1
139700        COMPUTE WS-RAIZ-RADICANDO ROUNDED =
139800              (WS-TUR-SUMA-REND-CUAD(WS-SUB1) -
139900              ((WS-TUR-SUMA-REND(WS-SUB1) * WS-TUR-SUMA-REND(WS-SUB1))
140000               / WS-TUR-CANT-REND(WS-SUB1)))
140100              / (WS-TUR-CANT-REND(WS-SUB1) - 1)
140200        IF WS-RAIZ-RADICANDO > 0
140300           PERFORM 3011-CALCULA-RAIZ
140400              THRU 3011-CALCULA-RAIZ-EXIT
140500           MOVE WS-RAIZ-APROX TO WS-TUR-DESVIO-REND(WS-SUB1)
140600        END-IF
140700     END-IF
140800     .
140900 3047-CIERRA-TURNO-EXIT.
141000     EXIT.
141100
141200*****************************************************************
141300*   3048-ARMA-RANKING-EQUIPOS - INDICES DE LOS EQUIPOS CON AL   *
141400*   MENOS UN RENDIMIENTO PRESENTE, ORDENADOS POR MEDIA          *
141500*   DESCENDENTE (BURBUJA SOBRE LOS INDICES).                    *
141600*****************************************************************
141700 3048-ARMA-RANKING-EQUIPOS.
141800
141900     PERFORM 3048-CARGA-INDICE-RANK
142000        THRU 3048-CARGA-INDICE-RANK-EXIT
142100       VARYING WS-SUB1 FROM 1 BY 1
142200         UNTIL WS-SUB1 > WS-CN-EQUIPOS
142300
142400     IF WS-CN-RANK-EQUIPOS > 1
142500        PERFORM 3048-PASADA-RANK
142600           THRU 3048-PASADA-RANK-EXIT
142700          VARYING WS-SUB1 FROM 1 BY 1
142800            UNTIL WS-SUB1 >= WS-CN-RANK-EQUIPOS
142900     END-IF
143000     .
143100 3048-ARMA-RANKING-EQUIPOS-EXIT.
143200     EXIT.
143300
143400 3048-CARGA-INDICE-RANK.
143500     IF WS-EQP-CANT-REND(WS-SUB1) > 0
143600        ADD CT-1 TO WS-CN-RANK-EQUIPOS
143700        MOVE WS-SUB1 TO WS-RANK-EQP-IDX(WS-CN-RANK-EQUIPOS)
143800     END-IF
143900     .
144000 3048-CARGA-INDICE-RANK-EXIT.
144100     EXIT.
144200
144300 3048-PASADA-RANK.
144400     PERFORM 3048-COMPARA-RANK
144500        THRU 3048-COMPARA-RANK-EXIT
144600       VARYING WS-SUB2 FROM 1 BY 1
144700         UNTIL WS-SUB2 > WS-CN-RANK-EQUIPOS - WS-SUB1
144800     .
144900 3048-PASADA-RANK-EXIT.
145000     EXIT.
145100
145200 3048-COMPARA-RANK.
145300     IF WS-EQP-MEDIA-REND(WS-RANK-EQP-IDX(WS-SUB2)) <
145400        WS-EQP-MEDIA-REND(WS-RANK-EQP-IDX(WS-SUB2 + 1))
145500        MOVE WS-RANK-EQP-IDX(WS-SUB2)     TO WS-SUB3
145600        MOVE WS-RANK-EQP-IDX(WS-SUB2 + 1) TO WS-RANK-EQP-IDX(WS-SUB2)
145700        MOVE WS-SUB3                      TO WS-RANK-EQP-IDX(WS-SUB2 + 1)
145800     END-IF
145900     .
146000 3048-COMPARA-RANK-EXIT.
146100     EXIT.
146200
146300*****************************************************************
146400*   3049-DETERMINA-MEJOR-TURNO - EL DE MAYOR RENDIMIENTO MEDIO. *
146500*****************************************************************
146600 3049-DETERMINA-MEJOR-TURNO.
146700
146800     MOVE SPACES TO WS-MEJ-TURNO-NOMBRE
146900     MOVE ZERO   TO WS-MEJ-TURNO-MEDIA
147000
147100     PERFORM 3049-COMPARA-TURNO
147200        THRU 3049-COMPARA-TURNO-EXIT
147300       VARYING WS-SUB1 FROM 1 BY 1
147400         UNTIL WS-SUB1 > WS-CN-TURNOS
147500     .
147600 3049-DETERMINA-MEJOR-TURNO-EXIT.
147700     EXIT.
147800
147900 3049-COMPARA-TURNO.
148000     IF WS-TUR-MEDIA-REND(WS-SUB1) > WS-MEJ-TURNO-MEDIA
148100        MOVE WS-TUR-NOMBRE(WS-SUB1)     TO WS-MEJ-TURNO-NOMBRE
148200        MOVE WS-TUR-MEDIA-REND(WS-SUB1) TO WS-MEJ-TURNO-MEDIA
148300     END-IF
148400     .
148500 3049-COMPARA-TURNO-EXIT.
148600     EXIT.
148700
148800*****************************************************************
148900*   3050-CUENTA-ANOMALIAS - RECORRE LA TABLA DE DETALLE UNA VEZ *
149000*   CONTANDO LOS ATIPICOS DE RENDIMIENTO (IQR) Y DE MUESTRAS    *
149100*   (3 SIGMA).                                                  *
149200*****************************************************************
149300 3050-CUENTA-ANOMALIAS.
149400
149500     IF WS-CN-REND-OK >= 4
149600        PERFORM 3054-EVALUA-DETALLE
149700           THRU 3054-EVALUA-DETALLE-EXIT
149800          VARYING WS-SUB1 FROM 1 BY 1
149900            UNTIL WS-SUB1 > WS-CN-TOTAL OR WS-SUB1 > 1000
150000     END-IF
150100     .
150200 3050-CUENTA-ANOMALIAS-EXIT.
150300     EXIT.
150400
150500 3054-EVALUA-DETALLE.
150600     IF WS-DET-REND-FLAG(WS-SUB1) = 'Y'
150700        IF WS-DET-REND(WS-SUB1) < WS-LIM-INFERIOR
150800           OR WS-DET-REND(WS-SUB1) > WS-LIM-SUPERIOR
150900           ADD CT-1 TO WS-CN-ANOM-REND
151000        END-IF
151100     END-IF
151200
151300     IF WS-DET-MUESTRAS-FLAG(WS-SUB1) = 'Y'
151400        IF WS-DET-MUESTRAS(WS-SUB1) > WS-LIM-SUP-MUESTRAS
151500           OR WS-DET-MUESTRAS(WS-SUB1) < WS-LIM-INF-MUESTRAS
151600           ADD CT-1 TO WS-CN-ANOM-MUESTRAS
151700        END-IF
151800     END-IF
151900     .
152000 3054-EVALUA-DETALLE-EXIT.
152100     EXIT.
152200
152300*****************************************************************
152400*                 3100-TITULO-REPORTE                           *
152500*****************************************************************
152600 3100-TITULO-REPORTE.
152700
152800     MOVE SPACES TO LIN-RUN-REPORT
152900     MOVE 'INFORME DE ANALISIS DE PRODUCCION DE LABORATORIO'
153000                           TO LIN-RUN-REPORT
153100     WRITE LIN-RUN-REPORT
153200
153300     MOVE
153400     '------------------------------------------------------'
153500        TO LIN-RUN-REPORT(1:56)
153600     WRITE LIN-RUN-REPORT
153700     .
153800 3100-TITULO-REPORTE-EXIT.
153900     EXIT.
154000
154100*****************************************************************
154200*          3200-SECCION-LIMPIEZA (CIFRAS DE NEPRLIMP)           *
154300*****************************************************************
154400 3200-SECCION-LIMPIEZA.
154500
154600     MOVE SPACES TO LIN-RUN-REPORT
154700     STRING 'REGISTROS ORIGINALES.......: ' DELIMITED BY SIZE
154800            CST-ORIGINALES               DELIMITED BY SIZE
154900            INTO LIN-RUN-REPORT
155000     WRITE LIN-RUN-REPORT
155100
155200     MOVE SPACES TO LIN-RUN-REPORT
155300     STRING 'REGISTROS DEPURADOS........: ' DELIMITED BY SIZE
155400            CST-LIMPIOS                   DELIMITED BY SIZE
155500            INTO LIN-RUN-REPORT
155600     WRITE LIN-RUN-REPORT
155700
155800     MOVE SPACES TO LIN-RUN-REPORT
155900     STRING 'REGISTROS DESCARTADOS......: ' DELIMITED BY SIZE
156000            CST-DESCARTADOS               DELIMITED BY SIZE
156100            INTO LIN-RUN-REPORT
156200     WRITE LIN-RUN-REPORT
156300
156400     MOVE CST-PCT-DESCARTE TO WS-ED-PCT
156500     MOVE SPACES TO LIN-RUN-REPORT
156600     STRING '% DE DESCARTE..............: ' DELIMITED BY SIZE
156700            WS-ED-PCT                     DELIMITED BY SIZE
156800            '%'                           DELIMITED BY SIZE
156900            INTO LIN-RUN-REPORT
157000     WRITE LIN-RUN-REPORT
157100
157200     MOVE CST-EQUIPOS-DIST TO WS-ED-CANT
157300     MOVE SPACES TO LIN-RUN-REPORT
157400     STRING 'EQUIPOS DISTINTOS..........: ' DELIMITED BY SIZE
157500            WS-ED-CANT                    DELIMITED BY SIZE
157600            INTO LIN-RUN-REPORT
157700     WRITE LIN-RUN-REPORT
157800
157900     MOVE CST-TURNOS-DIST TO WS-ED-CANT
158000     MOVE SPACES TO LIN-RUN-REPORT
158100     STRING 'TURNOS DISTINTOS...........: ' DELIMITED BY SIZE
158200            WS-ED-CANT                    DELIMITED BY SIZE
158300            INTO LIN-RUN-REPORT
158400     WRITE LIN-RUN-REPORT
158500
158600     MOVE SPACES TO LIN-RUN-REPORT
158700     STRING 'RANGO DE FECHAS............: ' DELIMITED BY SIZE
158800            CST-FECHA-MIN                 DELIMITED BY SIZE
158900            ' A '                         DELIMITED BY SIZE
159000            CST-FECHA-MAX                 DELIMITED BY SIZE
159100            INTO LIN-RUN-REPORT
159200     WRITE LIN-RUN-REPORT
159300     .
159400 3200-SECCION-LIMPIEZA-EXIT.
159500     EXIT.
159600
159700*****************************************************************
159800*              3300-SECCION-RESUMEN                             *
159900*****************************************************************
160000 3300-SECCION-RESUMEN.
160100
160200     MOVE SPACES TO LIN-RUN-REPORT
160300     STRING 'TOTAL DE REGISTROS.............: ' DELIMITED BY SIZE
160400            WS-CN-TOTAL                DELIMITED BY SIZE
160500            INTO LIN-RUN-REPORT
160600     WRITE LIN-RUN-REPORT
160700
160800     MOVE SPACES TO LIN-RUN-REPORT
160900     STRING 'FECHA MINIMA....................: ' DELIMITED BY SIZE
161000            WS-FECHA-MIN               DELIMITED BY SIZE
161100            INTO LIN-RUN-REPORT
161200     WRITE LIN-RUN-REPORT
161300
161400     MOVE SPACES TO LIN-RUN-REPORT
161500     STRING 'FECHA MAXIMA....................: ' DELIMITED BY SIZE
161600            WS-FECHA-MAX               DELIMITED BY SIZE
161700            INTO LIN-RUN-REPORT
161800     WRITE LIN-RUN-REPORT
161900
162000     MOVE SPACES TO LIN-RUN-REPORT
162100     STRING 'DIAS CUBIERTOS..................: ' DELIMITED BY SIZE
162200            WS-DIAS-CUBIERTOS          DELIMITED BY SIZE
162300            INTO LIN-RUN-REPORT
162400     WRITE LIN-RUN-REPORT
162500
162600     MOVE SPACES TO LIN-RUN-REPORT
162700     STRING 'MUESTRAS PROCESADAS COMPLETAS..: '
162800              DELIMITED BY SIZE
162900            WS-CN-MUESTRAS-OK          DELIMITED BY SIZE
163000            INTO LIN-RUN-REPORT
163100     WRITE LIN-RUN-REPORT
163200
163300     MOVE WS-MEDIA-REND TO WS-ED-MEDIA
163400     MOVE SPACES TO LIN-RUN-REPORT
163500     STRING 'RENDIMIENTO MEDIO..............: '
163600              DELIMITED BY SIZE
163700            WS-ED-MEDIA                 DELIMITED BY SIZE
163800            INTO LIN-RUN-REPORT
163900     WRITE LIN-RUN-REPORT
164000
164100     MOVE WS-MEDIANA TO WS-ED-MEDIA
164200     MOVE SPACES TO LIN-RUN-REPORT
164300     STRING 'RENDIMIENTO MEDIANA.............: '
164400              DELIMITED BY SIZE
164500            WS-ED-MEDIA                 DELIMITED BY SIZE
164600            INTO LIN-RUN-REPORT
164700     WRITE LIN-RUN-REPORT
164800
164900     MOVE WS-DESVIO-REND TO WS-ED-DESVIO
165000     MOVE SPACES TO LIN-RUN-REPORT
165100     STRING 'DESVIO ESTANDAR DE RENDIMIENTO..: '
165200              DELIMITED BY SIZE
165300            WS-ED-DESVIO                DELIMITED BY SIZE
165400            INTO LIN-RUN-REPORT
165500     WRITE LIN-RUN-REPORT
165600
165700     MOVE WS-MIN-REND TO WS-ED-MIN
165800     MOVE SPACES TO LIN-RUN-REPORT
165900     STRING 'RENDIMIENTO MINIMO..............: '
166000              DELIMITED BY SIZE
166100            WS-ED-MIN                   DELIMITED BY SIZE
166200            INTO LIN-RUN-REPORT
166300     WRITE LIN-RUN-REPORT
166400
166500     MOVE WS-MAX-REND TO WS-ED-MAX
166600     MOVE SPACES TO LIN-RUN-REPORT
166700     STRING 'RENDIMIENTO MAXIMO..............: '
166800              DELIMITED BY SIZE
166900            WS-ED-MAX                   DELIMITED BY SIZE
167000            INTO LIN-RUN-REPORT
167100     WRITE LIN-RUN-REPORT
167200
167300     MOVE WS-Q1 TO WS-ED-MEDIA
167400     MOVE SPACES TO LIN-RUN-REPORT
167500     STRING 'PERCENTIL 25 (Q1)...............: '
167600              DELIMITED BY SIZE
167700            WS-ED-MEDIA                 DELIMITED BY SIZE
167800            INTO LIN-RUN-REPORT
167900     WRITE LIN-RUN-REPORT
168000
168100     MOVE WS-Q3 TO WS-ED-MEDIA
168200     MOVE SPACES TO LIN-RUN-REPORT
168300     STRING 'PERCENTIL 75 (Q3)...............: '
168400              DELIMITED BY SIZE
168500            WS-ED-MEDIA                 DELIMITED BY SIZE
168600            INTO LIN-RUN-REPORT
168700     WRITE LIN-RUN-REPORT
168800
168900     PERFORM 3310-IMPRIME-BANDAS
169000        THRU 3310-IMPRIME-BANDAS-EXIT
169100     .
169200 3300-SECCION-RESUMEN-EXIT.
169300     EXIT.
169400
169500*****************************************************************
169600*   3310-IMPRIME-BANDAS - CANTIDAD Y PORCENTAJE POR BANDA DE    *
169700*   RENDIMIENTO (BAJA < 60, MEDIA 60-79, ALTA >= 80).           *
169800*****************************************************************
169900 3310-IMPRIME-BANDAS.
170000
170100     IF WS-CN-REND-OK > 0
170200        COMPUTE WS-PCT-COMPLETO-MUESTRAS ROUNDED =
170300              (WS-CN-BANDA-BAJA / WS-CN-REND-OK) * 100
170400     END-IF
170500     MOVE WS-CN-BANDA-BAJA TO WS-ED-CANT
170600     MOVE WS-PCT-COMPLETO-MUESTRAS TO WS-ED-PCT
170700     MOVE SPACES TO LIN-RUN-REPORT
170800     STRING 'BANDA BAJA (<60)................: ' DELIMITED BY SIZE
170900            WS-ED-CANT                 DELIMITED BY SIZE
171000            ' ('                       DELIMITED BY SIZE
171100            WS-ED-PCT                  DELIMITED BY SIZE
171200            '%)'                       DELIMITED BY SIZE
171300            INTO LIN-RUN-REPORT
171400     WRITE LIN-RUN-REPORT
171500
171600     IF WS-CN-REND-OK > 0
171700        COMPUTE WS-PCT-COMPLETO-MUESTRAS ROUNDED =
171800              (WS-CN-BANDA-MEDIA / WS-CN-REND-OK) * 100
171900     END-IF
172000     MOVE WS-CN-BANDA-MEDIA TO WS-ED-CANT
172100     MOVE WS-PCT-COMPLETO-MUESTRAS TO WS-ED-PCT
172200     MOVE SPACES TO LIN-RUN-REPORT
172300     STRING 'BANDA MEDIA (60-79).............: ' DELIMITED BY SIZE
172400            WS-ED-CANT                 DELIMITED BY SIZE
172500            ' ('                       DELIMITED BY SIZE
172600            WS-ED-PCT                  DELIMITED BY SIZE
172700            '%)'                       DELIMITED BY SIZE
172800            INTO LIN-RUN-REPORT
172900     WRITE LIN-RUN-REPORT
173000
173100     IF WS-CN-REND-OK > 0
173200        COMPUTE WS-PCT-COMPLETO-MUESTRAS ROUNDED =
173300              (WS-CN-BANDA-ALTA / WS-CN-REND-OK) * 100
173400     END-IF
173500     MOVE WS-CN-BANDA-ALTA TO WS-ED-CANT
173600     MOVE WS-PCT-COMPLETO-MUESTRAS TO WS-ED-PCT
173700     MOVE SPACES TO LIN-RUN-REPORT
173800     STRING 'BANDA ALTA (>=80)...............: ' DELIMITED BY SIZE
173900            WS-ED-CANT                 DELIMITED BY SIZE
174000            ' ('                       DELIMITED BY SIZE
174100            WS-ED-PCT                  DELIMITED BY SIZE
174200            '%)'                       DELIMITED BY SIZE
174300            INTO LIN-RUN-REPORT
174400     WRITE LIN-RUN-REPORT
174500
174600*    RECOMPONE LA COMPLETITUD DE MUESTRAS, USADA COMO AREA DE
174700*    TRABAJO TEMPORAL EN ESTE PARRAFO.
174800     PERFORM 3040-CALCULA-CALIDAD
174900        THRU 3040-CALCULA-CALIDAD-EXIT
175000     .
175100 3310-IMPRIME-BANDAS-EXIT.
175200     EXIT.
175300
175400*****************************************************************
175500*              3400-SECCION-EQUIPOS (CORTE POR EQUIPO)          *
175600*****************************************************************
175700 3400-SECCION-EQUIPOS.
175800
175900     MOVE SPACES TO LIN-RUN-REPORT
176000     MOVE 'DETALLE Y RANKING DE RENDIMIENTO POR EQUIPO'
176100                           TO LIN-RUN-REPORT
176200     WRITE LIN-RUN-REPORT
176300
176400     PERFORM 3410-IMPRIME-EQUIPO
176500        THRU 3410-IMPRIME-EQUIPO-EXIT
176600       VARYING WS-SUB1 FROM 1 BY 1
176700         UNTIL WS-SUB1 > WS-CN-EQUIPOS
176800
176900     MOVE SPACES TO LIN-RUN-REPORT
177000     MOVE 'RANKING (RENDIMIENTO MEDIO DESCENDENTE)'
177100                           TO LIN-RUN-REPORT
177200     WRITE LIN-RUN-REPORT
177300
177400     PERFORM 3420-IMPRIME-RANK
177500        THRU 3420-IMPRIME-RANK-EXIT
177600       VARYING WS-SUB1 FROM 1 BY 1
177700         UNTIL WS-SUB1 > WS-CN-RANK-EQUIPOS
177800     .
177900 3400-SECCION-EQUIPOS-EXIT.
178000     EXIT.
178100
178200 3410-IMPRIME-EQUIPO.
178300     MOVE WS-EQP-CANT(WS-SUB1)           TO WS-ED-CANT
178400     MOVE WS-EQP-PCT-USO(WS-SUB1)        TO WS-ED-PCT
178500     MOVE WS-EQP-MEDIA-REND(WS-SUB1)     TO WS-ED-MEDIA
178600     MOVE WS-EQP-DESVIO-REND(WS-SUB1)    TO WS-ED-DESVIO
178700     MOVE WS-EQP-MIN-REND(WS-SUB1)       TO WS-ED-MIN
178800     MOVE WS-EQP-MAX-REND(WS-SUB1)       TO WS-ED-MAX
178900     MOVE WS-EQP-MEDIA-MUESTRAS(WS-SUB1) TO WS-ED-MUESTRAS
179000     MOVE WS-EQP-SUMA-MUESTRAS(WS-SUB1)  TO WS-ED-MUESTRAS-TOT
179100     MOVE SPACES TO LIN-RUN-REPORT
179200     STRING WS-EQP-NOMBRE(WS-SUB1)      DELIMITED BY SIZE
179300            ' CANT='                    DELIMITED BY SIZE
179400            WS-ED-CANT                  DELIMITED BY SIZE
179500            ' USO%='                    DELIMITED BY SIZE
179600            WS-ED-PCT                   DELIMITED BY SIZE
179700            ' MEDIA='                   DELIMITED BY SIZE
179800            WS-ED-MEDIA                 DELIMITED BY SIZE
179900            ' DESVIO='                  DELIMITED BY SIZE
180000            WS-ED-DESVIO                DELIMITED BY SIZE
180100            ' MIN='                     DELIMITED BY SIZE
180200            WS-ED-MIN                   DELIMITED BY SIZE
180300            ' MAX='                     DELIMITED BY SIZE
180400            WS-ED-MAX                   DELIMITED BY SIZE
180500            ' MUESTR.MEDIA='            DELIMITED BY SIZE
180600            WS-ED-MUESTRAS              DELIMITED BY SIZE
180700            ' MUESTR.TOTAL='            DELIMITED BY SIZE
180800            WS-ED-MUESTRAS-TOT          DELIMITED BY SIZE
180900            INTO LIN-RUN-REPORT
181000     WRITE LIN-RUN-REPORT
181100     .
181200 3410-IMPRIME-EQUIPO-EXIT.
181300     EXIT.
181400
181500 3420-IMPRIME-RANK.
181600     MOVE ZERO TO WS-SUB3
181700     COMPUTE WS-SUB3 = WS-SUB1
181800     MOVE WS-SUB1 TO WS-ED-CANT
181900     MOVE WS-EQP-MEDIA-REND(WS-RANK-EQP-IDX(WS-SUB1)) TO WS-ED-MEDIA
182000     MOVE SPACES TO LIN-RUN-REPORT
182100     STRING WS-ED-CANT                                DELIMITED BY SIZE
182200            ') '                                     DELIMITED BY SIZE
182300            WS-EQP-NOMBRE(WS-RANK-EQP-IDX(WS-SUB1))  DELIMITED BY SIZE
182400            ' - '                                    DELIMITED BY SIZE
182500            WS-ED-MEDIA                              DELIMITED BY SIZE
182600            INTO LIN-RUN-REPORT
182700     WRITE LIN-RUN-REPORT
182800     .
182900 3420-IMPRIME-RANK-EXIT.
183000     EXIT.
183100
183200*****************************************************************
183300*              3450-SECCION-TURNOS (CORTE POR TURNO)            *
183400*****************************************************************
183500 3450-SECCION-TURNOS.
183600
183700     MOVE SPACES TO LIN-RUN-REPORT
183800     MOVE 'RENDIMIENTO POR TURNO' TO LIN-RUN-REPORT
183900     WRITE LIN-RUN-REPORT
184000
184100     PERFORM 3460-IMPRIME-TURNO
184200        THRU 3460-IMPRIME-TURNO-EXIT
184300       VARYING WS-SUB1 FROM 1 BY 1
184400         UNTIL WS-SUB1 > WS-CN-TURNOS
184500
184600     MOVE WS-MEJ-TURNO-MEDIA TO WS-ED-MEDIA
184700     MOVE SPACES TO LIN-RUN-REPORT
184800     STRING 'MEJOR TURNO.....................: ' DELIMITED BY SIZE
184900            WS-MEJ-TURNO-NOMBRE       DELIMITED BY SIZE
185000            ' ('                      DELIMITED BY SIZE
185100            WS-ED-MEDIA               DELIMITED BY SIZE
185200            ')'                       DELIMITED BY SIZE
185300            INTO LIN-RUN-REPORT
185400     WRITE LIN-RUN-REPORT
185500     .
185600 3450-SECCION-TURNOS-EXIT.
185700     EXIT.
185800
185900 3460-IMPRIME-TURNO.
186000     MOVE WS-TUR-CANT(WS-SUB1)        TO WS-ED-CANT
186100     MOVE WS-TUR-PCT-USO(WS-SUB1)     TO WS-ED-PCT
186200     MOVE WS-TUR-MEDIA-REND(WS-SUB1)  TO WS-ED-MEDIA
186300     MOVE WS-TUR-DESVIO-REND(WS-SUB1) TO WS-ED-DESVIO
186400     MOVE WS-TUR-MIN-REND(WS-SUB1)    TO WS-ED-MIN
186500     MOVE WS-TUR-MAX-REND(WS-SUB1)    TO WS-ED-MAX
186600     MOVE SPACES TO LIN-RUN-REPORT
186700     STRING WS-TUR-NOMBRE(WS-SUB1)      DELIMITED BY SIZE
186800            ' CANT='                    DELIMITED BY SIZE
186900            WS-ED-CANT                  DELIMITED BY SIZE
187000            ' USO%='                    DELIMITED BY SIZE
187100            WS-ED-PCT                   DELIMITED BY SIZE
187200            ' MEDIA='                   DELIMITED BY SIZE
187300            WS-ED-MEDIA                 DELIMITED BY SIZE
187400            ' DESVIO='                  DELIMITED BY SIZE
187500            WS-ED-DESVIO                DELIMITED BY SIZE
187600            ' MIN='                     DELIMITED BY SIZE
187700            WS-ED-MIN                   DELIMITED BY SIZE
187800            ' MAX='                     DELIMITED BY SIZE
187900            WS-ED-MAX                   DELIMITED BY SIZE
188000            INTO LIN-RUN-REPORT
188100     WRITE LIN-RUN-REPORT
188200     .
188300 3460-IMPRIME-TURNO-EXIT.
188400     EXIT.
188500
188600*****************************************************************
188700*          3500-SECCION-TENDENCIA                               *
188800*****************************************************************
188900 3500-SECCION-TENDENCIA.
189000
189100     MOVE SPACES TO LIN-RUN-REPORT
189200     STRING 'TENDENCIA DE RENDIMIENTO.......: '
189300              DELIMITED BY SIZE
189400            WS-TND-TEXTO                DELIMITED BY SIZE
189500            INTO LIN-RUN-REPORT
189600     WRITE LIN-RUN-REPORT
189700
189800     IF WS-TND-TEXTO NOT = 'insufficient data'
189900        MOVE WS-TND-PENDIENTE TO WS-ED-PENDIENTE
190000        MOVE SPACES TO LIN-RUN-REPORT
190100        STRING 'PENDIENTE DE LA RECTA..........: '
190200                 DELIMITED BY SIZE
190300               WS-ED-PENDIENTE            DELIMITED BY SIZE
190400               INTO LIN-RUN-REPORT
190500        WRITE LIN-RUN-REPORT
190600
190700        MOVE WS-TND-VOLATILIDAD TO WS-ED-DESVIO
190800        MOVE SPACES TO LIN-RUN-REPORT
190900        STRING 'VOLATILIDAD (DESVIO DE MEDIAS).: '
191000                 DELIMITED BY SIZE
191100               WS-ED-DESVIO               DELIMITED BY SIZE
191200               INTO LIN-RUN-REPORT
191300        WRITE LIN-RUN-REPORT
191400     END-IF
191500     .
191600 3500-SECCION-TENDENCIA-EXIT.
191700     EXIT.
191800
191900*****************************************************************
192000*           3600-SECCION-CALIDAD                                *
192100*****************************************************************
192200 3600-SECCION-CALIDAD.
192300
192400     MOVE WS-PCT-COMPLETO-MUESTRAS TO WS-ED-PCT
192500     MOVE SPACES TO LIN-RUN-REPORT
192600     STRING 'COMPLETITUD MUESTRAS...........: '
192700              DELIMITED BY SIZE
192800            WS-ED-PCT                   DELIMITED BY SIZE
192900            '%'                         DELIMITED BY SIZE
193000            INTO LIN-RUN-REPORT
193100     WRITE LIN-RUN-REPORT
193200
193300     MOVE WS-PCT-COMPLETO-REND TO WS-ED-PCT
193400     MOVE SPACES TO LIN-RUN-REPORT
193500     STRING 'COMPLETITUD RENDIMIENTO.........: '
193600              DELIMITED BY SIZE
193700            WS-ED-PCT                   DELIMITED BY SIZE
193800            '%'                         DELIMITED BY SIZE
193900            INTO LIN-RUN-REPORT
194000     WRITE LIN-RUN-REPORT
194100
194200     MOVE WS-PCT-UNICIDAD-FECHA-EQUIPO TO WS-ED-PCT
194300     MOVE SPACES TO LIN-RUN-REPORT
194400     STRING 'UNICIDAD FECHA-EQUIPO-TURNO.....: '
194500              DELIMITED BY SIZE
194600            WS-ED-PCT                    DELIMITED BY SIZE
194700            '%'                          DELIMITED BY SIZE
194800            INTO LIN-RUN-REPORT
194900     WRITE LIN-RUN-REPORT
195000
195100     MOVE WS-CN-EQUIPOS TO WS-ED-CANT
195200     MOVE WS-PCT-UNICO-EQUIPO TO WS-ED-PCT
195300     MOVE SPACES TO LIN-RUN-REPORT
195400     STRING 'DISTINTOS EQUIPO................: ' DELIMITED BY SIZE
195500            WS-ED-CANT                  DELIMITED BY SIZE
195600            ' UNICIDAD='                DELIMITED BY SIZE
195700            WS-ED-PCT                   DELIMITED BY SIZE
195800            '%'                         DELIMITED BY SIZE
195900            INTO LIN-RUN-REPORT
196000     WRITE LIN-RUN-REPORT
196100
196200     MOVE WS-CN-TURNOS TO WS-ED-CANT
196300     MOVE WS-PCT-UNICO-TURNO TO WS-ED-PCT
196400     MOVE SPACES TO LIN-RUN-REPORT
196500     STRING 'DISTINTOS TURNO..................: ' DELIMITED BY SIZE
196600            WS-ED-CANT                  DELIMITED BY SIZE
196700            ' UNICIDAD='                DELIMITED BY SIZE
196800            WS-ED-PCT                   DELIMITED BY SIZE
196900            '%'                         DELIMITED BY SIZE
197000            INTO LIN-RUN-REPORT
197100     WRITE LIN-RUN-REPORT
197200
197300     MOVE WS-CN-COMENTARIOS-DIST TO WS-ED-CANT
197400     MOVE WS-PCT-UNICO-COMENTARIO TO WS-ED-PCT
197500     MOVE SPACES TO LIN-RUN-REPORT
197600     STRING 'DISTINTOS COMENTARIO.............: ' DELIMITED BY SIZE
197700            WS-ED-CANT                  DELIMITED BY SIZE
197800            ' UNICIDAD='                DELIMITED BY SIZE
197900            WS-ED-PCT                   DELIMITED BY SIZE
198000            '%'                         DELIMITED BY SIZE
198100            INTO LIN-RUN-REPORT
198200     WRITE LIN-RUN-REPORT
198300     .
198400 3600-SECCION-CALIDAD-EXIT.
198500     EXIT.
198600
198700*****************************************************************
198800*           3700-SECCION-ANOMALIAS                              *
198900*****************************************************************
199000 3700-SECCION-ANOMALIAS.
199100
199200     MOVE SPACES TO LIN-RUN-REPORT
199300     STRING 'VALORES ATIPICOS DE RENDIMIENTO (IQR)..: '
199400              DELIMITED BY SIZE
199500            WS-CN-ANOM-REND             DELIMITED BY SIZE
199600            INTO LIN-RUN-REPORT
199700     WRITE LIN-RUN-REPORT
199800
199900     MOVE SPACES TO LIN-RUN-REPORT
200000     STRING 'VALORES ATIPICOS DE MUESTRAS (3 SIGMA)..: '
200100              DELIMITED BY SIZE
200200            WS-CN-ANOM-MUESTRAS         DELIMITED BY SIZE
200300            INTO LIN-RUN-REPORT
200400     WRITE LIN-RUN-REPORT
200500
200600     IF WS-CN-REND-OK >= 4
200700        PERFORM 3710-LISTA-ANOM-REND
200800           THRU 3710-LISTA-ANOM-REND-EXIT
200900          VARYING WS-SUB1 FROM 1 BY 1
201000            UNTIL WS-SUB1 > WS-CN-TOTAL OR WS-SUB1 > 1000
201100     END-IF
201200
201300     MOVE WS-RANGO-ESP-INF TO WS-ED-MIN
201400     MOVE WS-RANGO-ESP-SUP TO WS-ED-MAX
201500     MOVE SPACES TO LIN-RUN-REPORT
201600     STRING 'RANGO ESPERADO DE MUESTRAS (MEDIA +/- 2 DESV.): '
201700              DELIMITED BY SIZE
201800            WS-ED-MIN                   DELIMITED BY SIZE
201900            ' - '                       DELIMITED BY SIZE
202000            WS-ED-MAX                   DELIMITED BY SIZE
202100            INTO LIN-RUN-REPORT
202200     WRITE LIN-RUN-REPORT
202300
202400     PERFORM 3720-LISTA-ANOM-MUESTRAS
202500        THRU 3720-LISTA-ANOM-MUESTRAS-EXIT
202600       VARYING WS-SUB1 FROM 1 BY 1
202700         UNTIL WS-SUB1 > WS-CN-TOTAL OR WS-SUB1 > 1000
202800     .
202900 3700-SECCION-ANOMALIAS-EXIT.
203000     EXIT.
203100
203200 3710-LISTA-ANOM-REND.
203300     IF WS-DET-REND-FLAG(WS-SUB1) = 'Y'
203400        IF WS-DET-REND(WS-SUB1) < WS-LIM-INFERIOR
203500           MOVE WS-DET-REND(WS-SUB1) TO WS-ED-MEDIA
203600           MOVE SPACES TO LIN-RUN-REPORT
203700           STRING '  REND BAJO: ' DELIMITED BY SIZE
203800                  WS-DET-FECHA(WS-SUB1)  DELIMITED BY SIZE
203900                  ' '                    DELIMITED BY SIZE
204000                  WS-DET-EQUIPO(WS-SUB1) DELIMITED BY SIZE
204100                  ' VALOR='              DELIMITED BY SIZE
204200                  WS-ED-MEDIA            DELIMITED BY SIZE
204300                  INTO LIN-RUN-REPORT
204400           WRITE LIN-RUN-REPORT
204500        END-IF
204600        IF WS-DET-REND(WS-SUB1) > WS-LIM-SUPERIOR
204700           MOVE WS-DET-REND(WS-SUB1) TO WS-ED-MEDIA
204800           MOVE SPACES TO LIN-RUN-REPORT
204900           STRING '  REND ALTO: ' DELIMITED BY SIZE
205000                  WS-DET-FECHA(WS-SUB1)  DELIMITED BY SIZE
205100                  ' '                    DELIMITED BY SIZE
205200                  WS-DET-EQUIPO(WS-SUB1) DELIMITED BY SIZE
205300                  ' VALOR='              DELIMITED BY SIZE
205400                  WS-ED-MEDIA            DELIMITED BY SIZE
205500                  INTO LIN-RUN-REPORT
205600           WRITE LIN-RUN-REPORT
205700        END-IF
205800     END-IF
205900     .
206000 3710-LISTA-ANOM-REND-EXIT.
206100     EXIT.
206200
206300 3720-LISTA-ANOM-MUESTRAS.
206400     IF WS-DET-MUESTRAS-FLAG(WS-SUB1) = 'Y'
206500        IF WS-DET-MUESTRAS(WS-SUB1) > WS-LIM-SUP-MUESTRAS
206600           OR WS-DET-MUESTRAS(WS-SUB1) < WS-LIM-INF-MUESTRAS
206700           MOVE WS-DET-MUESTRAS(WS-SUB1) TO WS-ED-MUESTRAS
206800           MOVE SPACES TO LIN-RUN-REPORT
206900           STRING '  MUESTRAS ATIPICAS: '  DELIMITED BY SIZE
207000                  WS-DET-FECHA(WS-SUB1)    DELIMITED BY SIZE
207100                  ' '                      DELIMITED BY SIZE
207200                  WS-DET-EQUIPO(WS-SUB1)   DELIMITED BY SIZE
207300                  ' VALOR='                DELIMITED BY SIZE
207400                  WS-ED-MUESTRAS           DELIMITED BY SIZE
207500                  INTO LIN-RUN-REPORT
207600           WRITE LIN-RUN-REPORT
207700        END-IF
207800     END-IF
207900     .
208000 3720-LISTA-ANOM-MUESTRAS-EXIT.
208100     EXIT.
208200
208300*****************************************************************
208400*           3800-SECCION-RECOMENDACIONES                        *
208500*****************************************************************
208600 3800-SECCION-RECOMENDACIONES.
208700
208800     MOVE SPACES TO LIN-RUN-REPORT
208900     MOVE 'RECOMENDACIONES' TO LIN-RUN-REPORT
209000     WRITE LIN-RUN-REPORT
209100
209200     IF WS-MEDIA-REND < 80
209300        MOVE WS-MEDIA-REND TO WS-ED-MEDIA-1D
209400        MOVE SPACES TO LIN-RUN-REPORT
209500        STRING '- (ALTA) RENDIMIENTO BAJO: LA MEDIA GENERAL ES '
209600                 DELIMITED BY SIZE
209700               WS-ED-MEDIA-1D              DELIMITED BY SIZE
209800               ', POR DEBAJO DEL UMBRAL DE 80.'
209900                                            DELIMITED BY SIZE
210000               INTO LIN-RUN-REPORT
210100        WRITE LIN-RUN-REPORT
210200     END-IF
210300
210400     PERFORM 3810-EVALUA-PEOR-EQUIPO
210500        THRU 3810-EVALUA-PEOR-EQUIPO-EXIT
210600
210700     IF WS-PCT-MUESTRAS-FALTA > 10
210800        MOVE WS-CN-MUESTRAS-FALTA TO WS-ED-CANT
210900        MOVE WS-PCT-MUESTRAS-FALTA TO WS-ED-PCT-1D
211000        MOVE SPACES TO LIN-RUN-REPORT
211100        STRING '- (BAJA) FALTANTES DE MUESTRAS: '
211200                 DELIMITED BY SIZE
211300               WS-ED-CANT               DELIMITED BY SIZE
211400               ' REGISTROS ('           DELIMITED BY SIZE
211500               WS-ED-PCT-1D             DELIMITED BY SIZE
211600               '%).'                    DELIMITED BY SIZE
211700               INTO LIN-RUN-REPORT
211800        WRITE LIN-RUN-REPORT
211900     END-IF
212000
212100     IF WS-PCT-REND-FALTA > 10
212200        MOVE WS-CN-REND-FALTA TO WS-ED-CANT
212300        MOVE WS-PCT-REND-FALTA TO WS-ED-PCT-1D
212400        MOVE SPACES TO LIN-RUN-REPORT
212500        STRING '- (BAJA) FALTANTES DE RENDIMIENTO: '
212600                 DELIMITED BY SIZE
212700               WS-ED-CANT               DELIMITED BY SIZE
212800               ' REGISTROS ('           DELIMITED BY SIZE
212900               WS-ED-PCT-1D             DELIMITED BY SIZE
213000               '%).'                    DELIMITED BY SIZE
213100               INTO LIN-RUN-REPORT
213200        WRITE LIN-RUN-REPORT
213300     END-IF
213400
213500     IF WS-TND-TEXTO = 'decreasing'
213600        MOVE SPACES TO LIN-RUN-REPORT
213700        MOVE '- RENDIMIENTO EN BAJA, EVALUAR MANTENIMIENTO.'
213800                           TO LIN-RUN-REPORT
213900        WRITE LIN-RUN-REPORT
214000     END-IF
214100
214200     IF WS-CN-ANOM-REND > 0 OR WS-CN-ANOM-MUESTRAS > 0
214300        MOVE SPACES TO LIN-RUN-REPORT
214400        MOVE '- SE DETECTARON VALORES ATIPICOS, REVISAR EQUIPOS.'
214500                           TO LIN-RUN-REPORT
214600        WRITE LIN-RUN-REPORT
214700     END-IF
214800     .
214900 3800-SECCION-RECOMENDACIONES-EXIT.
215000     EXIT.
215100
215200*****************************************************************
215300*   3810-EVALUA-PEOR-EQUIPO - EQUIPO DE MENOR RENDIMIENTO MEDIO,*
215400*   SI ESE PROMEDIO ES INFERIOR A 60.                           *
215500*****************************************************************
215600 3810-EVALUA-PEOR-EQUIPO.
215700
215800     IF WS-CN-RANK-EQUIPOS > 0
215900        MOVE WS-CN-RANK-EQUIPOS TO WS-SUB1
216000        IF WS-EQP-MEDIA-REND(WS-RANK-EQP-IDX(WS-SUB1)) < 60
216100           MOVE WS-EQP-MEDIA-REND(WS-RANK-EQP-IDX(WS-SUB1))
216200                                              TO WS-ED-MEDIA-1D
216300           MOVE SPACES TO LIN-RUN-REPORT
216400           STRING '- (MEDIA) EQUIPO CON RENDIMIENTO CRITICO: '
216500                    DELIMITED BY SIZE
216600                  WS-EQP-NOMBRE(WS-RANK-EQP-IDX(WS-SUB1))
216700                                              DELIMITED BY SIZE
216800                  ' (MEDIA '                  DELIMITED BY SIZE
216900                  WS-ED-MEDIA-1D              DELIMITED BY SIZE
217000                  '), EVALUAR CALIBRACION O MANTENIMIENTO.'
217100                                              DELIMITED BY SIZE
217200                  INTO LIN-RUN-REPORT
217300           WRITE LIN-RUN-REPORT
217400        END-IF
217500     END-IF
217600     .
217700 3810-EVALUA-PEOR-EQUIPO-EXIT.
217800     EXIT.
