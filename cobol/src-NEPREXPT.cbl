000100*****************************************************************
000200* Program name:    NEPREXPT.                                    *
000300* Original author: R. ALSINA.                                   *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 04/09/1989 R.ALSINA      Initial Version - LQP-0235.          * LQP0235 
000900* 02/09/1998 M.QUIROGA     Revision Y2K - fecha de corrida con   *LQP0301 
001000*                          4 digitos de anio - LQP-0301.         *
001100* 19/06/2011 M.QUIROGA     Se agrega encabezado con nombre de     LQP0398 
001200*                          archivo origen y lista de columnas -  *
001300*                          LQP-0398.                              *
001400* 30/10/2019 J.PACHECO     Se agrega muestra de confirmacion de   LQP0455 
001500*                          las primeras 3 lineas por consola -    *
001600*                          LQP-0455.                              *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  NEPREXPT.
002000 AUTHOR. RAUL ALSINA.
002100 INSTALLATION. IBM Z/OS.
002200 DATE-WRITTEN. 04/09/1989.
002300 DATE-COMPILED. 04/09/1989.
002400 SECURITY. CONFIDENTIAL.
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000        DECIMAL-POINT IS COMMA.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT CLEAN-PROD  ASSIGN       TO CLEANPRD
003600                        FILE STATUS  IS WS-FILE-STATUS.
003700
003800     SELECT EXPORT-FILE ASSIGN       TO EXPORTFL
003900                        FILE STATUS  IS WS-FILE-STATUS.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 FD  CLEAN-PROD
004500     RECORDING MODE IS F
004600     RECORD CONTAINS 138 CHARACTERS.
004700 01  REG-CLEAN-PROD.
004800     COPY NEPRCLN0.
004900
005000 FD  EXPORT-FILE
005100     RECORDING MODE IS F
005200     RECORD CONTAINS 160 CHARACTERS.
005300 01  LIN-EXPORT-FILE                    PIC X(160).
005400
005500 WORKING-STORAGE SECTION.
005600
005700 01  WS-SWITCHES.
005800     05 SW-FIN-CLEAN                    PIC X(01) VALUE 'N'.
005900        88 SW-88-FIN-CLEAN                        VALUE 'Y'.
006000        88 SW-88-NO-FIN-CLEAN                     VALUE 'N'.
006100     05 FILLER                          PIC X(05).
006200
006300 01  WS-CONTADORES.
006400     05 WS-CN-REGISTROS                 PIC 9(07) COMP.
006500     05 WS-CN-MUESTRA-CONF               PIC 9(02) COMP.
006600     05 WS-SUB1                         PIC 9(04) COMP.
006700     05 WS-LARGO-LINEA                  PIC 9(04) COMP.
006800     05 FILLER                          PIC X(04).
006900
007000*****************************************************************
007100*      AREA DE FECHA Y HORA DE CORRIDA - TOMADA DEL RELOJ DEL   *
007200*      SISTEMA (ACCEPT ... FROM DATE / FROM TIME).              *
007300*****************************************************************
007400 01  WS-FECHA-CORRIDA.
007500     05 WS-FC-ANIO                      PIC 9(02).
007600     05 WS-FC-MES                       PIC 9(02).
007700     05 WS-FC-DIA                       PIC 9(02).
007800
007900*    REDEFINE PARA OBTENER LOS 6 DIGITOS EN UN SOLO CAMPO PARA
008000*    ARMADO DEL SELLO DE FECHA DE CORRIDA (FORMATO YYMMDD).
008100 01  WS-FECHA-CORRIDA-R REDEFINES WS-FECHA-CORRIDA.
008200     05 WS-FC-COMPACTA                  PIC 9(06).
008300
008400 01  WS-HORA-CORRIDA.
008500     05 WS-HC-HORA                      PIC 9(02).
008600     05 WS-HC-MIN                       PIC 9(02).
008700     05 WS-HC-SEG                       PIC 9(02).
008800     05 WS-HC-CENT                      PIC 9(02).
008900
009000*    REDEFINE DE LA HORA PARA ARMADO DEL SELLO HH:MM:SS.
009100 01  WS-HORA-CORRIDA-R REDEFINES WS-HORA-CORRIDA.
009200     05 WS-HC-COMPACTA                  PIC 9(08).
009300
009400 01  WS-SELLO-CORRIDA.
009500     05 WS-SEL-ANIO                     PIC 9(04) VALUE 2000.
009600     05 FILLER                          PIC X(01) VALUE '-'.
009700     05 WS-SEL-MES                      PIC 9(02).
009800     05 FILLER                          PIC X(01) VALUE '-'.
009900     05 WS-SEL-DIA                      PIC 9(02).
010000     05 FILLER                          PIC X(01) VALUE SPACE.
010100     05 WS-SEL-HORA                     PIC 9(02).
010200     05 FILLER                          PIC X(01) VALUE ':'.
010300     05 WS-SEL-MIN                      PIC 9(02).
010400     05 FILLER                          PIC X(01) VALUE ':'.
010500     05 WS-SEL-SEG                      PIC 9(02).
010600     05 FILLER                          PIC X(04).
010700
010800*    REDEFINE PLANO DEL SELLO DE CORRIDA, USADO PARA VOLCARLO
010900*    DE UNA SOLA VEZ AL ENCABEZADO DEL ARCHIVO DE EXPORTACION.
011000 01  WS-SELLO-CORRIDA-R REDEFINES WS-SELLO-CORRIDA.
011100     05 WS-SEL-PLANO                    PIC X(23).
011200
011300 01  WS-CN-EDIT                         PIC ZZZZZZ9.
011400
011500 01  WS-CAMPOS-EDITADOS.
011600     05 WS-MUESTRAS-EDIT                PIC -(4)9.
011700     05 WS-REND-EDIT                    PIC -(3)9,99.
011800
011900 01  CT-CONSTANTES.
012000     05 CT-NOMBRE-ARCHIVO               PIC X(40) VALUE
012100        'ARCHIVO DE PRODUCCION DEPURADO'.
012200     05 CT-COLUMNAS                     PIC X(70) VALUE
012300        'fecha, equipo, turno, muestras_procesadas, rendimien
012400-    'to, comentario'.
012500     05 CT-1                            PIC 9(01) VALUE 1.
012600     05 FILLER                          PIC X(02).
012700
012800 01  WS-FILE-STATUS                     PIC X(02) VALUE SPACES.
012900
013000*****************************************************************
013100*              P R O C E D U R E   D I V I S I O N              *
013200*****************************************************************
013300 PROCEDURE DIVISION.
013400*****************************************************************
013500*                        0000-MAINLINE                          *
013600*****************************************************************
013700 0000-MAINLINE.
013800
013900     PERFORM 1000-INICIO
014000        THRU 1000-INICIO-EXIT
014100
014200     PERFORM 2000-CUENTA-REGISTROS
014300        THRU 2000-CUENTA-REGISTROS-EXIT
014400       UNTIL SW-88-FIN-CLEAN
014500
014600     PERFORM 2500-REPOSICIONA-CLEAN
014700        THRU 2500-REPOSICIONA-CLEAN-EXIT
014800
014900     PERFORM 3000-ESCRIBE-CABECERA
015000        THRU 3000-ESCRIBE-CABECERA-EXIT
015100
015200     PERFORM 4000-EXPORTA-REGISTRO
015300        THRU 4000-EXPORTA-REGISTRO-EXIT
015400       UNTIL SW-88-FIN-CLEAN
015500
015600     PERFORM 5000-FIN.
015700
015800*****************************************************************
015900*                          1000-INICIO                          *
016000*****************************************************************
016100 1000-INICIO.
016200
016300     INITIALIZE WS-CONTADORES
016400
016500     OPEN INPUT  CLEAN-PROD
016600     OPEN OUTPUT EXPORT-FILE
016700
016800     ACCEPT WS-FECHA-CORRIDA FROM DATE
016900     ACCEPT WS-HORA-CORRIDA  FROM TIME
017000
017100     MOVE WS-FC-ANIO TO WS-SEL-ANIO(3:2)
017200     MOVE WS-FC-MES  TO WS-SEL-MES
017300     MOVE WS-FC-DIA  TO WS-SEL-DIA
017400     MOVE WS-HC-HORA TO WS-SEL-HORA
017500     MOVE WS-HC-MIN  TO WS-SEL-MIN
017600     MOVE WS-HC-SEG  TO WS-SEL-SEG
017700
017800     PERFORM 2100-LEER-CLEAN
017900        THRU 2100-LEER-CLEAN-EXIT
018000     .
018100 1000-INICIO-EXIT.
018200     EXIT.
018300
018400*****************************************************************
018500*                    2000-CUENTA-REGISTROS                      *
018600*****************************************************************
018700 2000-CUENTA-REGISTROS.
018800
018900     ADD CT-1 TO WS-CN-REGISTROS
019000
019100     PERFORM 2100-LEER-CLEAN
019200        THRU 2100-LEER-CLEAN-EXIT
019300     .
019400 2000-CUENTA-REGISTROS-EXIT.
019500     EXIT.
019600
019700*****************************************************************
019800*                       2100-LEER-CLEAN                         *
019900*****************************************************************
020000 2100-LEER-CLEAN.
020100
020200     READ CLEAN-PROD
020300          AT END
020400          MOVE 'Y' TO SW-FIN-CLEAN
020500     END-READ
020600     .
020700 2100-LEER-CLEAN-EXIT.
020800     EXIT.
020900
021000*****************************************************************
021100*   2500-REPOSICIONA-CLEAN - CIERRA Y VUELVE A ABRIR EL ARCHIVO *
021200*   DEPURADO PARA EL PASE DE EXPORTACION.                       *
021300*****************************************************************
021400 2500-REPOSICIONA-CLEAN.
021500
021600     CLOSE CLEAN-PROD
021700     OPEN INPUT CLEAN-PROD
021800     MOVE 'N' TO SW-FIN-CLEAN
021900
022000     PERFORM 2100-LEER-CLEAN
022100        THRU 2100-LEER-CLEAN-EXIT
022200     .
022300 2500-REPOSICIONA-CLEAN-EXIT.
022400     EXIT.
022500
022600*****************************************************************
022700*   3000-ESCRIBE-CABECERA - ENCABEZADO CON NOMBRE DE ORIGEN,    *
022800*   SELLO DE CORRIDA, CANTIDAD DE REGISTROS Y LISTA DE COLUMNAS.*
022900*****************************************************************
023000 3000-ESCRIBE-CABECERA.
023100
023200     MOVE SPACES TO LIN-EXPORT-FILE
023300     STRING 'ORIGEN: '        DELIMITED BY SIZE
023400            CT-NOMBRE-ARCHIVO DELIMITED BY SIZE
023500            INTO LIN-EXPORT-FILE
023600     END-STRING
023700     PERFORM 3900-CALCULA-LARGO
023800        THRU 3900-CALCULA-LARGO-EXIT
023900     WRITE LIN-EXPORT-FILE
024000
024100     MOVE SPACES TO LIN-EXPORT-FILE
024200     STRING 'FECHA DE CORRIDA: ' DELIMITED BY SIZE
024300            WS-SELLO-CORRIDA     DELIMITED BY SIZE
024400            INTO LIN-EXPORT-FILE
024500     END-STRING
024600     PERFORM 3900-CALCULA-LARGO
024700        THRU 3900-CALCULA-LARGO-EXIT
024800     WRITE LIN-EXPORT-FILE
024900
025000     MOVE WS-CN-REGISTROS TO WS-CN-EDIT
025100     MOVE SPACES TO LIN-EXPORT-FILE
025200     STRING 'TOTAL DE REGISTROS: ' DELIMITED BY SIZE
025300            WS-CN-EDIT             DELIMITED BY SIZE
025400            INTO LIN-EXPORT-FILE
025500     END-STRING
025600     PERFORM 3900-CALCULA-LARGO
025700        THRU 3900-CALCULA-LARGO-EXIT
025800     WRITE LIN-EXPORT-FILE
025900
026000     MOVE SPACES TO LIN-EXPORT-FILE
026100     STRING 'COLUMNAS: ' DELIMITED BY SIZE
026200            CT-COLUMNAS  DELIMITED BY SIZE
026300            INTO LIN-EXPORT-FILE
026400     END-STRING
026500     PERFORM 3900-CALCULA-LARGO
026600        THRU 3900-CALCULA-LARGO-EXIT
026700     WRITE LIN-EXPORT-FILE
026800     .
026900 3000-ESCRIBE-CABECERA-EXIT.
027000     EXIT.
027100
027200*****************************************************************
027300*   3900-CALCULA-LARGO - DETERMINA EL LARGO EFECTIVO DE LA      *
027400*   LINEA (SIN BLANCOS DE ARRASTRE), USADO PARA RECORTAR LA      *
027500*   MUESTRA DE CONFIRMACION POR CONSOLA.                         *
027600*****************************************************************
027700 3900-CALCULA-LARGO.
027800
027900     MOVE 160 TO WS-LARGO-LINEA
028000     PERFORM 3910-BUSCA-FIN-LINEA
028100        THRU 3910-BUSCA-FIN-LINEA-EXIT
028200       VARYING WS-SUB1 FROM 160 BY -1
028300         UNTIL WS-SUB1 < 1
028400            OR LIN-EXPORT-FILE(WS-SUB1:1) NOT = SPACE
028500     .
028600 3900-CALCULA-LARGO-EXIT.
028700     EXIT.
028800
028900 3910-BUSCA-FIN-LINEA.
029000     MOVE WS-SUB1 TO WS-LARGO-LINEA
029100     .
029200 3910-BUSCA-FIN-LINEA-EXIT.
029300     EXIT.
029400
029500*****************************************************************
029600*                    4000-EXPORTA-REGISTRO                      *
029700*****************************************************************
029800 4000-EXPORTA-REGISTRO.
029900
030000     MOVE SPACES TO LIN-EXPORT-FILE
030100     MOVE CLN0-MUESTRAS    TO WS-MUESTRAS-EDIT
030200     MOVE CLN0-RENDIMIENTO TO WS-REND-EDIT
030300
030400     STRING CLN0-FECHA       DELIMITED BY SPACE
030500            ', '             DELIMITED BY SIZE
030600            CLN0-EQUIPO      DELIMITED BY SPACE
030700            ', '             DELIMITED BY SIZE
030800            CLN0-TURNO       DELIMITED BY SPACE
030900            ', '             DELIMITED BY SIZE
031000            WS-MUESTRAS-EDIT DELIMITED BY SIZE
031100            ', '             DELIMITED BY SIZE
031200            WS-REND-EDIT     DELIMITED BY SIZE
031300            ', '             DELIMITED BY SIZE
031400            CLN0-COMENTARIO  DELIMITED BY SPACE
031500            INTO LIN-EXPORT-FILE
031600     END-STRING
031700
031800     PERFORM 3900-CALCULA-LARGO
031900        THRU 3900-CALCULA-LARGO-EXIT
032000
032100     WRITE LIN-EXPORT-FILE
032200
032300     IF WS-CN-MUESTRA-CONF < 3
032400        ADD CT-1 TO WS-CN-MUESTRA-CONF
032500        DISPLAY 'NEPREXPT - MUESTRA ' WS-CN-MUESTRA-CONF ': '
032600                 LIN-EXPORT-FILE(1:WS-LARGO-LINEA)
032700     END-IF
032800
032900     PERFORM 2100-LEER-CLEAN
033000        THRU 2100-LEER-CLEAN-EXIT
033100     .
033200 4000-EXPORTA-REGISTRO-EXIT.
033300     EXIT.
033400
033500*****************************************************************
033600*                              5000-FIN                         *
033700*****************************************************************
033800 5000-FIN.
033900
034000     CLOSE CLEAN-PROD
034100           EXPORT-FILE
034200
034300     DISPLAY 'NEPREXPT - REGISTROS EXPORTADOS: ' WS-CN-REGISTROS
034400
034500     STOP RUN.
