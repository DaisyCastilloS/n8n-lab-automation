000100*****************************************************************
000200* Program name:    NEPRLIMP.                                    *
000300* Original author: R. ALSINA.                                   *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 14/03/1989 R.ALSINA      Initial Version - LQP-0231.          * LQP0231 
000900* 08/05/1991 R.ALSINA      Se agregan flags de faltante para     *LQP0264 
001000*                          muestras y rendimiento - LQP-0264.    *
001100* 02/09/1998 M.QUIROGA     Revision Y2K - todas las fechas de    *LQP0301 
001200*                          negocio se validan con 4 digitos de   *
001300*                          anio, sin impacto - LQP-0301.         *
001400* 19/06/2011 M.QUIROGA     Se agrega archivo CLEAN-STATS para    *LQP0398 
001500*                          pasar el reporte de limpieza a        *
001600*                          NEPRANLZ - LQP-0398.                  *
001700* 30/10/2019 J.PACHECO     Se agrega contador de valores de      *LQP0455 
001800*                          rendimiento fuera de rango - LQP-0455.*
001900* 14/01/2022 J.PACHECO     Corrige eliminacion de acentos: la    *LQP0479 
002000*                          tabla de conversion no cubria vocales *
002100*                          acentuadas ni la enie - LQP-0479.     *
002200* 22/07/2026 J.PACHECO     Corrige comparacion de turno para      *LQP0512
002300*                          'madrugada': el WHEN comparaba solo 8  *
002400*                          posiciones y el literal tiene 9,       *
002500*                          nunca igualaba; el turno canonizaba mal*
002600*                          en vez de noche - LQP-0512.            *
002700*****************************************************************
002800*                                                               *
002900*          I D E N T I F I C A T I O N  D I V I S I O N         *
003000*                                                               *
003100*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.  NEPRLIMP.
003400 AUTHOR. RAUL ALSINA.
003500 INSTALLATION. IBM Z/OS.
003600 DATE-WRITTEN. 14/03/1989.
003700 DATE-COMPILED. 14/03/1989.
003800 SECURITY. CONFIDENTIAL.
003900*****************************************************************
004000*                                                               *
004100*             E N V I R O N M E N T   D I V I S I O N           *
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800        DECIMAL-POINT IS COMMA.
004900
005000 INPUT-OUTPUT SECTION.
005100
005200*****************************************************************
005300*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005400*****************************************************************
005500 FILE-CONTROL.
005600
005700     SELECT RAW-PROD    ASSIGN       TO RAWPROD
005800                        FILE STATUS  IS WS-FILE-STATUS.
005900
006000     SELECT CLEAN-PROD  ASSIGN       TO CLEANPRD
006100                        FILE STATUS  IS WS-FILE-STATUS.
006200
006300     SELECT CLEAN-STATS ASSIGN       TO CLNSTATS
006400                        FILE STATUS  IS WS-FILE-STATUS.
006500
006600*****************************************************************
006700*                                                               *
006800*                      D A T A   D I V I S I O N                *
006900*                                                               *
007000*****************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400 FD  RAW-PROD
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 105 CHARACTERS.
007800 01  REG-RAW-PROD.
007900     COPY NEPRRAW0.
008000
008100 FD  CLEAN-PROD
008200     RECORDING MODE IS F
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORD CONTAINS 138 CHARACTERS.
008500 01  REG-CLEAN-PROD.
008600     COPY NEPRCLN0.
008700
008800*    ARCHIVO DE TRASPASO DE LAS CIFRAS DE LIMPIEZA HACIA
008900*    NEPRANLZ (SECCION 1 DEL RUN-REPORT).  NO ES UN LAYOUT DE
009000*    NEGOCIO, POR ESO NO TIENE COPYBOOK PROPIO.
009100 FD  CLEAN-STATS
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  REG-CLEAN-STATS                   PIC X(80).
009500
009600 WORKING-STORAGE SECTION.
009700
009800*****************************************************************
009900*                    DEFINICION DE SWITCHES                     *
010000*****************************************************************
010100 01  WS-SWITCHES.
010200     05 SW-FIN-RAW                     PIC X(01) VALUE 'N'.
010300        88 SW-88-FIN-RAW                        VALUE 'Y'.
010400        88 SW-88-NO-FIN-RAW                     VALUE 'N'.
010500     05 SW-REGISTRO-VALIDO              PIC X(01) VALUE 'N'.
010600        88 SW-88-REGISTRO-VALIDO                VALUE 'Y'.
010700        88 SW-88-REGISTRO-INVALIDO              VALUE 'N'.
010800     05 SW-FECHA-VALIDA-SW              PIC X(01) VALUE 'N'.
010900        88 SW-88-FECHA-VALIDA                   VALUE 'Y'.
011000        88 SW-88-FECHA-INVALIDA                 VALUE 'N'.
011100     05 FILLER                          PIC X(05).
011200
011300*****************************************************************
011400*                    DEFINICION DE CONTADORES                   *
011500*****************************************************************
011600 01  WS-CONTADORES.
011700     05 WS-CN-LEIDOS                    PIC 9(07) COMP.
011800     05 WS-CN-ESCRITOS                  PIC 9(07) COMP.
011900     05 WS-CN-DESCARTES                 PIC 9(07) COMP.
012000     05 WS-CN-FUERA-RANGO               PIC 9(07) COMP.
012100     05 WS-CN-EQUIPOS-DIST              PIC 9(03) COMP.
012200     05 WS-CN-TURNOS-DIST               PIC 9(03) COMP.
012300     05 FILLER                          PIC X(04).
012400
012500 01  WS-PORCENTAJES.
012600     05 WS-PCT-DESCARTE                 PIC 9(03)V9(02).
012700     05 FILLER                          PIC X(03).
012800
012900 01  WS-FECHA-RANGO.
013000     05 WS-FECHA-MINIMA                 PIC X(10) VALUE HIGH-VALUES.
013100     05 WS-FECHA-MAXIMA                 PIC X(10) VALUE LOW-VALUES.
013200     05 FILLER                          PIC X(04).
013300
013400*****************************************************************
013500*          TABLAS DE VALORES DISTINTOS (EQUIPO Y TURNO)         *
013600*          BUSQUEDA LINEAL - EL UNIVERSO ES CHICO (UN           *
013700*          LABORATORIO TIENE UNA DOCENA DE EQUIPOS COMO MUCHO). *
013800*****************************************************************
013900 01  WS-DISTINCT-EQUIPO.
014000     05 WS-EQUIPO-TAB OCCURS 20 TIMES.
014100        10 WS-EQUIPO-TAB-VAL            PIC X(20).
014200     05 FILLER                          PIC X(04).
014300
014400 01  WS-DISTINCT-TURNO.
014500     05 WS-TURNO-TAB OCCURS 10 TIMES.
014600        10 WS-TURNO-TAB-VAL             PIC X(08).
014700     05 FILLER                          PIC X(04).
014800
014900*****************************************************************
015000*                 SUBINDICES Y VARIABLES DE TRABAJO             *
015100*****************************************************************
015200 01  WS-SUBINDICES.
015300     05 WS-SUB1                         PIC 9(02) COMP.
015400     05 WS-SUB2                         PIC 9(02) COMP.
015500     05 WS-TXT-INICIO                   PIC 9(02) COMP.
015600     05 WS-TXT-FIN                      PIC 9(02) COMP.
015700     05 WS-TXT-LARGO                    PIC 9(02) COMP.
015800     05 FILLER                          PIC X(04).
015900
016000*****************************************************************
016100*               DEFINICION DE VARIABLES DE FECHA                *
016200*****************************************************************
016300 01  WS-VARIABLES-FECHA.
016400     05 WS-FECHA-COMP                   PIC X(12).
016500     05 WS-FECHA-COMP-LEN               PIC 9(02) COMP.
016600     05 WS-DIA-NUM                      PIC 9(02).
016700     05 WS-MES-NUM                      PIC 9(02).
016800     05 WS-ANIO-NUM                     PIC 9(04).
016900     05 WS-DIAS-MES-MAX                 PIC 9(02) COMP.
017000     05 WS-DIV-RES                      PIC 9(04) COMP.
017100     05 WS-REM-4                        PIC 9(04) COMP.
017200     05 WS-REM-100                      PIC 9(04) COMP.
017300     05 WS-REM-400                      PIC 9(04) COMP.
017400     05 FILLER                          PIC X(05).
017500
017600*    REDEFINE PARA EL PATRON 2-2-4 (DD/MM/AAAA, MM-DD-AAAA Y
017700*    DD-MM-AAAA COMPARTEN ESTA FORMA FISICA).
017800 01  WS-FECHA-COMP-R REDEFINES WS-FECHA-COMP.
017900     05 WS-FC-P1                        PIC X(02).
018000     05 WS-FC-S1                        PIC X(01).
018100     05 WS-FC-P2                        PIC X(02).
018200     05 WS-FC-S2                        PIC X(01).
018300     05 WS-FC-P3                        PIC X(04).
018400     05 FILLER                          PIC X(02).
018500
018600*    REDEFINE PARA EL PATRON 4-2-2 (AAAA-MM-DD).
018700 01  WS-FECHA-COMP-R2 REDEFINES WS-FECHA-COMP.
018800     05 WS-FC2-P1                       PIC X(04).
018900     05 WS-FC2-S1                       PIC X(01).
019000     05 WS-FC2-P2                       PIC X(02).
019100     05 WS-FC2-S2                       PIC X(01).
019200     05 WS-FC2-P3                       PIC X(02).
019300     05 FILLER                          PIC X(02).
019400
019500*****************************************************************
019600*      TABLA DE DIAS POR MES (INICIALIZADA VIA REDEFINES,       *
019700*      COMO NO HAY BISIESTO EN LA CARGA INICIAL SE AJUSTA        *
019800*      FEBRERO EN TIEMPO DE EJECUCION - VER 2216).              *
019900*****************************************************************
020000 01  WS-TABLA-DIAS-INIC.
020100     05 FILLER                          PIC 9(02) VALUE 31.
020200     05 FILLER                          PIC 9(02) VALUE 28.
020300     05 FILLER                          PIC 9(02) VALUE 31.
020400     05 FILLER                          PIC 9(02) VALUE 30.
020500     05 FILLER                          PIC 9(02) VALUE 31.
020600     05 FILLER                          PIC 9(02) VALUE 30.
020700     05 FILLER                          PIC 9(02) VALUE 31.
020800     05 FILLER                          PIC 9(02) VALUE 31.
020900     05 FILLER                          PIC 9(02) VALUE 30.
021000     05 FILLER                          PIC 9(02) VALUE 31.
021100     05 FILLER                          PIC 9(02) VALUE 30.
021200     05 FILLER                          PIC 9(02) VALUE 31.
021300
021400 01  WS-TABLA-DIAS REDEFINES WS-TABLA-DIAS-INIC.
021500     05 WS-DIAS-MES-TAB                 PIC 9(02) OCCURS 12 TIMES.
021600
021700*****************************************************************
021800*          DEFINICION DE VARIABLES DE LIMPIEZA DE TEXTO         *
021900*****************************************************************
022000 01  WS-TEXTO-TRABAJO.
022100     05 WS-TXT-VAL                      PIC X(30).
022200     05 WS-TXT-COMPACTO                 PIC X(30).
022300     05 FILLER                          PIC X(04).
022400
022500*****************************************************************
022600*        DEFINICION DE VARIABLES DE LIMPIEZA DE NUMERICOS       *
022700*****************************************************************
022800 01  WS-NUMERICO-TRABAJO.
022900     05 WS-NUM-VAL                      PIC X(10).
023000     05 WS-NUM-COMPACTO                 PIC X(10).
023100     05 WS-NUM-LEN                      PIC 9(02) COMP.
023200     05 WS-NUM-PUNTO-POS                PIC 9(02) COMP.
023300     05 WS-NUM-DEC-LEN                  PIC 9(02) COMP.
023400     05 WS-REND-ENTERO                  PIC 9(03).
023500     05 WS-REND-DECIMAL                 PIC 9(02).
023600     05 WS-REND-DEC-1                   PIC 9(01).
023700     05 FILLER                          PIC X(04).
023800
023900*****************************************************************
024000*                    DEFINICION DE CONSTANTES                   *
024100*****************************************************************
024200 01  CT-CONSTANTES.
024300     05 CT-1                           PIC 9(01) VALUE 1.
024400     05 CT-ALFA-MAYUS   PIC X(26) VALUE
024500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024600     05 CT-ALFA-MINUS   PIC X(26) VALUE
024700        'abcdefghijklmnopqrstuvwxyz'.
024800     05 FILLER                          PIC X(02).
024900
025000*****************************************************************
025100*               AREA DE SALIDA HACIA CLEAN-STATS                *
025200*****************************************************************
025300 01  WS-CLEAN-STATS-OUT.
025400     05 CST-ORIGINALES                  PIC 9(07).
025500     05 CST-LIMPIOS                     PIC 9(07).
025600     05 CST-DESCARTADOS                 PIC 9(07).
025700     05 CST-PCT-DESCARTE                PIC 9(03)V9(02).
025800     05 CST-EQUIPOS-DIST                PIC 9(03).
025900     05 CST-TURNOS-DIST                 PIC 9(03).
026000     05 CST-FECHA-MIN                   PIC X(10).
026100     05 CST-FECHA-MAX                   PIC X(10).
026200     05 CST-FUERA-RANGO                 PIC 9(07).
026300     05 FILLER                          PIC X(21).
026400
026500 01  WS-FILE-STATUS                     PIC X(02) VALUE SPACES.
026600
026700*****************************************************************
026800*                                                               *
026900*              P R O C E D U R E   D I V I S I O N              *
027000*                                                               *
027100*****************************************************************
027200 PROCEDURE DIVISION.
027300*****************************************************************
027400*                        0000-MAINLINE                          *
027500*****************************************************************
027600 0000-MAINLINE.
027700
027800     PERFORM 1000-INICIO
027900        THRU 1000-INICIO-EXIT
028000
028100     PERFORM 2000-PROCESO
028200        THRU 2000-PROCESO-EXIT
028300       UNTIL SW-88-FIN-RAW
028400
028500     PERFORM 3000-FIN.
028600
028700*****************************************************************
028800*                           1000-INICIO                         *
028900*****************************************************************
029000 1000-INICIO.
029100
029200     INITIALIZE WS-CONTADORES
029300
029400     OPEN INPUT RAW-PROD
029500     IF WS-FILE-STATUS IS NOT EQUAL '00'
029600        DISPLAY 'ERROR OPEN RAW-PROD CODE: ' WS-FILE-STATUS
029700        PERFORM 3000-FIN
029800     END-IF
029900
030000     OPEN OUTPUT CLEAN-PROD
030100     IF WS-FILE-STATUS IS NOT EQUAL '00'
030200        DISPLAY 'ERROR OPEN CLEAN-PROD CODE: ' WS-FILE-STATUS
030300        PERFORM 3000-FIN
030400     END-IF
030500
030600     OPEN OUTPUT CLEAN-STATS
030700     IF WS-FILE-STATUS IS NOT EQUAL '00'
030800        DISPLAY 'ERROR OPEN CLEAN-STATS CODE: ' WS-FILE-STATUS
030900        PERFORM 3000-FIN
031000     END-IF
031100
031200     PERFORM 2100-LEER-RAW
031300        THRU 2100-LEER-RAW-EXIT
031400     .
031500 1000-INICIO-EXIT.
031600     EXIT.
031700
031800*****************************************************************
031900*                           2000-PROCESO                        *
032000*****************************************************************
032100 2000-PROCESO.
032200
032300     PERFORM 2200-LIMPIA-REGISTRO
032400        THRU 2200-LIMPIA-REGISTRO-EXIT
032500
032600     PERFORM 2300-VALIDA-REGISTRO
032700        THRU 2300-VALIDA-REGISTRO-EXIT
032800
032900     IF SW-88-REGISTRO-VALIDO
033000        PERFORM 2400-ESCRIBE-CLEAN
033100           THRU 2400-ESCRIBE-CLEAN-EXIT
033200     ELSE
033300        ADD CT-1 TO WS-CN-DESCARTES
033400     END-IF
033500
033600     PERFORM 2100-LEER-RAW
033700        THRU 2100-LEER-RAW-EXIT
033800     .
033900 2000-PROCESO-EXIT.
034000     EXIT.
034100
034200*****************************************************************
034300*                       2100-LEER-RAW                           *
034400*****************************************************************
034500 2100-LEER-RAW.
034600
034700     READ RAW-PROD
034800          AT END
034900          MOVE 'Y' TO SW-FIN-RAW
035000          NOT AT END
035100          ADD CT-1 TO WS-CN-LEIDOS
035200     END-READ
035300     .
035400 2100-LEER-RAW-EXIT.
035500     EXIT.
035600
035700*****************************************************************
035800*                    2200-LIMPIA-REGISTRO                       *
035900*****************************************************************
036000 2200-LIMPIA-REGISTRO.
036100
036200     INITIALIZE REG-CLEAN-PROD
036300     MOVE RAW0-FECHA                    TO CLN0-FECHA-ORIG
036400     MOVE RAW0-EQUIPO                   TO CLN0-EQUIPO-ORIG
036500     MOVE RAW0-TURNO                    TO CLN0-TURNO-ORIG
036600
036700     PERFORM 2210-LIMPIA-FECHA
036800        THRU 2210-LIMPIA-FECHA-EXIT
036900
037000     MOVE SPACES                        TO WS-TXT-VAL
037100     MOVE RAW0-EQUIPO                   TO WS-TXT-VAL
037200     PERFORM 2220-LIMPIA-TEXTO
037300        THRU 2220-LIMPIA-TEXTO-EXIT
037400     PERFORM 2230-CANON-EQUIPO
037500        THRU 2230-CANON-EQUIPO-EXIT
037600
037700     MOVE SPACES                        TO WS-TXT-VAL
037800     MOVE RAW0-TURNO                    TO WS-TXT-VAL
037900     PERFORM 2220-LIMPIA-TEXTO
038000        THRU 2220-LIMPIA-TEXTO-EXIT
038100     PERFORM 2240-CANON-TURNO
038200        THRU 2240-CANON-TURNO-EXIT
038300
038400     MOVE SPACES                        TO WS-TXT-VAL
038500     MOVE RAW0-COMENTARIO               TO WS-TXT-VAL
038600     PERFORM 2220-LIMPIA-TEXTO
038700        THRU 2220-LIMPIA-TEXTO-EXIT
038800     PERFORM 2250-CANON-COMENTARIO
038900        THRU 2250-CANON-COMENTARIO-EXIT
039000
039100     PERFORM 2260-LIMPIA-MUESTRAS
039200        THRU 2260-LIMPIA-MUESTRAS-EXIT
039300
039400     PERFORM 2270-LIMPIA-RENDIMIENTO
039500        THRU 2270-LIMPIA-RENDIMIENTO-EXIT
039600     .
039700 2200-LIMPIA-REGISTRO-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*   2210-LIMPIA-FECHA                                           *
040200*   Prueba, en orden, DD/MM/AAAA, AAAA-MM-DD, MM-DD-AAAA y      *
040300*   DD-MM-AAAA.  Gana el primer formato que produzca fecha      *
040400*   calendario valida.                                          *
040500*****************************************************************
040600 2210-LIMPIA-FECHA.
040700
040800     MOVE SPACES TO WS-FECHA-COMP
040900     MOVE ZERO   TO WS-FECHA-COMP-LEN
041000     MOVE 'N'    TO SW-FECHA-VALIDA-SW
041100
041200     PERFORM 2211-COMPACTA-UN-CAR
041300        THRU 2211-COMPACTA-UN-CAR-EXIT
041400       VARYING WS-SUB1 FROM 1 BY 1
041500         UNTIL WS-SUB1 > 12
041600
041700     IF WS-FECHA-COMP-LEN = 10
041800*          FORMATO 1: DD/MM/AAAA
041900        IF WS-FC-S1 = '/' AND WS-FC-S2 = '/'
042000           AND WS-FC-P1 IS NUMERIC AND WS-FC-P2 IS NUMERIC
042100           AND WS-FC-P3 IS NUMERIC
042200           MOVE WS-FC-P1 TO WS-DIA-NUM
042300           MOVE WS-FC-P2 TO WS-MES-NUM
042400           MOVE WS-FC-P3 TO WS-ANIO-NUM
042500           PERFORM 2215-VALIDA-CALENDARIO
042600              THRU 2215-VALIDA-CALENDARIO-EXIT
042700        END-IF
042800
042900*          FORMATO 2: AAAA-MM-DD
043000        IF SW-88-FECHA-INVALIDA
043100           AND WS-FC2-S1 = '-' AND WS-FC2-S2 = '-'
043200           AND WS-FC2-P1 IS NUMERIC AND WS-FC2-P2 IS NUMERIC
043300           AND WS-FC2-P3 IS NUMERIC
043400           MOVE WS-FC2-P1 TO WS-ANIO-NUM
043500           MOVE WS-FC2-P2 TO WS-MES-NUM
043600           MOVE WS-FC2-P3 TO WS-DIA-NUM
043700           PERFORM 2215-VALIDA-CALENDARIO
043800              THRU 2215-VALIDA-CALENDARIO-EXIT
043900        END-IF
044000
044100*          FORMATO 3: MM-DD-AAAA
044200        IF SW-88-FECHA-INVALIDA
044300           AND WS-FC-S1 = '-' AND WS-FC-S2 = '-'
044400           AND WS-FC-P1 IS NUMERIC AND WS-FC-P2 IS NUMERIC
044500           AND WS-FC-P3 IS NUMERIC
044600           MOVE WS-FC-P1 TO WS-MES-NUM
044700           MOVE WS-FC-P2 TO WS-DIA-NUM
044800           MOVE WS-FC-P3 TO WS-ANIO-NUM
044900           PERFORM 2215-VALIDA-CALENDARIO
045000              THRU 2215-VALIDA-CALENDARIO-EXIT
045100        END-IF
045200
045300*          FORMATO 4: DD-MM-AAAA
045400        IF SW-88-FECHA-INVALIDA
045500           AND WS-FC-S1 = '-' AND WS-FC-S2 = '-'
045600           AND WS-FC-P1 IS NUMERIC AND WS-FC-P2 IS NUMERIC
045700           AND WS-FC-P3 IS NUMERIC
045800           MOVE WS-FC-P2 TO WS-MES-NUM
045900           MOVE WS-FC-P1 TO WS-DIA-NUM
046000           MOVE WS-FC-P3 TO WS-ANIO-NUM
046100           PERFORM 2215-VALIDA-CALENDARIO
046200              THRU 2215-VALIDA-CALENDARIO-EXIT
046300        END-IF
046400     END-IF
046500
046600     IF SW-88-FECHA-VALIDA
046700        STRING WS-ANIO-NUM DELIMITED BY SIZE
046800               '-'         DELIMITED BY SIZE
046900               WS-MES-NUM  DELIMITED BY SIZE
047000               '-'         DELIMITED BY SIZE
047100               WS-DIA-NUM  DELIMITED BY SIZE
047200               INTO CLN0-FECHA
047300        END-STRING
047400     ELSE
047500        MOVE SPACES TO CLN0-FECHA
047600     END-IF
047700     .
047800 2210-LIMPIA-FECHA-EXIT.
047900     EXIT.
048000
048100*****************************************************************
048200*                    2211-COMPACTA-UN-CAR                       *
048300*                 QUITA LOS ESPACIOS DE RAW0-FECHA              *
048400*****************************************************************
048500 2211-COMPACTA-UN-CAR.
048600
048700     IF RAW0-FECHA(WS-SUB1:1) NOT = SPACE
048800        ADD CT-1 TO WS-FECHA-COMP-LEN
048900        MOVE RAW0-FECHA(WS-SUB1:1)
049000          TO WS-FECHA-COMP(WS-FECHA-COMP-LEN:1)
049100     END-IF
049200     .
049300 2211-COMPACTA-UN-CAR-EXIT.
049400     EXIT.
049500
049600*****************************************************************
049700*                 2215-VALIDA-CALENDARIO                        *
049800*****************************************************************
049900 2215-VALIDA-CALENDARIO.
050000
050100     MOVE 'N' TO SW-FECHA-VALIDA-SW
050200
050300     IF WS-MES-NUM >= 1 AND WS-MES-NUM <= 12
050400        MOVE WS-DIAS-MES-TAB(WS-MES-NUM) TO WS-DIAS-MES-MAX
050500        IF WS-MES-NUM = 2
050600           PERFORM 2216-VERIFICA-BISIESTO
050700              THRU 2216-VERIFICA-BISIESTO-EXIT
050800        END-IF
050900        IF WS-DIA-NUM >= 1 AND WS-DIA-NUM <= WS-DIAS-MES-MAX
051000           MOVE 'Y' TO SW-FECHA-VALIDA-SW
051100        END-IF
051200     END-IF
051300     .
051400 2215-VALIDA-CALENDARIO-EXIT.
051500     EXIT.
051600
051700*****************************************************************
051800*                2216-VERIFICA-BISIESTO                         *
051900*      DIVISIBLE POR 4, SALVO SIGLOS NO DIVISIBLES POR 400      *
052000*****************************************************************
052100 2216-VERIFICA-BISIESTO.
052200
052300     DIVIDE WS-ANIO-NUM BY 4 GIVING WS-DIV-RES
052400                            REMAINDER WS-REM-4
052500     IF WS-REM-4 = 0
052600        DIVIDE WS-ANIO-NUM BY 100 GIVING WS-DIV-RES
052700                               REMAINDER WS-REM-100
052800        IF WS-REM-100 = 0
052900           DIVIDE WS-ANIO-NUM BY 400 GIVING WS-DIV-RES
053000                                  REMAINDER WS-REM-400
053100           IF WS-REM-400 = 0
053200              ADD CT-1 TO WS-DIAS-MES-MAX
053300           END-IF
053400        ELSE
053500           ADD CT-1 TO WS-DIAS-MES-MAX
053600        END-IF
053700     END-IF
053800     .
053900 2216-VERIFICA-BISIESTO-EXIT.
054000     EXIT.
054100
054200*****************************************************************
054300*   2220-LIMPIA-TEXTO                                           *
054400*   MINUSCULA, QUITA ACENTOS Y RECORTA BLANCOS INICIALES Y      *
054500*   FINALES DE WS-TXT-VAL (30 POSICIONES DE TRABAJO).           *
054600*****************************************************************
054700 2220-LIMPIA-TEXTO.
054800
054900     INSPECT WS-TXT-VAL
055000        REPLACING ALL 'á' BY 'a' ALL 'é' BY 'e' ALL 'í' BY 'i'
055100                  ALL 'ó' BY 'o' ALL 'ú' BY 'u' ALL 'ñ' BY 'n'
055200                  ALL 'ü' BY 'u'
055300                  ALL 'Á' BY 'A' ALL 'É' BY 'E' ALL 'Í' BY 'I'
055400                  ALL 'Ó' BY 'O' ALL 'Ú' BY 'U' ALL 'Ñ' BY 'N'
055500                  ALL 'Ü' BY 'U'
055600
055700     INSPECT WS-TXT-VAL CONVERTING CT-ALFA-MAYUS TO CT-ALFA-MINUS
055800
055900     MOVE ZERO TO WS-TXT-INICIO
056000     MOVE ZERO TO WS-TXT-FIN
056100
056200     PERFORM 2221-BUSCA-INICIO
056300        THRU 2221-BUSCA-INICIO-EXIT
056400       VARYING WS-SUB1 FROM 1 BY 1
056500         UNTIL WS-SUB1 > 30 OR WS-TXT-INICIO NOT = ZERO
056600
056700     PERFORM 2222-BUSCA-FIN
056800        THRU 2222-BUSCA-FIN-EXIT
056900       VARYING WS-SUB2 FROM 30 BY -1
057000         UNTIL WS-SUB2 < 1 OR WS-TXT-FIN NOT = ZERO
057100
057200     MOVE SPACES TO WS-TXT-COMPACTO
057300     IF WS-TXT-INICIO NOT = ZERO
057400        COMPUTE WS-TXT-LARGO =
057500              WS-TXT-FIN - WS-TXT-INICIO + 1
057600        MOVE WS-TXT-VAL(WS-TXT-INICIO:WS-TXT-LARGO)
057700          TO WS-TXT-COMPACTO(1:WS-TXT-LARGO)
057800     END-IF
057900     MOVE WS-TXT-COMPACTO TO WS-TXT-VAL
058000     .
058100 2220-LIMPIA-TEXTO-EXIT.
058200     EXIT.
058300
058400 2221-BUSCA-INICIO.
058500     IF WS-TXT-VAL(WS-SUB1:1) NOT = SPACE
058600        MOVE WS-SUB1 TO WS-TXT-INICIO
058700     END-IF
058800     .
058900 2221-BUSCA-INICIO-EXIT.
059000     EXIT.
059100
059200 2222-BUSCA-FIN.
059300     IF WS-TXT-VAL(WS-SUB2:1) NOT = SPACE
059400        MOVE WS-SUB2 TO WS-TXT-FIN
059500     END-IF
059600     .
059700 2222-BUSCA-FIN-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100*   2230-CANON-EQUIPO                                           *
060200*****************************************************************
060300 2230-CANON-EQUIPO.
060400
060500     EVALUATE TRUE
060600        WHEN WS-TXT-VAL(1:20) = 'phmetro'
060700        WHEN WS-TXT-VAL(1:20) = 'ph metro'
060800        WHEN WS-TXT-VAL(1:20) = 'ph-metro'
060900             MOVE 'phmetro'         TO CLN0-EQUIPO
061000        WHEN WS-TXT-VAL(1:20) = 'espectrofotometro'
061100             MOVE 'espectrofotometro' TO CLN0-EQUIPO
061200        WHEN WS-TXT-VAL(1:20) = 'centrifuga'
061300             MOVE 'centrifuga'      TO CLN0-EQUIPO
061400        WHEN WS-TXT-VAL(1:20) = 'microscopio'
061500             MOVE 'microscopio'     TO CLN0-EQUIPO
061600        WHEN WS-TXT-VAL(1:20) = 'balanza'
061700             MOVE 'balanza'         TO CLN0-EQUIPO
061800        WHEN WS-TXT-VAL(1:20) = 'autoclave'
061900             MOVE 'autoclave'       TO CLN0-EQUIPO
062000        WHEN OTHER
062100             MOVE WS-TXT-VAL(1:20)  TO CLN0-EQUIPO
062200     END-EVALUATE
062300     .
062400 2230-CANON-EQUIPO-EXIT.
062500     EXIT.
062600
062700*****************************************************************
062800*   2240-CANON-TURNO                                            *
062900*****************************************************************
063000 2240-CANON-TURNO.
063100
063200     EVALUATE TRUE
063300        WHEN WS-TXT-VAL(1:8) = 'manana'
063400             MOVE 'manana'          TO CLN0-TURNO
063500        WHEN WS-TXT-VAL(1:8) = 'tarde'
063600             MOVE 'tarde'           TO CLN0-TURNO
063700        WHEN WS-TXT-VAL(1:8) = 'noche'
063800             MOVE 'noche'           TO CLN0-TURNO
063900        WHEN WS-TXT-VAL(1:9) = 'madrugada'
064000             MOVE 'noche'           TO CLN0-TURNO
064100        WHEN OTHER
064200             MOVE WS-TXT-VAL(1:8)   TO CLN0-TURNO
064300     END-EVALUATE
064400     .
064500 2240-CANON-TURNO-EXIT.
064600     EXIT.
064700
064800*****************************************************************
064900*   2250-CANON-COMENTARIO                                       *
065000*****************************************************************
065100 2250-CANON-COMENTARIO.
065200
065300     EVALUATE TRUE
065400        WHEN WS-TXT-VAL(1:20) = 'ok'
065500        WHEN WS-TXT-VAL(1:20) = 'bien'
065600        WHEN WS-TXT-VAL(1:20) = 'normal'
065700             MOVE 'ok'              TO CLN0-COMENTARIO
065800        WHEN WS-TXT-VAL(1:20) = 'error'
065900        WHEN WS-TXT-VAL(1:20) = 'fallo'
066000        WHEN WS-TXT-VAL(1:20) = 'problema'
066100             MOVE 'error'           TO CLN0-COMENTARIO
066200        WHEN WS-TXT-VAL(1:20) = 'mantenimiento'
066300             MOVE 'mantenimiento'   TO CLN0-COMENTARIO
066400        WHEN WS-TXT-VAL(1:20) = 'calibracion'
066500             MOVE 'calibracion'     TO CLN0-COMENTARIO
066600        WHEN OTHER
066700             MOVE WS-TXT-VAL(1:20)  TO CLN0-COMENTARIO
066800     END-EVALUATE
066900     .
067000 2250-CANON-COMENTARIO-EXIT.
067100     EXIT.
067200
067300*****************************************************************
067400*   2260-LIMPIA-MUESTRAS                                        *
067500*****************************************************************
067600 2260-LIMPIA-MUESTRAS.
067700
067800     MOVE SPACES TO WS-NUM-VAL WS-NUM-COMPACTO
067900     MOVE ZERO   TO WS-NUM-LEN
068000     MOVE RAW0-MUESTRAS TO WS-NUM-VAL
068100
068200     PERFORM 2261-COMPACTA-NUMERICO
068300        THRU 2261-COMPACTA-NUMERICO-EXIT
068400       VARYING WS-SUB1 FROM 1 BY 1
068500         UNTIL WS-SUB1 > 8
068600
068700     IF WS-NUM-LEN NOT = ZERO
068800        AND WS-NUM-COMPACTO(1:WS-NUM-LEN) IS NUMERIC
068900        MOVE WS-NUM-COMPACTO(1:WS-NUM-LEN) TO CLN0-MUESTRAS
069000        MOVE 'Y' TO CLN0-MUESTRAS-FLAG
069100     ELSE
069200        MOVE -1  TO CLN0-MUESTRAS
069300        MOVE 'N' TO CLN0-MUESTRAS-FLAG
069400     END-IF
069500     .
069600 2260-LIMPIA-MUESTRAS-EXIT.
069700     EXIT.
069800
069900 2261-COMPACTA-NUMERICO.
070000     IF WS-NUM-VAL(WS-SUB1:1) NOT = SPACE
070100        ADD CT-1 TO WS-NUM-LEN
070200        MOVE WS-NUM-VAL(WS-SUB1:1)
070300          TO WS-NUM-COMPACTO(WS-NUM-LEN:1)
070400     END-IF
070500     .
070600 2261-COMPACTA-NUMERICO-EXIT.
070700     EXIT.
070800
070900*****************************************************************
071000*   2270-LIMPIA-RENDIMIENTO                                     *
071100*   ADMITE PUNTO DECIMAL OPCIONAL (P.EJ. "92.5", "100").  NO    *
071200*   ALTERA NI DESCARTA VALORES FUERA DE 0-100, SOLO LOS CUENTA. *
071300*****************************************************************
071400 2270-LIMPIA-RENDIMIENTO.
071500
071600     MOVE SPACES TO WS-NUM-VAL WS-NUM-COMPACTO
071700     MOVE ZERO   TO WS-NUM-LEN WS-NUM-PUNTO-POS
071800     MOVE RAW0-RENDIMIENTO TO WS-NUM-VAL
071900
072000     PERFORM 2261-COMPACTA-NUMERICO
072100        THRU 2261-COMPACTA-NUMERICO-EXIT
072200       VARYING WS-SUB1 FROM 1 BY 1
072300         UNTIL WS-SUB1 > 10
072400
072500     PERFORM 2271-BUSCA-PUNTO
072600        THRU 2271-BUSCA-PUNTO-EXIT
072700       VARYING WS-SUB2 FROM 1 BY 1
072800         UNTIL WS-SUB2 > WS-NUM-LEN OR WS-NUM-PUNTO-POS NOT = ZERO
072900
073000     MOVE ZERO TO WS-REND-ENTERO WS-REND-DECIMAL
073100
073200     IF WS-NUM-LEN = ZERO
073300        MOVE 0   TO CLN0-RENDIMIENTO
073400        MOVE 'N' TO CLN0-REND-FLAG
073500     ELSE
073600        IF WS-NUM-PUNTO-POS = ZERO
073700           IF WS-NUM-COMPACTO(1:WS-NUM-LEN) IS NUMERIC
073800              MOVE WS-NUM-COMPACTO(1:WS-NUM-LEN) TO WS-REND-ENTERO
073900              MOVE 'Y' TO CLN0-REND-FLAG
074000           ELSE
074100              MOVE 'N' TO CLN0-REND-FLAG
074200           END-IF
074300        ELSE
074400           COMPUTE WS-NUM-DEC-LEN =
074500                 WS-NUM-LEN - WS-NUM-PUNTO-POS
074600           IF WS-NUM-COMPACTO(1:WS-NUM-PUNTO-POS - 1) IS NUMERIC
074700              AND WS-NUM-DEC-LEN > 0
074800              AND WS-NUM-COMPACTO
074900                    (WS-NUM-PUNTO-POS + 1:WS-NUM-DEC-LEN)
075000                  IS NUMERIC
075100              MOVE WS-NUM-COMPACTO(1:WS-NUM-PUNTO-POS - 1)
075200                TO WS-REND-ENTERO
075300              IF WS-NUM-DEC-LEN = 1
075400                 MOVE WS-NUM-COMPACTO(WS-NUM-PUNTO-POS + 1:1)
075500                   TO WS-REND-DEC-1
075600                 COMPUTE WS-REND-DECIMAL = WS-REND-DEC-1 * 10
075700              ELSE
075800                 MOVE WS-NUM-COMPACTO(WS-NUM-PUNTO-POS + 1:2)
075900                   TO WS-REND-DECIMAL
076000              END-IF
076100              MOVE 'Y' TO CLN0-REND-FLAG
076200           ELSE
076300              MOVE 'N' TO CLN0-REND-FLAG
076400           END-IF
076500        END-IF
076600
076700        IF CLN0-88-REND-OK
076800           COMPUTE CLN0-RENDIMIENTO ROUNDED =
076900                 WS-REND-ENTERO + (WS-REND-DECIMAL / 100)
077000           IF CLN0-RENDIMIENTO < 0 OR CLN0-RENDIMIENTO > 100
077100              ADD CT-1 TO WS-CN-FUERA-RANGO
077200           END-IF
077300        ELSE
077400           MOVE 0 TO CLN0-RENDIMIENTO
077500        END-IF
077600     END-IF
077700     .
077800 2270-LIMPIA-RENDIMIENTO-EXIT.
077900     EXIT.
078000
078100 2271-BUSCA-PUNTO.
078200     IF WS-NUM-COMPACTO(WS-SUB2:1) = '.'
078300        MOVE WS-SUB2 TO WS-NUM-PUNTO-POS
078400     END-IF
078500     .
078600 2271-BUSCA-PUNTO-EXIT.
078700     EXIT.
078800
078900*****************************************************************
079000*   2300-VALIDA-REGISTRO                                        *
079100*   DESCARTA SI LA FECHA ES INVALIDA, O EL EQUIPO DEPURADO      *
079200*   QUEDA EN BLANCO, O EL TURNO DEPURADO QUEDA EN BLANCO.       *
079300*****************************************************************
079400 2300-VALIDA-REGISTRO.
079500
079600     MOVE 'Y' TO SW-REGISTRO-VALIDO
079700
079800     IF CLN0-FECHA = SPACES
079900        MOVE 'N' TO SW-REGISTRO-VALIDO
080000     END-IF
080100
080200     IF CLN0-EQUIPO = SPACES
080300        MOVE 'N' TO SW-REGISTRO-VALIDO
080400     END-IF
080500
080600     IF CLN0-TURNO = SPACES
080700        MOVE 'N' TO SW-REGISTRO-VALIDO
080800     END-IF
080900     .
081000 2300-VALIDA-REGISTRO-EXIT.
081100     EXIT.
081200
081300*****************************************************************
081400*   2400-ESCRIBE-CLEAN                                          *
081500*****************************************************************
081600 2400-ESCRIBE-CLEAN.
081700
081800     WRITE REG-CLEAN-PROD
081900
082000     ADD CT-1 TO WS-CN-ESCRITOS
082100
082200     IF CLN0-FECHA < WS-FECHA-MINIMA
082300        MOVE CLN0-FECHA TO WS-FECHA-MINIMA
082400     END-IF
082500     IF CLN0-FECHA > WS-FECHA-MAXIMA
082600        MOVE CLN0-FECHA TO WS-FECHA-MAXIMA
082700     END-IF
082800
082900     PERFORM 2410-ACUMULA-EQUIPO
083000        THRU 2410-ACUMULA-EQUIPO-EXIT
083100
083200     PERFORM 2420-ACUMULA-TURNO
083300        THRU 2420-ACUMULA-TURNO-EXIT
083400     .
083500 2400-ESCRIBE-CLEAN-EXIT.
083600     EXIT.
083700
083800*****************************************************************
083900*   2410-ACUMULA-EQUIPO - LLEVA LA CUENTA DE EQUIPOS DISTINTOS  *
084000*****************************************************************
084100 2410-ACUMULA-EQUIPO.
084200
084300     MOVE ZERO TO WS-SUB2
084400     PERFORM 2411-BUSCA-EQUIPO
084500        THRU 2411-BUSCA-EQUIPO-EXIT
084600       VARYING WS-SUB1 FROM 1 BY 1
084700         UNTIL WS-SUB1 > WS-CN-EQUIPOS-DIST OR WS-SUB2 NOT = ZERO
084800
084900     IF WS-SUB2 = ZERO AND WS-CN-EQUIPOS-DIST < 20
085000        ADD CT-1 TO WS-CN-EQUIPOS-DIST
085100        MOVE CLN0-EQUIPO TO WS-EQUIPO-TAB-VAL(WS-CN-EQUIPOS-DIST)
085200     END-IF
085300     .
085400 2410-ACUMULA-EQUIPO-EXIT.
085500     EXIT.
085600
085700 2411-BUSCA-EQUIPO.
085800     IF WS-EQUIPO-TAB-VAL(WS-SUB1) = CLN0-EQUIPO
085900        MOVE WS-SUB1 TO WS-SUB2
086000     END-IF
086100     .
086200 2411-BUSCA-EQUIPO-EXIT.
086300     EXIT.
086400
086500*****************************************************************
086600*   2420-ACUMULA-TURNO - LLEVA LA CUENTA DE TURNOS DISTINTOS    *
086700*****************************************************************
086800 2420-ACUMULA-TURNO.
086900
087000     MOVE ZERO TO WS-SUB2
087100     PERFORM 2421-BUSCA-TURNO
087200        THRU 2421-BUSCA-TURNO-EXIT
087300       VARYING WS-SUB1 FROM 1 BY 1
087400         UNTIL WS-SUB1 > WS-CN-TURNOS-DIST OR WS-SUB2 NOT = ZERO
087500
087600     IF WS-SUB2 = ZERO AND WS-CN-TURNOS-DIST < 10
087700        ADD CT-1 TO WS-CN-TURNOS-DIST
087800        MOVE CLN0-TURNO TO WS-TURNO-TAB-VAL(WS-CN-TURNOS-DIST)
087900     END-IF
088000     .
088100 2420-ACUMULA-TURNO-EXIT.
088200     EXIT.
088300
088400 2421-BUSCA-TURNO.
088500     IF WS-TURNO-TAB-VAL(WS-SUB1) = CLN0-TURNO
088600        MOVE WS-SUB1 TO WS-SUB2
088700     END-IF
088800     .
088900 2421-BUSCA-TURNO-EXIT.
089000     EXIT.
089100
089200*****************************************************************
089300*                              3000-FIN                         *
089400*****************************************************************
089500 3000-FIN.
089600
089700     IF WS-CN-LEIDOS > 0
089800        COMPUTE WS-PCT-DESCARTE ROUNDED =
089900              (WS-CN-DESCARTES / WS-CN-LEIDOS) * 100
090000     ELSE
090100        MOVE 0 TO WS-PCT-DESCARTE
090200     END-IF
090300
090400     IF WS-FECHA-MINIMA = HIGH-VALUES
090500        MOVE SPACES TO WS-FECHA-MINIMA
090600     END-IF
090700     IF WS-FECHA-MAXIMA = LOW-VALUES
090800        MOVE SPACES TO WS-FECHA-MAXIMA
090900     END-IF
091000
091100     MOVE WS-CN-LEIDOS         TO CST-ORIGINALES
091200     MOVE WS-CN-ESCRITOS       TO CST-LIMPIOS
091300     MOVE WS-CN-DESCARTES      TO CST-DESCARTADOS
091400     MOVE WS-PCT-DESCARTE      TO CST-PCT-DESCARTE
091500     MOVE WS-CN-EQUIPOS-DIST   TO CST-EQUIPOS-DIST
091600     MOVE WS-CN-TURNOS-DIST    TO CST-TURNOS-DIST
091700     MOVE WS-FECHA-MINIMA      TO CST-FECHA-MIN
091800     MOVE WS-FECHA-MAXIMA      TO CST-FECHA-MAX
091900     MOVE WS-CN-FUERA-RANGO    TO CST-FUERA-RANGO
092000
092100     MOVE SPACES               TO REG-CLEAN-STATS
092200     MOVE WS-CLEAN-STATS-OUT   TO REG-CLEAN-STATS
092300     WRITE REG-CLEAN-STATS
092400
092500     PERFORM 3100-ESCRIBE-ESTADISTICAS
092600        THRU 3100-ESCRIBE-ESTADISTICAS-EXIT
092700
092800     CLOSE RAW-PROD
092900           CLEAN-PROD
093000           CLEAN-STATS
093100
093200     STOP RUN.
093300
093400*****************************************************************
093500*                  3100-ESCRIBE-ESTADISTICAS                    *
093600*****************************************************************
093700 3100-ESCRIBE-ESTADISTICAS.
093800
093900     DISPLAY '**************************************************'
094000     DISPLAY '*                PROGRAMA NEPRLIMP                *'
094100     DISPLAY '*        LIMPIEZA DE PRODUCCION DE LABORATORIO    *'
094200     DISPLAY '* REGISTROS LEIDOS      : ' WS-CN-LEIDOS
094300     DISPLAY '* REGISTROS LIMPIOS     : ' WS-CN-ESCRITOS
094400     DISPLAY '* REGISTROS DESCARTADOS : ' WS-CN-DESCARTES
094500     DISPLAY '* PORCENTAJE DESCARTE   : ' WS-PCT-DESCARTE
094600     DISPLAY '* EQUIPOS DISTINTOS     : ' WS-CN-EQUIPOS-DIST
094700     DISPLAY '* TURNOS DISTINTOS      : ' WS-CN-TURNOS-DIST
094800     DISPLAY '* RENDIMIENTO FUERA DE RANGO: ' WS-CN-FUERA-RANGO
094900     DISPLAY '*                                                *'
095000     DISPLAY '**************************************************'
095100     .
095200 3100-ESCRIBE-ESTADISTICAS-EXIT.
095300     EXIT.
