000100*****************************************************************
000200* Program name:    NEPRPOST.                                    *
000300* Original author: R. ALSINA.                                   *
000400*                                                                *
000500* Maintenence Log                                                *
000600* Date       Author        Maintenance Requirement.              *
000700* ---------- ------------  -------------------------------------*
000800* 16/08/1989 R.ALSINA      Initial Version - LQP-0233.          * LQP0233 
000900* 08/05/1991 R.ALSINA      Se agrega segundo pase para el        *LQP0264 
001000*                          maestro de equipos - LQP-0264.        *
001100* 02/09/1998 M.QUIROGA     Revision Y2K - sin impacto - LQP-0301.*LQP0301 
001200* 19/06/2011 M.QUIROGA     Se agrega detalle de productividad     LQP0398 
001300*                          cuando hay cantidad de muestras -      *
001400*                          LQP-0398.                              *
001500* 30/10/2019 J.PACHECO     Se agrega seccion de verificacion al   LQP0455 
001600*                          pie del RUN-REPORT - LQP-0455.         *
001700*****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.  NEPRPOST.
002000 AUTHOR. RAUL ALSINA.
002100 INSTALLATION. IBM Z/OS.
002200 DATE-WRITTEN. 16/08/1989.
002300 DATE-COMPILED. 16/08/1989.
002400 SECURITY. CONFIDENTIAL.
002500*****************************************************************
002600 ENVIRONMENT DIVISION.
002700
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000        DECIMAL-POINT IS COMMA.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT CLEAN-PROD  ASSIGN       TO CLEANPRD
003600                        FILE STATUS  IS WS-FILE-STATUS.
003700
003800     SELECT EQUIP-MSTR  ASSIGN       TO EQUIPMST
003900                        FILE STATUS  IS WS-FILE-STATUS.
004000
004100     SELECT SAMPLE-MSTR ASSIGN       TO SAMPLMST
004200                        FILE STATUS  IS WS-FILE-STATUS.
004300
004400     SELECT ANALISIS-DET ASSIGN      TO ANALSDET
004500                        FILE STATUS  IS WS-FILE-STATUS.
004600
004700     SELECT RUN-REPORT  ASSIGN       TO RUNRPT
004800                        FILE STATUS  IS WS-FILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  CLEAN-PROD
005400     RECORDING MODE IS F
005500     RECORD CONTAINS 138 CHARACTERS.
005600 01  REG-CLEAN-PROD.
005700     COPY NEPRCLN0.
005800
005900 FD  EQUIP-MSTR
006000     RECORDING MODE IS F
006100     RECORD CONTAINS 90 CHARACTERS.
006200 01  REG-EQUIP-MSTR.
006300     COPY NEPREQP0.
006400
006500 FD  SAMPLE-MSTR
006600     RECORDING MODE IS F
006700     RECORD CONTAINS 110 CHARACTERS.
006800 01  REG-SAMPLE-MSTR.
006900     COPY NEPRSMP0.
007000
007100 FD  ANALISIS-DET
007200     RECORDING MODE IS F
007300     RECORD CONTAINS 165 CHARACTERS.
007400 01  REG-ANALISIS-DET.
007500     COPY NEPRANA0.
007600
007700 FD  RUN-REPORT
007800     RECORDING MODE IS F
007900     RECORD CONTAINS 132 CHARACTERS.
008000 01  LIN-RUN-REPORT                    PIC X(132).
008100
008200 WORKING-STORAGE SECTION.
008300
008400 01  WS-SWITCHES.
008500     05 SW-FIN-CLEAN                    PIC X(01) VALUE 'N'.
008600        88 SW-88-FIN-CLEAN                        VALUE 'Y'.
008700        88 SW-88-NO-FIN-CLEAN                     VALUE 'N'.
008800     05 FILLER                          PIC X(05).
008900
009000 01  WS-CONTADORES.
009100     05 WS-CN-REGISTRO                  PIC 9(07) COMP.
009200     05 WS-CN-EQUIPOS                   PIC 9(05) COMP.
009300     05 WS-CN-MUESTRAS                  PIC 9(07) COMP.
009400     05 WS-CN-ANALISIS                  PIC 9(07) COMP.
009500     05 WS-SUB1                         PIC 9(04) COMP.
009600     05 WS-SUB2                         PIC 9(04) COMP.
009700     05 WS-CN-DIV                       PIC 9(07) COMP.
009800     05 WS-CN-RESIDUO                   PIC 9(07) COMP.
009900     05 WS-EQP-ID-ACTUAL                PIC 9(05).
010000     05 FILLER                          PIC X(04).
010100
010200*****************************************************************
010300*      TABLA DE EQUIPOS DISTINTOS - PERMITE LA BUSQUEDA DE      *
010400*      EQP0-ID DURANTE EL PASE 2 SIN NECESIDAD DE UN ARCHIVO    *
010500*      INDEXADO (EL UNIVERSO DE EQUIPOS ES CHICO).              *
010600*****************************************************************
010700 01  WS-TABLA-EQUIPOS.
010800     05 WS-EQP-TAB OCCURS 20 TIMES.
010900        10 WS-EQP-CLAVE                 PIC X(20).
011000        10 WS-EQP-IDENT                 PIC 9(05).
011100     05 FILLER                          PIC X(04).
011200
011300*    REDEFINE DE LA TABLA PARA VOLCADO RAPIDO A DISPLAY EN LAS
011400*    PRIMERAS 5 LINEAS DE VERIFICACION.
011500 01  WS-TABLA-EQUIPOS-R REDEFINES WS-TABLA-EQUIPOS.
011600     05 WS-EQP-TAB-R OCCURS 20 TIMES    PIC X(25).
011700     05 FILLER                          PIC X(04).
011800
011900*****************************************************************
012000*        AREAS DE TRABAJO PARA TEXTO (MAPEO Y TITLE-CASE)       *
012100*****************************************************************
012200 01  WS-TEXTO-TRABAJO.
012300     05 WS-TXT-ENTRADA                  PIC X(20).
012400     05 WS-TXT-SALIDA                   PIC X(30).
012500     05 WS-TXT-PRIM-LETRA-SW            PIC X(01).
012600     05 FILLER                          PIC X(04).
012700
012800 01  WS-CODIGO-MUESTRA.
012900     05 WS-COD-FECHA                    PIC X(08).
013000     05 WS-COD-SEQ                      PIC 9(03).
013100     05 FILLER                          PIC X(04).
013200
013300*    REDEFINE DEL CODIGO DE MUESTRA PARA ARMAR EL TEXTO
013400*    'PROD-AAAAMMDD-NNN' CON UNA SOLA MOVE.
013500 01  WS-CODIGO-MUESTRA-R REDEFINES WS-CODIGO-MUESTRA.
013600     05 FILLER                          PIC X(15).
013700
013800*    REDEFINE DEL AREA DE PRESENTACION DEL EQUIPO, USADO POR EL
013900*    ESCANEO CARACTER POR CARACTER DE 2231-TITLE-CASE.
014000 01  WS-TXT-SALIDA-R REDEFINES WS-TEXTO-TRABAJO.
014100     05 FILLER                          PIC X(20).
014200     05 WS-TXT-SAL-CAR OCCURS 30 TIMES  PIC X(01).
014300     05 FILLER                          PIC X(05).
014400
014500*****************************************************************
014600*   PRIMERAS 5 LINEAS DE ANALISIS, PARA LA SECCION DE           *
014700*   VERIFICACION DEL RUN-REPORT.                                *
014800*****************************************************************
014900 01  WS-MUESTRA-VERIF-TAB.
015000     05 WS-MV-TAB OCCURS 5 TIMES.
015100        10 WS-MV-CODIGO                 PIC X(20).
015200        10 WS-MV-EQUIPO                 PIC X(20).
015300        10 WS-MV-PARAMETRO              PIC X(20).
015400        10 WS-MV-VALOR                  PIC S9(07)V9(02).
015500        10 WS-MV-UNIDAD                 PIC X(10).
015600     05 FILLER                          PIC X(04).
015700
015800 01  CT-CONSTANTES.
015900     05 CT-1                            PIC 9(01) VALUE 1.
016000     05 FILLER                          PIC X(02).
016100
016200 01  WS-FILE-STATUS                     PIC X(02) VALUE SPACES.
016300
016400*****************************************************************
016500*              P R O C E D U R E   D I V I S I O N              *
016600*****************************************************************
016700 PROCEDURE DIVISION.
016800*****************************************************************
016900*                        0000-MAINLINE                          *
017000*****************************************************************
017100 0000-MAINLINE.
017200
017300     PERFORM 1000-INICIO
017400        THRU 1000-INICIO-EXIT
017500
017600     PERFORM 2000-PASE1-EQUIPOS
017700        THRU 2000-PASE1-EQUIPOS-EXIT
017800       UNTIL SW-88-FIN-CLEAN
017900
018000     PERFORM 2500-CIERRA-REABRE-CLEAN
018100        THRU 2500-CIERRA-REABRE-CLEAN-EXIT
018200
018300     PERFORM 3000-PASE2-MUESTRAS
018400        THRU 3000-PASE2-MUESTRAS-EXIT
018500       UNTIL SW-88-FIN-CLEAN
018600
018700     PERFORM 4000-FIN.
018800
018900*****************************************************************
019000*                          1000-INICIO                          *
019100*****************************************************************
019200 1000-INICIO.
019300
019400     INITIALIZE WS-CONTADORES
019500
019600     OPEN INPUT  CLEAN-PROD
019700     OPEN OUTPUT EQUIP-MSTR
019800     OPEN OUTPUT SAMPLE-MSTR
019900     OPEN OUTPUT ANALISIS-DET
020000     OPEN EXTEND RUN-REPORT
020100
020200     PERFORM 2100-LEER-CLEAN
020300        THRU 2100-LEER-CLEAN-EXIT
020400     .
020500 1000-INICIO-EXIT.
020600     EXIT.
020700
020800*****************************************************************
020900*                    2000-PASE1-EQUIPOS                         *
021000*****************************************************************
021100 2000-PASE1-EQUIPOS.
021200
021300     PERFORM 2200-BUSCA-ALTA-EQUIPO
021400        THRU 2200-BUSCA-ALTA-EQUIPO-EXIT
021500
021600     PERFORM 2100-LEER-CLEAN
021700        THRU 2100-LEER-CLEAN-EXIT
021800     .
021900 2000-PASE1-EQUIPOS-EXIT.
022000     EXIT.
022100
022200*****************************************************************
022300*                       2100-LEER-CLEAN                         *
022400*****************************************************************
022500 2100-LEER-CLEAN.
022600
022700     READ CLEAN-PROD
022800          AT END
022900          MOVE 'Y' TO SW-FIN-CLEAN
023000     END-READ
023100     .
023200 2100-LEER-CLEAN-EXIT.
023300     EXIT.
023400
023500*****************************************************************
023600*   2200-BUSCA-ALTA-EQUIPO                                      *
023700*   BUSQUEDA LINEAL; SI NO EXISTE, ALTA CON EL PROXIMO ID Y     *
023800*   GRABACION DEL MAESTRO DE EQUIPOS.                           *
023900*****************************************************************
024000 2200-BUSCA-ALTA-EQUIPO.
024100
024200     MOVE ZERO TO WS-SUB2
024300     PERFORM 2210-BUSCA-EQUIPO
024400        THRU 2210-BUSCA-EQUIPO-EXIT
024500       VARYING WS-SUB1 FROM 1 BY 1
024600         UNTIL WS-SUB1 > WS-CN-EQUIPOS OR WS-SUB2 NOT = ZERO
024700
024800     IF WS-SUB2 = ZERO AND WS-CN-EQUIPOS < 20
024900        ADD CT-1 TO WS-CN-EQUIPOS
025000        MOVE CLN0-EQUIPO TO WS-EQP-CLAVE(WS-CN-EQUIPOS)
025100        MOVE WS-CN-EQUIPOS TO WS-EQP-IDENT(WS-CN-EQUIPOS)
025200        PERFORM 2220-ESCRIBE-EQUIPO
025300           THRU 2220-ESCRIBE-EQUIPO-EXIT
025400     END-IF
025500     .
025600 2200-BUSCA-ALTA-EQUIPO-EXIT.
025700     EXIT.
025800
025900 2210-BUSCA-EQUIPO.
026000     IF WS-EQP-CLAVE(WS-SUB1) = CLN0-EQUIPO
026100        MOVE WS-SUB1 TO WS-SUB2
026200     END-IF
026300     .
026400 2210-BUSCA-EQUIPO-EXIT.
026500     EXIT.
026600
026700*****************************************************************
026800*   2220-ESCRIBE-EQUIPO                                         *
026900*****************************************************************
027000 2220-ESCRIBE-EQUIPO.
027100
027200     INITIALIZE REG-EQUIP-MSTR
027300     MOVE WS-CN-EQUIPOS TO EQP0-ID
027400
027500     PERFORM 2230-MAPEA-NOMBRE-EQUIPO
027600        THRU 2230-MAPEA-NOMBRE-EQUIPO-EXIT
027700
027800     MOVE WS-TXT-SALIDA TO EQP0-NAME
027900
028000     PERFORM 2240-PRIMER-PALABRA
028100        THRU 2240-PRIMER-PALABRA-EXIT
028200
028300     MOVE 'active'        TO EQP0-STATUS
028400     MOVE 'Lab Principal' TO EQP0-LOCATION
028500
028600     WRITE REG-EQUIP-MSTR
028700     .
028800 2220-ESCRIBE-EQUIPO-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200*   2230-MAPEA-NOMBRE-EQUIPO                                    *
029300*****************************************************************
029400 2230-MAPEA-NOMBRE-EQUIPO.
029500
029600     MOVE SPACES TO WS-TXT-SALIDA
029700     EVALUATE CLN0-EQUIPO
029800        WHEN 'phmetro'
029900             MOVE 'pH Metro'                TO WS-TXT-SALIDA
030000        WHEN 'centrifuga'
030100             MOVE 'Centrifuga'               TO WS-TXT-SALIDA
030200        WHEN 'espectrofotometro'
030300             MOVE 'Espectrofotometro'        TO WS-TXT-SALIDA
030400        WHEN 'analizador hematologico'
030500             MOVE 'Analizador Hematologico'  TO WS-TXT-SALIDA
030600        WHEN OTHER
030700             MOVE CLN0-EQUIPO TO WS-TXT-ENTRADA
030800             PERFORM 2231-TITLE-CASE
030900                THRU 2231-TITLE-CASE-EXIT
031000     END-EVALUATE
031100     .
031200 2230-MAPEA-NOMBRE-EQUIPO-EXIT.
031300     EXIT.
031400
031500*****************************************************************
031600*   2231-TITLE-CASE                                             *
031700*   MAYUSCULA LA PRIMER LETRA DE CADA PALABRA (LAS PALABRAS SE  *
031800*   SEPARAN POR UN UNICO BLANCO).                                *
031900*****************************************************************
032000 2231-TITLE-CASE.
032100
032200     MOVE WS-TXT-ENTRADA TO WS-TXT-SALIDA(1:20)
032300     MOVE 'Y' TO WS-TXT-PRIM-LETRA-SW
032400
032500     PERFORM 2232-CONVIERTE-UN-CAR
032600        THRU 2232-CONVIERTE-UN-CAR-EXIT
032700       VARYING WS-SUB1 FROM 1 BY 1
032800         UNTIL WS-SUB1 > 20
032900     .
033000 2231-TITLE-CASE-EXIT.
033100     EXIT.
033200
033300 2232-CONVIERTE-UN-CAR.
033400     IF WS-TXT-SALIDA(WS-SUB1:1) = SPACE
033500        MOVE 'Y' TO WS-TXT-PRIM-LETRA-SW
033600     ELSE
033700        IF WS-TXT-PRIM-LETRA-SW = 'Y'
033800           INSPECT WS-TXT-SALIDA(WS-SUB1:1)
033900              CONVERTING
034000              'abcdefghijklmnopqrstuvwxyz'
034100              TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034200           MOVE 'N' TO WS-TXT-PRIM-LETRA-SW
034300        END-IF
034400     END-IF
034500     .
034600 2232-CONVIERTE-UN-CAR-EXIT.
034700     EXIT.
034800
034900*****************************************************************
035000*   2240-PRIMER-PALABRA - EXTRAE LA PRIMER PALABRA DEL NOMBRE   *
035100*   DE PRESENTACION PARA EQP0-TYPE.                             *
035200*****************************************************************
035300 2240-PRIMER-PALABRA.
035400
035500     MOVE ZERO TO WS-SUB2
035600     PERFORM 2241-BUSCA-BLANCO
035700        THRU 2241-BUSCA-BLANCO-EXIT
035800       VARYING WS-SUB1 FROM 1 BY 1
035900         UNTIL WS-SUB1 > 30 OR WS-SUB2 NOT = ZERO
036000
036100     MOVE SPACES TO EQP0-TYPE
036200     IF WS-SUB2 = ZERO
036300        MOVE EQP0-NAME TO EQP0-TYPE
036400     ELSE
036500        MOVE EQP0-NAME(1:WS-SUB2 - 1) TO EQP0-TYPE
036600     END-IF
036700     .
036800 2240-PRIMER-PALABRA-EXIT.
036900     EXIT.
037000
037100 2241-BUSCA-BLANCO.
037200     IF EQP0-NAME(WS-SUB1:1) = SPACE
037300        MOVE WS-SUB1 TO WS-SUB2
037400     END-IF
037500     .
037600 2241-BUSCA-BLANCO-EXIT.
037700     EXIT.
037800
037900*****************************************************************
038000*   2500-CIERRA-REABRE-CLEAN - SE REPOSICIONA EL ARCHIVO       *
038100*   DEPURADO PARA EL SEGUNDO PASE.                              *
038200*****************************************************************
038300 2500-CIERRA-REABRE-CLEAN.
038400
038500     CLOSE CLEAN-PROD
038600     OPEN INPUT CLEAN-PROD
038700     MOVE 'N' TO SW-FIN-CLEAN
038800
038900     PERFORM 2100-LEER-CLEAN
039000        THRU 2100-LEER-CLEAN-EXIT
039100     .
039200 2500-CIERRA-REABRE-CLEAN-EXIT.
039300     EXIT.
039400
039500*****************************************************************
039600*                     3000-PASE2-MUESTRAS                       *
039700*****************************************************************
039800 3000-PASE2-MUESTRAS.
039900
040000     ADD CT-1 TO WS-CN-REGISTRO
040100
040200     PERFORM 3100-ESCRIBE-MUESTRA
040300        THRU 3100-ESCRIBE-MUESTRA-EXIT
040400
040500     PERFORM 3200-ESCRIBE-ANALISIS-REND
040600        THRU 3200-ESCRIBE-ANALISIS-REND-EXIT
040700
040800     IF CLN0-88-MUESTRAS-OK
040900        PERFORM 3300-ESCRIBE-ANALISIS-PROD
041000           THRU 3300-ESCRIBE-ANALISIS-PROD-EXIT
041100     END-IF
041200
041300     DIVIDE WS-CN-REGISTRO BY 10 GIVING WS-CN-DIV
041400                                 REMAINDER WS-CN-RESIDUO
041500     IF WS-CN-RESIDUO = ZERO
041600        DISPLAY 'NEPRPOST - PROCESADOS ' WS-CN-REGISTRO
041700                 ' REGISTROS'
041800     END-IF
041900
042000     PERFORM 2100-LEER-CLEAN
042100        THRU 2100-LEER-CLEAN-EXIT
042200     .
042300 3000-PASE2-MUESTRAS-EXIT.
042400     EXIT.
042500
042600*****************************************************************
042700*   3100-ESCRIBE-MUESTRA                                        *
042800*****************************************************************
042900 3100-ESCRIBE-MUESTRA.
043000
043100     INITIALIZE REG-SAMPLE-MSTR
043200     ADD CT-1 TO WS-CN-MUESTRAS
043300     MOVE WS-CN-MUESTRAS TO SMP0-ID
043400
043500     MOVE CLN0-FECHA-R-ANIO TO WS-COD-FECHA(1:4)
043600     MOVE CLN0-FECHA-R-MES  TO WS-COD-FECHA(5:2)
043700     MOVE CLN0-FECHA-R-DIA  TO WS-COD-FECHA(7:2)
043800     MOVE WS-CN-MUESTRAS    TO WS-COD-SEQ
043900
044000     STRING 'PROD-'      DELIMITED BY SIZE
044100            WS-COD-FECHA DELIMITED BY SIZE
044200            '-'          DELIMITED BY SIZE
044300            WS-COD-SEQ   DELIMITED BY SIZE
044400            INTO SMP0-CODE
044500     END-STRING
044600
044700     MOVE 'Produccion'     TO SMP0-TYPE
044800     MOVE CLN0-FECHA       TO SMP0-COLL-DATE
044900     MOVE CLN0-FECHA       TO SMP0-RECV-DATE
045000
045100     IF CLN0-COMENTARIO = 'ok'
045200        MOVE 'completed' TO SMP0-STATUS
045300     ELSE
045400        MOVE 'pending'   TO SMP0-STATUS
045500     END-IF
045600
045700     STRING 'Analisis de produccion - Turno ' DELIMITED BY SIZE
045800            CLN0-TURNO                        DELIMITED BY SIZE
045900            INTO SMP0-DESCRIPTION
046000     END-STRING
046100
046200     WRITE REG-SAMPLE-MSTR
046300
046400     IF WS-CN-MUESTRAS <= 5
046500        MOVE SMP0-CODE TO WS-MV-CODIGO(WS-CN-MUESTRAS)
046600        MOVE CLN0-EQUIPO TO WS-MV-EQUIPO(WS-CN-MUESTRAS)
046700     END-IF
046800     .
046900 3100-ESCRIBE-MUESTRA-EXIT.
047000     EXIT.
047100
047200*****************************************************************
047300*   3200-ESCRIBE-ANALISIS-REND                                  *
047400*****************************************************************
047500 3200-ESCRIBE-ANALISIS-REND.
047600
047700     INITIALIZE REG-ANALISIS-DET
047800     ADD CT-1 TO WS-CN-ANALISIS
047900     MOVE WS-CN-ANALISIS TO ANA0-ID
048000     MOVE SMP0-ID        TO ANA0-SAMPLE-ID
048100
048200     PERFORM 3400-BUSCA-EQP-ID
048300        THRU 3400-BUSCA-EQP-ID-EXIT
048400
048500     MOVE 'Rendimiento de Produccion' TO ANA0-TYPE
048600     MOVE 'Rendimiento'               TO ANA0-PARAMETER
048700     MOVE CLN0-RENDIMIENTO            TO ANA0-VALUE
048800     MOVE '%'                         TO ANA0-UNIT
048900
049000     IF CLN0-COMENTARIO = 'repetir'
049100        MOVE 'pending'   TO ANA0-STATUS
049200     ELSE
049300        MOVE 'completed' TO ANA0-STATUS
049400     END-IF
049500
049600     PERFORM 3500-ARMA-ANALISTA
049700        THRU 3500-ARMA-ANALISTA-EXIT
049800
049900     MOVE CLN0-FECHA TO ANA0-DATE
050000
050100     IF CLN0-COMENTARIO = 'sin_comentario'
050200        MOVE SPACES TO ANA0-COMMENTS
050300     ELSE
050400        MOVE CLN0-COMENTARIO TO ANA0-COMMENTS
050500     END-IF
050600
050700     WRITE REG-ANALISIS-DET
050800
050900     IF WS-CN-MUESTRAS <= 5
051000        MOVE 'Rendimiento'    TO WS-MV-PARAMETRO(WS-CN-MUESTRAS)
051100        MOVE CLN0-RENDIMIENTO TO WS-MV-VALOR(WS-CN-MUESTRAS)
051200        MOVE '%'              TO WS-MV-UNIDAD(WS-CN-MUESTRAS)
051300     END-IF
051400     .
051500 3200-ESCRIBE-ANALISIS-REND-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*   3300-ESCRIBE-ANALISIS-PROD                                  *
052000*****************************************************************
052100 3300-ESCRIBE-ANALISIS-PROD.
052200
052300     INITIALIZE REG-ANALISIS-DET
052400     ADD CT-1 TO WS-CN-ANALISIS
052500     MOVE WS-CN-ANALISIS TO ANA0-ID
052600     MOVE SMP0-ID        TO ANA0-SAMPLE-ID
052700     MOVE WS-EQP-ID-ACTUAL TO ANA0-EQUIP-ID
052800
052900     MOVE 'Productividad'          TO ANA0-TYPE
053000     MOVE 'Muestras Procesadas'    TO ANA0-PARAMETER
053100     MOVE CLN0-MUESTRAS            TO ANA0-VALUE
053200     MOVE 'unidades'               TO ANA0-UNIT
053300
053400     IF CLN0-COMENTARIO = 'repetir'
053500        MOVE 'pending'   TO ANA0-STATUS
053600     ELSE
053700        MOVE 'completed' TO ANA0-STATUS
053800     END-IF
053900
054000     PERFORM 3500-ARMA-ANALISTA
054100        THRU 3500-ARMA-ANALISTA-EXIT
054200
054300     MOVE CLN0-FECHA TO ANA0-DATE
054400
054500     STRING 'Turno: '   DELIMITED BY SIZE
054600            CLN0-TURNO  DELIMITED BY SIZE
054700            INTO ANA0-COMMENTS
054800     END-STRING
054900
055000     WRITE REG-ANALISIS-DET
055100     .
055200 3300-ESCRIBE-ANALISIS-PROD-EXIT.
055300     EXIT.
055400
055500*****************************************************************
055600*   3400-BUSCA-EQP-ID - RECUPERA EL ID DE EQUIPO DE LA TABLA    *
055700*   ARMADA EN EL PASE 1.                                        *
055800*****************************************************************
055900 3400-BUSCA-EQP-ID.
056000
056100     MOVE ZERO TO WS-SUB2 WS-EQP-ID-ACTUAL
056200     PERFORM 3410-COMPARA-CLAVE
056300        THRU 3410-COMPARA-CLAVE-EXIT
056400       VARYING WS-SUB1 FROM 1 BY 1
056500         UNTIL WS-SUB1 > WS-CN-EQUIPOS OR WS-SUB2 NOT = ZERO
056600
056700     IF WS-SUB2 NOT = ZERO
056800        MOVE WS-EQP-IDENT(WS-SUB2) TO WS-EQP-ID-ACTUAL
056900                                      ANA0-EQUIP-ID
057000     END-IF
057100     .
057200 3400-BUSCA-EQP-ID-EXIT.
057300     EXIT.
057400
057500 3410-COMPARA-CLAVE.
057600     IF WS-EQP-CLAVE(WS-SUB1) = CLN0-EQUIPO
057700        MOVE WS-SUB1 TO WS-SUB2
057800     END-IF
057900     .
058000 3410-COMPARA-CLAVE-EXIT.
058100     EXIT.
058200
058300*****************************************************************
058400*   3500-ARMA-ANALISTA - 'OPERADOR TURNO ' + TURNO CAPITALIZADO *
058500*****************************************************************
058600 3500-ARMA-ANALISTA.
058700
058800     MOVE CLN0-TURNO TO WS-TXT-ENTRADA
058900     INSPECT WS-TXT-ENTRADA(1:1)
059000        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
059100                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059200
059300     STRING 'Operador Turno '  DELIMITED BY SIZE
059400            WS-TXT-ENTRADA     DELIMITED BY SIZE
059500            INTO ANA0-ANALYST
059600     END-STRING
059700     .
059800 3500-ARMA-ANALISTA-EXIT.
059900     EXIT.
060000
060100*****************************************************************
060200*                              4000-FIN                         *
060300*****************************************************************
060400 4000-FIN.
060500
060600     PERFORM 4100-IMPRIME-VERIFICACION
060700        THRU 4100-IMPRIME-VERIFICACION-EXIT
060800
060900     CLOSE CLEAN-PROD
061000           EQUIP-MSTR
061100           SAMPLE-MSTR
061200           ANALISIS-DET
061300           RUN-REPORT
061400
061500     DISPLAY 'NEPRPOST - EQUIPOS: '  WS-CN-EQUIPOS
061600             ' MUESTRAS: '           WS-CN-MUESTRAS
061700             ' ANALISIS: '           WS-CN-ANALISIS
061800
061900     STOP RUN.
062000
062100*****************************************************************
062200*   4100-IMPRIME-VERIFICACION                                   *
062300*****************************************************************
062400 4100-IMPRIME-VERIFICACION.
062500
062600     MOVE SPACES TO LIN-RUN-REPORT
062700     MOVE 'VERIFICACION DE POSTEO A ALMACEN ANALITICO'
062800                           TO LIN-RUN-REPORT
062900     WRITE LIN-RUN-REPORT
063000
063100     MOVE SPACES TO LIN-RUN-REPORT
063200     STRING 'EQUIPOS INSERTADOS.....: ' DELIMITED BY SIZE
063300            WS-CN-EQUIPOS               DELIMITED BY SIZE
063400            INTO LIN-RUN-REPORT
063500     WRITE LIN-RUN-REPORT
063600
063700     MOVE SPACES TO LIN-RUN-REPORT
063800     STRING 'MUESTRAS INSERTADAS....: ' DELIMITED BY SIZE
063900            WS-CN-MUESTRAS              DELIMITED BY SIZE
064000            INTO LIN-RUN-REPORT
064100     WRITE LIN-RUN-REPORT
064200
064300     MOVE SPACES TO LIN-RUN-REPORT
064400     STRING 'ANALISIS INSERTADOS....: ' DELIMITED BY SIZE
064500            WS-CN-ANALISIS              DELIMITED BY SIZE
064600            INTO LIN-RUN-REPORT
064700     WRITE LIN-RUN-REPORT
064800
064900     PERFORM 4110-IMPRIME-MUESTRA-VERIF
065000        THRU 4110-IMPRIME-MUESTRA-VERIF-EXIT
065100       VARYING WS-SUB1 FROM 1 BY 1
065200         UNTIL WS-SUB1 > 5 OR WS-SUB1 > WS-CN-MUESTRAS
065300     .
065400 4100-IMPRIME-VERIFICACION-EXIT.
065500     EXIT.
065600
065700 4110-IMPRIME-MUESTRA-VERIF.
065800     MOVE SPACES TO LIN-RUN-REPORT
065900     STRING WS-MV-CODIGO(WS-SUB1)    DELIMITED BY SIZE
066000            ' '                      DELIMITED BY SIZE
066100            WS-MV-EQUIPO(WS-SUB1)    DELIMITED BY SIZE
066200            ' '                      DELIMITED BY SIZE
066300            WS-MV-PARAMETRO(WS-SUB1) DELIMITED BY SIZE
066400            ' '                      DELIMITED BY SIZE
066500            WS-MV-VALOR(WS-SUB1)     DELIMITED BY SIZE
066600            ' '                      DELIMITED BY SIZE
066700            WS-MV-UNIDAD(WS-SUB1)    DELIMITED BY SIZE
066800            INTO LIN-RUN-REPORT
066900     END-STRING
067000     WRITE LIN-RUN-REPORT
067100     .
067200 4110-IMPRIME-MUESTRA-VERIF-EXIT.
067300     EXIT.
